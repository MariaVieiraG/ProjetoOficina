000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF OFICINA CENTRAL LTDA          00000200
000300* ALL RIGHTS RESERVED                                            00000300
000400****************************************************************  00000400
000500* PROGRAM:  OFCAUTH                                              00000500
000600*                                                                00000600
000700* CALLED SUBPROGRAM - LOGIN CHECK.  GIVEN A CPF AND PASSWORD     00000700
000800* OFF A LOGON SCREEN, SCANS EMPFILE FOR A MATCHING CPF AND       00000800
000900* COMPARES THE PASSWORD EXACTLY (NO CASE FOLDING, NO MASKING).  00000900
001000* RETURNS THE EMPLOYEE'S ROLE ON A MATCH SO THE CALLER CAN       00001000
001100* ROUTE THE SESSION - ATENDENTE, MECANICO OR GERENTE.            00001100
001200*                                                                00001200
001300* EMPFILE IS OPENED AND CLOSED ON EVERY CALL - LOGON VOLUME IS   00001300
001400* LOW ENOUGH THAT KEEPING A RESIDENT COPY IS NOT WORTH THE       00001400
001500* STALE-DATA RISK IF A REGISTRY RUN CHANGES A PASSWORD MID-SHIFT.00001500
001600***************************************************************** 00001600
001700 IDENTIFICATION DIVISION.                                        00001700
001800 PROGRAM-ID.     OFCAUTH.                                        00001800
001900 AUTHOR.         RVA.                                            00001900
002000 INSTALLATION.   OFICINA CENTRAL LTDA - SISTEMAS.                00002000
002100 DATE-WRITTEN.   11/18/96.                                       00002100
002200 DATE-COMPILED.                                                  00002200
002300 SECURITY.       CONFIDENTIAL.                                   00002300
002400*                                                                00002400
002500***************************************************************** 00002500
002600*  CHANGE LOG                                                     00002600
002700*    DATE      BY     REQUEST     DESCRIPTION                TAG 00002700
002800*    11/18/96  RVA    WO-4471     ORIGINAL LAYOUT               00*00002800
002900*    02/09/99  RVA    Y2K-0118    NO DATE FIELDS HERE - N/C     01*00002900
003000*    03/22/00  JAT    WO-5100     REJECT ON EMPFILE OPEN ERROR  02*00003000
003100*                     INSTEAD OF FALLING THROUGH TO A FALSE      02*00003100
003200*                     ACCEPT                                      02*00003200
003300*    08/14/01  JAT    WO-5830     SCREEN WAS PASSING BLANK CPF   03*00003300
003400*                     AND PASSWORD ON A BAD FUNCTION KEY -       03*00003400
003500*                     REJECT BLANKS HERE INSTEAD OF LETTING      03*00003500
003600*                     THE SCAN RUN THE WHOLE FILE FOR NOTHING    03*00003600
003700***************************************************************** 00003700
003800                                                                 00003800
003900 ENVIRONMENT DIVISION.                                           00003900
004000 CONFIGURATION SECTION.                                          00004000
004100 SOURCE-COMPUTER.   IBM-390.                                     00004100
004200 OBJECT-COMPUTER.   IBM-390.                                     00004200
004300 SPECIAL-NAMES.                                                  00004300
004400     C01 IS TOP-OF-FORM.                                         00004400
004500                                                                 00004500
004600 INPUT-OUTPUT SECTION.                                            00004600
004700 FILE-CONTROL.                                                   00004700
004800     SELECT EMPFILE  ASSIGN TO EMPFILE                           00004800
004900         ACCESS IS SEQUENTIAL                                    00004900
005000         FILE STATUS IS WV-EMPFILE-STATUS.                       00005000
005100                                                                 00005100
005200***************************************************************** 00005200
005300 DATA DIVISION.                                                  00005300
005400 FILE SECTION.                                                   00005400
005500                                                                 00005500
005600 FD  EMPFILE                                                     00005600
005700     RECORDING MODE IS F.                                        00005700
005800 COPY EMPREC.                                                     00005800
005900                                                                 00005900
006000***************************************************************** 00006000
006100 WORKING-STORAGE SECTION.                                        00006100
006200***************************************************************** 00006200
006300 01  WV-FIELDS.                                                  00006300
006400     05  WV-EMPFILE-STATUS     PIC X(02) VALUE SPACES.           00006400
006500     05  WV-EMPFILE-STATUS-R REDEFINES WV-EMPFILE-STATUS.        00006500
006600         10  WV-STATUS-1       PIC X(01).                       00006600
006700         10  WV-STATUS-2       PIC X(01).                       00006700
006800     05  WV-FOUND              PIC X(01) VALUE 'N'.              00006800
006900         88  WV-IS-FOUND       VALUE 'Y'.                        00006900
007000     05  WV-CPF-BLANK          PIC X(01) VALUE 'N'.              00007000
007100         88  WV-CPF-IS-BLANK   VALUE 'Y'.                         00007100
007200     05  WV-PASSWORD-BLANK     PIC X(01) VALUE 'N'.              00007200
007300         88  WV-PASSWORD-IS-BLANK  VALUE 'Y'.                    00007300
007400     05  WV-SUBSCRIPT          PIC S9(4) COMP VALUE +0.          00007400
007500     05  WV-NONBLANK-COUNT     PIC S9(4) COMP VALUE +0.          00007500
007600                                                                 00007600
007700 LINKAGE SECTION.                                                00007700
007800 01  LK-CPF                    PIC X(11).                       00007800
007900 01  LK-CPF-R REDEFINES LK-CPF.                                   00007900
008000     05  LK-CPF-TBL OCCURS 11 TIMES PIC X(01).                   00008000
008100 01  LK-PASSWORD               PIC X(12).                       00008100
008200 01  LK-PASSWORD-R REDEFINES LK-PASSWORD.                        00008200
008300     05  LK-PASSWORD-TBL OCCURS 12 TIMES PIC X(01).              00008300
008400 01  LK-ROLE                   PIC X(10).                       00008400
008500 01  LK-STATUS                 PIC X(01).                       00008500
008600     88  LK-OK                 VALUE 'Y'.                        00008600
008700                                                                 00008700
008800***************************************************************** 00008800
008900 PROCEDURE DIVISION USING LK-CPF LK-PASSWORD LK-ROLE LK-STATUS.   00008900
009000***************************************************************** 00009000
009100                                                                 00009100
009200 000-MAIN.                                                       00009200
009300     MOVE 'N' TO LK-STATUS.                                      00009300
009400     MOVE SPACES TO LK-ROLE.                                     00009400
009500     PERFORM 050-CHECK-CPF-SUPPLIED.                             00009500
009600     PERFORM 060-CHECK-PASSWORD-SUPPLIED.                        00009600
009700     IF WV-CPF-IS-BLANK OR WV-PASSWORD-IS-BLANK                  00009700
009800         GO TO 000-EXIT                                          00009800
009900     END-IF.                                                      00009900
010000     PERFORM 100-FIND-EMPLOYEE.                                  00010000
010100     IF WV-IS-FOUND                                              00010100
010200         IF EM-PASSWORD = LK-PASSWORD                            00010200
010300             MOVE 'Y'     TO LK-STATUS                          00010300
010400             MOVE EM-ROLE TO LK-ROLE                             00010400
010500         END-IF                                                   00010500
010600     END-IF.                                                      00010600
010700 000-EXIT.                                                        00010700
010800     GOBACK.                                                      00010800
010900                                                                 00010900
011000* WO-5830 - A BLANK CPF MEANS THE SCREEN NEVER COLLECTED ONE -   00011000
011100* DON'T BURN A FULL EMPFILE SCAN LOOKING FOR A MATCH THAT         00011100
011200* CANNOT EXIST.                                                    00011200
011300 050-CHECK-CPF-SUPPLIED.                                          00011300
011400     MOVE 'Y' TO WV-CPF-BLANK.                                   00011400
011500     MOVE +0  TO WV-NONBLANK-COUNT.                              00011500
011600     PERFORM 051-SCAN-ONE-CPF-CHAR                                00011600
011700         VARYING WV-SUBSCRIPT FROM 1 BY 1                        00011700
011800         UNTIL WV-SUBSCRIPT > 11.                                00011800
011900     IF WV-NONBLANK-COUNT > 0                                    00011900
012000         MOVE 'N' TO WV-CPF-BLANK                                00012000
012100     END-IF.                                                      00012100
012200                                                                 00012200
012300 051-SCAN-ONE-CPF-CHAR.                                           00012300
012400     IF LK-CPF-TBL (WV-SUBSCRIPT) NOT = SPACE                    00012400
012500         ADD 1 TO WV-NONBLANK-COUNT                               00012500
012600     END-IF.                                                      00012600
012700                                                                 00012700
012800 060-CHECK-PASSWORD-SUPPLIED.                                     00012800
012900     MOVE 'Y' TO WV-PASSWORD-BLANK.                               00012900
013000     MOVE +0  TO WV-NONBLANK-COUNT.                               00013000
013100     PERFORM 061-SCAN-ONE-PASSWORD-CHAR                          00013100
013200         VARYING WV-SUBSCRIPT FROM 1 BY 1                        00013200
013300         UNTIL WV-SUBSCRIPT > 12.                                00013300
013400     IF WV-NONBLANK-COUNT > 0                                    00013400
013500         MOVE 'N' TO WV-PASSWORD-BLANK                           00013500
013600     END-IF.                                                      00013600
013700                                                                 00013700
013800 061-SCAN-ONE-PASSWORD-CHAR.                                     00013800
013900     IF LK-PASSWORD-TBL (WV-SUBSCRIPT) NOT = SPACE               00013900
014000         ADD 1 TO WV-NONBLANK-COUNT                               00014000
014100     END-IF.                                                      00014100
014200                                                                 00014200
014300 100-FIND-EMPLOYEE.                                              00014300
014400     MOVE 'N' TO WV-FOUND.                                        00014400
014500     OPEN INPUT EMPFILE.                                          00014500
014600     IF WV-STATUS-1 NOT = '0'                                    00014600
014700         GO TO 100-EXIT                                           00014700
014800     END-IF.                                                      00014800
014900     PERFORM 110-SCAN-ONE-EMPLOYEE UNTIL                         00014900
015000         WV-EMPFILE-STATUS NOT = '00' OR WV-IS-FOUND.            00015000
015100     CLOSE EMPFILE.                                               00015100
015200 100-EXIT.                                                        00015200
015300     CONTINUE.                                                     00015300
015400                                                                 00015400
015500 110-SCAN-ONE-EMPLOYEE.                                           00015500
015600     READ EMPFILE.                                                00015600
015700     IF WV-EMPFILE-STATUS = '00' AND EM-EMPLOYEE-CPF = LK-CPF    00015700
015800         MOVE 'Y' TO WV-FOUND                                     00015800
015900     END-IF.                                                      00015900
