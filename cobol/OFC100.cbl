000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF OFICINA CENTRAL LTDA          00000200
000300* ALL RIGHTS RESERVED                                            00000300
000400****************************************************************  00000400
000500* PROGRAM:  OFC100                                               00000500
000600*                                                                00000600
000700* AUTHOR :  D SOUZA                                              00000700
000800*                                                                00000800
000900* READS THE DAILY REGISTRY TRANSACTION FILE AND APPLIES ADD,    00000900
001000* EDIT AND REMOVE ACTIONS AGAINST THE CLIENT, VEHICLE AND       00001000
001100* EMPLOYEE MASTERS, IN THE ORDER THEY ARRIVE ON THE TRAN FILE.  00001100
001200*                                                                00001200
001300* ALL THREE MASTERS ARE SMALL ENOUGH TO HOLD IN A WORKING-      00001300
001400* STORAGE TABLE FOR THE DURATION OF THE RUN - LOADED AT OPEN,   00001400
001500* UPDATED IN PLACE, REWRITTEN AT CLOSE.  NO MASTER IS EVER      00001500
001600* SORTED - ADDS GO ON THE END, REMOVES JUST TURN THE ACTIVE     00001600
001700* SWITCH OFF.                                                   00001700
001800*                                                                00001800
001900* TRANSACTION FILE LAYOUT - SEE COPYMEMBER RTRNREC.             00001900
002000* UPDATE CLIENT   ---cpf----  field-1..field-4 (name/phone/     00002000
002100*                             addr/email, blank = no change)   00002100
002200* UPDATE VEHICLE  --chassis-  field-1..field-4 (plate/maker/    00002200
002300*                             model/owner cpf)                  00002300
002400* UPDATE EMPLOYEE ---cpf----  field-1..field-6 (name/role/pw/   00002400
002500*                             phone/addr/email)                 00002500
002600* ADD    <entity>  (key blank)  field-1.. per the maps above,   00002600
002700*                                key supplied in field holding  00002700
002800*                                cpf/chassis                    00002800
002900* REMOVE <entity>  ---key----  (fields ignored)                00002900
003000***************************************************************** 00003000
003100 IDENTIFICATION DIVISION.                                        00003100
003200 PROGRAM-ID.     OFC100.                                         00003200
003300 AUTHOR.         D SOUZA.                                        00003300
003400 INSTALLATION.   OFICINA CENTRAL LTDA - SISTEMAS.                00003400
003500 DATE-WRITTEN.   11/02/86.                                       00003500
003600 DATE-COMPILED.                                                  00003600
003700 SECURITY.       NON-CONFIDENTIAL.                               00003700
003800*                                                                00003800
003900***************************************************************** 00003900
004000*  CHANGE LOG                                                     00004000
004100*    DATE      BY     REQUEST     DESCRIPTION                TAG 00004100
004200*    11/02/86  DS     ----------  ORIGINAL - CLIENT FILE ONLY  00*00004200
004300*    04/19/88  DS     WO-1102     ADDED VEHICLE MASTER         01*00004300
004400*    09/02/91  RVA    WO-3340     ADDED EMPLOYEE MASTER AND    02*00004400
004500*                     REFERENTIAL CHECK ON CLIENT REMOVE       02*00004500
004600*    11/18/96  RVA    WO-4471     REWROTE AS IN-MEMORY TABLES -03*00004600
004700*                     MASTERS WERE OUTGROWING THE OLD          03*00004700
004800*                     COSEQUENTIAL MERGE PASS                  03*00004800
004900*    02/09/99  RVA    Y2K-0118    NO DATE FIELDS ON THESE       04*00004900
005000*                     MASTERS - CONFIRMED N/C                  04*00005000
005100*    03/22/00  JAT    WO-5100     VEHICLE OWNER NAME NOW       05*00005100
005200*                     DENORMALIZED ONTO VEHICLE MASTER AT      05*00005200
005300*                     ADD/EDIT TIME                            05*00005300
005400*    06/14/02  JAT    WO-5920     CPF/PHONE/E-MAIL EDITS NOW   06*00005400
005500*                     GO THROUGH OFCVAL INSTEAD OF IN-LINE     06*00005500
005600*                     CHECKS                                    06*00005600
005700***************************************************************** 00005700
005800                                                                 00005800
005900 ENVIRONMENT DIVISION.                                           00005900
006000 CONFIGURATION SECTION.                                          00006000
006100 SOURCE-COMPUTER.   IBM-390.                                     00006100
006200 OBJECT-COMPUTER.   IBM-390.                                     00006200
006300 SPECIAL-NAMES.                                                  00006300
006400     C01 IS TOP-OF-FORM.                                         00006400
006500                                                                 00006500
006600 INPUT-OUTPUT SECTION.                                            00006600
006700 FILE-CONTROL.                                                   00006700
006800     SELECT RTRANIN  ASSIGN TO RTRANIN                           00006800
006900         ACCESS IS SEQUENTIAL                                    00006900
007000         FILE STATUS IS WS-RTRANIN-STATUS.                       00007000
007100                                                                 00007100
007200     SELECT CLTFILE  ASSIGN TO CLTFILE                           00007200
007300         ACCESS IS SEQUENTIAL                                    00007300
007400         FILE STATUS IS WS-CLTFILE-STATUS.                       00007400
007500                                                                 00007500
007600     SELECT VEHFILE  ASSIGN TO VEHFILE                           00007600
007700         ACCESS IS SEQUENTIAL                                    00007700
007800         FILE STATUS IS WS-VEHFILE-STATUS.                       00007800
007900                                                                 00007900
008000     SELECT EMPFILE  ASSIGN TO EMPFILE                           00008000
008100         ACCESS IS SEQUENTIAL                                    00008100
008200         FILE STATUS IS WS-EMPFILE-STATUS.                       00008200
008300                                                                 00008300
008400     SELECT RPTFILE  ASSIGN TO OFCRPT                            00008400
008500         ACCESS IS SEQUENTIAL                                    00008500
008600         FILE STATUS IS WS-RPTFILE-STATUS.                       00008600
008700                                                                 00008700
008800***************************************************************** 00008800
008900 DATA DIVISION.                                                  00008900
009000 FILE SECTION.                                                   00009000
009100                                                                 00009100
009200 FD  RTRANIN                                                     00009200
009300     RECORDING MODE IS F.                                        00009300
009400 COPY RTRNREC.                                                   00009400
009500                                                                 00009500
009600 FD  CLTFILE                                                     00009600
009700     RECORDING MODE IS F.                                        00009700
009800 COPY CLTREC.                                                    00009800
009900                                                                 00009900
010000 FD  VEHFILE                                                     00010000
010100     RECORDING MODE IS F.                                        00010100
010200 COPY VEHREC.                                                    00010200
010300                                                                 00010300
010400 FD  EMPFILE                                                     00010400
010500     RECORDING MODE IS F.                                        00010500
010600 COPY EMPREC.                                                    00010600
010700                                                                 00010700
010800 FD  RPTFILE                                                     00010800
010900     RECORDING MODE IS F.                                        00010900
011000 01  RPT-RECORD                  PIC X(132).                    00011000
011100                                                                 00011100
011200***************************************************************** 00011200
011300 WORKING-STORAGE SECTION.                                        00011300
011400***************************************************************** 00011400
011500 01  SYSTEM-DATE-AND-TIME.                                       00011500
011600     05  CURRENT-DATE.                                           00011600
011700         10  CURRENT-YEAR        PIC 9(02).                     00011700
011800         10  CURRENT-MONTH       PIC 9(02).                     00011800
011900         10  CURRENT-DAY         PIC 9(02).                     00011900
012000     05  CURRENT-TIME.                                           00012000
012100         10  CURRENT-HOUR        PIC 9(02).                     00012100
012200         10  CURRENT-MINUTE      PIC 9(02).                     00012200
012300         10  CURRENT-SECOND      PIC 9(02).                     00012300
012400         10  CURRENT-HNDSEC      PIC 9(02).                     00012400
012500*                                                                00012500
012600 01  WS-FIELDS.                                                  00012600
012700     05  WS-RTRANIN-STATUS       PIC X(02) VALUE SPACES.         00012700
012800     05  WS-CLTFILE-STATUS       PIC X(02) VALUE SPACES.         00012800
012900     05  WS-VEHFILE-STATUS       PIC X(02) VALUE SPACES.         00012900
013000     05  WS-EMPFILE-STATUS       PIC X(02) VALUE SPACES.         00013000
013100     05  WS-RPTFILE-STATUS       PIC X(02) VALUE SPACES.         00013100
013200     05  WS-TRAN-EOF             PIC X(01) VALUE 'N'.            00013200
013300     05  WS-FOUND                PIC X(01) VALUE 'N'.            00013300
013400         88  WS-IS-FOUND         VALUE 'Y'.                     00013400
013500     05  WS-OWNED-VEHICLE        PIC X(01) VALUE 'N'.            00013500
013600         88  WS-HAS-OWNED-VEH    VALUE 'Y'.                      00013600
013700     05  WS-VALID                PIC X(01) VALUE 'N'.            00013700
013800         88  WS-IS-VALID         VALUE 'Y'.                      00013800
013900     05  WS-VAL-JUNK             PIC X(40) VALUE SPACES.         00013900
014000     05  WS-REASON               PIC X(40) VALUE SPACES.         00014000
014100     05  WS-STRIPPED-KEY         PIC X(17) VALUE SPACES.         00014100
014200*                                                                00014200
014300 01  WS-SUBSCRIPTS.                                               00014300
014400     05  WS-SUB-1                PIC S9(4)  COMP VALUE +0.       00014400
014500     05  WS-SUB-2                PIC S9(4)  COMP VALUE +0.       00014500
014600     05  WS-STRIP-FROM           PIC S9(4)  COMP VALUE +0.       00014600
014700     05  WS-STRIP-TO             PIC S9(4)  COMP VALUE +0.       00014700
014800     05  WS-MAX-CLIENT-SEQ       PIC S9(4)  COMP VALUE +0.       00014800
014900     05  WS-MAX-VEHICLE-SEQ      PIC S9(4)  COMP VALUE +0.       00014900
015000     05  WS-MAX-EMPLOYEE-SEQ     PIC S9(4)  COMP VALUE +0.       00015000
015100*                                                                00015100
015200 01  REPORT-TOTALS.                                              00015200
015300     05  NUM-TRAN-RECS           PIC S9(7) COMP-3 VALUE +0.      00015300
015400     05  NUM-TRAN-ERRORS         PIC S9(7) COMP-3 VALUE +0.      00015400
015500     05  NUM-ADD-REQUESTS        PIC S9(7) COMP-3 VALUE +0.      00015500
015600     05  NUM-ADD-PROCESSED       PIC S9(7) COMP-3 VALUE +0.      00015600
015700     05  NUM-EDIT-REQUESTS       PIC S9(7) COMP-3 VALUE +0.      00015700
015800     05  NUM-EDIT-PROCESSED      PIC S9(7) COMP-3 VALUE +0.      00015800
015900     05  NUM-REMOVE-REQUESTS     PIC S9(7) COMP-3 VALUE +0.      00015900
016000     05  NUM-REMOVE-PROCESSED    PIC S9(7) COMP-3 VALUE +0.      00016000
016100*                                                                00016100
016200 01  WS-CLIENT-TABLE.                                            00016200
016300     05  WS-CLIENT-COUNT         PIC S9(4) COMP VALUE +0.        00016300
016400     05  WS-CLIENT-ENTRY OCCURS 500 TIMES.                       00016400
016500         10  CT-ACTIVE           PIC X(01) VALUE 'Y'.            00016500
016600         10  CT-ID               PIC X(06).                     00016600
016700         10  CT-ID-R REDEFINES CT-ID.                            00016700
016800             15  FILLER          PIC X(02).                     00016800
016900             15  CT-ID-SEQ       PIC 9(04).                      00016900
017000         10  CT-CPF              PIC X(11).                     00017000
017100         10  CT-NAME             PIC X(30).                     00017100
017200         10  CT-PHONE            PIC X(11).                     00017200
017300         10  CT-ADDR             PIC X(40).                     00017300
017400         10  CT-EMAIL            PIC X(40).                     00017400
017500*                                                                00017500
017600 01  WS-VEHICLE-TABLE.                                            00017600
017700     05  WS-VEHICLE-COUNT        PIC S9(4) COMP VALUE +0.        00017700
017800     05  WS-VEHICLE-ENTRY OCCURS 1000 TIMES.                     00017800
017900         10  VT-ACTIVE           PIC X(01) VALUE 'Y'.            00017900
018000         10  VT-ID               PIC X(09).                     00018000
018100         10  VT-ID-R REDEFINES VT-ID.                            00018100
018200             15  FILLER          PIC X(04).                     00018200
018300             15  VT-ID-SEQ       PIC 9(05).                      00018300
018400         10  VT-CHASSIS          PIC X(17).                     00018400
018500         10  VT-PLATE            PIC X(08).                     00018500
018600         10  VT-MAKER            PIC X(20).                     00018600
018700         10  VT-MODEL            PIC X(20).                     00018700
018800         10  VT-OWNER-CPF        PIC X(11).                     00018800
018900         10  VT-OWNER-NAME       PIC X(30).                     00018900
019000*                                                                00019000
019100 01  WS-EMPLOYEE-TABLE.                                           00019100
019200     05  WS-EMPLOYEE-COUNT       PIC S9(4) COMP VALUE +0.        00019200
019300     05  WS-EMPLOYEE-ENTRY OCCURS 200 TIMES.                     00019300
019400         10  ET-ACTIVE           PIC X(01) VALUE 'Y'.            00019400
019500         10  ET-ID               PIC X(08).                     00019500
019600         10  ET-ID-R REDEFINES ET-ID.                            00019600
019700             15  FILLER          PIC X(04).                     00019700
019800             15  ET-ID-SEQ       PIC 9(04).                      00019800
019900         10  ET-CPF              PIC X(11).                     00019900
020000         10  ET-NAME             PIC X(30).                     00020000
020100         10  ET-ROLE             PIC X(10).                     00020100
020200         10  ET-PASSWORD         PIC X(12).                     00020200
020300         10  ET-PHONE            PIC X(11).                     00020300
020400         10  ET-ADDR             PIC X(40).                     00020400
020500         10  ET-EMAIL            PIC X(40).                     00020500
020600*                                                                00020600
020700 01  WS-NEW-CLIENT-ID.                                           00020700
020800     05  FILLER                 PIC X(02) VALUE 'CL'.            00020800
020900     05  WS-NEW-CLIENT-SEQ       PIC 9(04).                     00020900
021000 01  WS-NEW-VEHICLE-ID.                                           00021000
021100     05  FILLER                 PIC X(04) VALUE 'CAR-'.          00021100
021200     05  WS-NEW-VEHICLE-SEQ      PIC 9(05).                     00021200
021300 01  WS-NEW-EMPLOYEE-ID.                                          00021300
021400     05  FILLER                 PIC X(04) VALUE 'USR-'.          00021400
021500     05  WS-NEW-EMPLOYEE-SEQ     PIC 9(04).                     00021500
021600*                                                                00021600
021700 01  RPT-HEADER1.                                                00021700
021800     05  FILLER                 PIC X(40)                       00021800
021900               VALUE 'OFICINA REGISTRY UPDATE REPORT     DATE: '.00021900
022000     05  RPT-MM                 PIC 99.                         00022000
022100     05  FILLER                 PIC X VALUE '/'.                00022100
022200     05  RPT-DD                 PIC 99.                         00022200
022300     05  FILLER                 PIC X VALUE '/'.                00022300
022400     05  RPT-YY                 PIC 99.                         00022400
022500     05  FILLER                 PIC X(20)                       00022500
022600                    VALUE ' (mm/dd/yy)   TIME: '.                00022600
022700     05  RPT-HH                 PIC 99.                         00022700
022800     05  FILLER                 PIC X VALUE ':'.                00022800
022900     05  RPT-MIN                PIC 99.                         00022900
023000     05  FILLER                 PIC X VALUE ':'.                00023000
023100     05  RPT-SS                 PIC 99.                         00023100
023200     05  FILLER                 PIC X(55) VALUE SPACES.          00023200
023300 01  RPT-TRAN-OK.                                                00023300
023400     05  FILLER                 PIC X(21)                       00023400
023500                    VALUE '  ACCEPTED:          '.               00023500
023600     05  RPT-OK-MSG             PIC X(90) VALUE SPACES.          00023600
023700     05  FILLER                 PIC X(21) VALUE SPACES.          00023700
023800 01  RPT-TRAN-BAD.                                               00023800
023900     05  FILLER                 PIC X(21)                       00023900
024000                    VALUE '  REJECTED:          '.               00024000
024100     05  RPT-BAD-MSG            PIC X(90) VALUE SPACES.          00024100
024200     05  FILLER                 PIC X(21) VALUE SPACES.          00024200
024300 01  RPT-STATS-HDR1.                                             00024300
024400     05  FILLER PIC X(26) VALUE 'Transaction Totals:       '.    00024400
024500     05  FILLER PIC X(106) VALUE SPACES.                         00024500
024600 01  RPT-STATS-HDR2.                                             00024600
024700     05  FILLER PIC X(26) VALUE 'Transaction      Number of'.    00024700
024800     05  FILLER PIC X(28) VALUE '        Number        Number'. 00024800
024900     05  FILLER PIC X(78) VALUE SPACES.                          00024900
025000 01  RPT-STATS-HDR3.                                             00025000
025100     05  FILLER PIC X(26) VALUE 'Type          Transactions'.    00025100
025200     05  FILLER PIC X(28) VALUE '     Processed      In Error'.  00025200
025300     05  FILLER PIC X(78) VALUE SPACES.                          00025300
025400 01  RPT-STATS-DETAIL.                                           00025400
025500     05  RPT-TRAN               PIC X(10).                      00025500
025600     05  FILLER                 PIC X(04) VALUE SPACES.          00025600
025700     05  RPT-NUM-TRANS          PIC ZZZ,ZZ9.                     00025700
025800     05  FILLER                 PIC X(03) VALUE SPACES.          00025800
025900     05  RPT-NUM-TRAN-PROC      PIC ZZZ,ZZ9.                     00025900
026000     05  FILLER                 PIC X(03) VALUE SPACES.          00026000
026100     05  RPT-NUM-TRAN-ERR       PIC ZZZ,ZZ9.                     00026100
026200     05  FILLER                 PIC X(82) VALUE SPACES.          00026200
026300                                                                  00026300
026400***************************************************************** 00026400
026500 PROCEDURE DIVISION.                                              00026500
026600***************************************************************** 00026600
026700                                                                  00026700
026800 000-MAIN.                                                        00026800
026900     ACCEPT CURRENT-DATE FROM DATE.                               00026900
027000     ACCEPT CURRENT-TIME FROM TIME.                               00027000
027100     DISPLAY 'OFC100 STARTED - REGISTRY MAINTENANCE RUN'.         00027100
027200     PERFORM 700-OPEN-FILES.                                      00027200
027300     PERFORM 710-LOAD-CLIENTS.                                    00027300
027400     PERFORM 720-LOAD-VEHICLES.                                   00027400
027500     PERFORM 730-LOAD-EMPLOYEES.                                  00027500
027600     PERFORM 750-COMPUTE-NEXT-IDS.                                00027600
027700     PERFORM 800-INIT-REPORT.                                     00027700
027800     PERFORM 110-READ-TRAN-FILE.                                  00027800
027900     PERFORM 100-PROCESS-TRANSACTIONS UNTIL WS-TRAN-EOF = 'Y'.    00027900
028000     PERFORM 900-REPORT-TRAN-STATS.                               00028000
028100     PERFORM 760-REWRITE-CLIENTS.                                 00028100
028200     PERFORM 770-REWRITE-VEHICLES.                                00028200
028300     PERFORM 780-REWRITE-EMPLOYEES.                               00028300
028400     PERFORM 790-CLOSE-FILES.                                     00028400
028500     GOBACK.                                                      00028500
028600                                                                  00028600
028700 100-PROCESS-TRANSACTIONS.                                        00028700
028800     ADD 1 TO NUM-TRAN-RECS.                                      00028800
028900     EVALUATE TRUE                                                00028900
029000        WHEN RT-IS-CLIENT                                        00029000
029100            PERFORM 200-PROCESS-CLIENT-TRAN                      00029100
029200        WHEN RT-IS-VEHICLE                                       00029200
029300            PERFORM 300-PROCESS-VEHICLE-TRAN                     00029300
029400        WHEN RT-IS-EMPLOYEE                                      00029400
029500            PERFORM 400-PROCESS-EMPLOYEE-TRAN                    00029500
029600        WHEN OTHER                                                00029600
029700            MOVE 'UNKNOWN ENTITY ON TRANSACTION' TO WS-REASON    00029700
029800            PERFORM 299-REPORT-BAD-TRAN                          00029800
029900     END-EVALUATE.                                                00029900
030000     PERFORM 110-READ-TRAN-FILE.                                  00030000
030100                                                                  00030100
030200 200-PROCESS-CLIENT-TRAN.                                         00030200
030300     EVALUATE TRUE                                                00030300
030400        WHEN RT-IS-ADD                                           00030400
030500            ADD 1 TO NUM-ADD-REQUESTS                            00030500
030600            PERFORM 210-ADD-CLIENT                               00030600
030700        WHEN RT-IS-EDIT                                          00030700
030800            ADD 1 TO NUM-EDIT-REQUESTS                           00030800
030900            PERFORM 220-EDIT-CLIENT                              00030900
031000        WHEN RT-IS-REMOVE                                        00031000
031100            ADD 1 TO NUM-REMOVE-REQUESTS                         00031100
031200            PERFORM 230-REMOVE-CLIENT                            00031200
031300        WHEN OTHER                                                00031300
031400            MOVE 'UNKNOWN ACTION ON CLIENT TRAN' TO WS-REASON    00031400
031500            PERFORM 299-REPORT-BAD-TRAN                          00031500
031600     END-EVALUATE.                                                00031600
031700                                                                  00031700
031800 210-ADD-CLIENT.                                                  00031800
031900     PERFORM 640-STRIP-NON-DIGITS.                                00031900
032000     PERFORM 610-FIND-CLIENT-BY-CPF.                              00032000
032100     IF WS-IS-FOUND                                              00032100
032200         MOVE 'DUPLICATE CLIENT CPF' TO WS-REASON                00032200
032300         PERFORM 299-REPORT-BAD-TRAN                             00032300
032400         GO TO 210-EXIT                                           00032400
032500     END-IF.                                                      00032500
032600     CALL 'OFCVAL' USING 'CPF     ' WS-STRIPPED-KEY WS-VAL-JUNK  00032600
032700                          WS-VALID.                               00032700
032800     IF NOT WS-IS-VALID                                           00032800
032900         MOVE 'INVALID CPF FORMAT' TO WS-REASON                  00032900
033000         PERFORM 299-REPORT-BAD-TRAN                             00033000
033100         GO TO 210-EXIT                                           00033100
033200     END-IF.                                                      00033200
033300     CALL 'OFCVAL' USING 'PHONE   ' RT-FIELD-2 WS-VAL-JUNK       00033300
033400                          WS-VALID.                               00033400
033500     IF NOT WS-IS-VALID                                           00033500
033600         MOVE 'INVALID PHONE FORMAT' TO WS-REASON                 00033600
033700         PERFORM 299-REPORT-BAD-TRAN                             00033700
033800         GO TO 210-EXIT                                           00033800
033900     END-IF.                                                      00033900
034000     CALL 'OFCVAL' USING 'EMAIL   ' RT-FIELD-4 WS-VAL-JUNK       00034000
034100                          WS-VALID.                               00034100
034200     IF NOT WS-IS-VALID                                           00034200
034300         MOVE 'INVALID E-MAIL FORMAT' TO WS-REASON                00034300
034400         PERFORM 299-REPORT-BAD-TRAN                             00034400
034500         GO TO 210-EXIT                                           00034500
034600     END-IF.                                                      00034600
034700     ADD 1 TO WS-MAX-CLIENT-SEQ.                                  00034700
034800     ADD 1 TO WS-CLIENT-COUNT.                                    00034800
034900     MOVE WS-MAX-CLIENT-SEQ TO WS-NEW-CLIENT-SEQ.                 00034900
035000     MOVE 'Y'             TO CT-ACTIVE (WS-CLIENT-COUNT).         00035000
035100     MOVE WS-NEW-CLIENT-ID TO CT-ID     (WS-CLIENT-COUNT).        00035100
035200     MOVE WS-STRIPPED-KEY  TO CT-CPF    (WS-CLIENT-COUNT).        00035200
035300     MOVE RT-FIELD-1       TO CT-NAME   (WS-CLIENT-COUNT).        00035300
035400     MOVE RT-FIELD-2       TO CT-PHONE  (WS-CLIENT-COUNT).        00035400
035500     MOVE RT-FIELD-3       TO CT-ADDR   (WS-CLIENT-COUNT).        00035500
035600     MOVE RT-FIELD-4       TO CT-EMAIL  (WS-CLIENT-COUNT).        00035600
035700     ADD 1 TO NUM-ADD-PROCESSED.                                  00035700
035800     STRING 'CLIENT ADDED: ' WS-NEW-CLIENT-ID                    00035800
035900            DELIMITED BY SIZE INTO WS-REASON.                    00035900
036000     PERFORM 298-REPORT-OK-TRAN.                                  00036000
036100 210-EXIT.                                                        00036100
036200     CONTINUE.                                                     00036200
036300                                                                  00036300
036400 220-EDIT-CLIENT.                                                 00036400
036500     PERFORM 640-STRIP-NON-DIGITS.                                00036500
036600     PERFORM 610-FIND-CLIENT-BY-CPF.                              00036600
036700     IF NOT WS-IS-FOUND                                           00036700
036800         MOVE 'NO MATCHING CLIENT CPF' TO WS-REASON              00036800
036900         PERFORM 299-REPORT-BAD-TRAN                             00036900
037000         GO TO 220-EXIT                                           00037000
037100     END-IF.                                                      00037100
037200     IF RT-FIELD-1 NOT = SPACES                                  00037200
037300         MOVE RT-FIELD-1 TO CT-NAME (WS-SUB-1)                   00037300
037400     END-IF.                                                      00037400
037500     IF RT-FIELD-2 NOT = SPACES                                  00037500
037600         CALL 'OFCVAL' USING 'PHONE   ' RT-FIELD-2 WS-VAL-JUNK   00037600
037700                              WS-VALID                            00037700
037800         IF NOT WS-IS-VALID                                       00037800
037900             MOVE 'INVALID PHONE FORMAT' TO WS-REASON             00037900
038000             PERFORM 299-REPORT-BAD-TRAN                          00038000
038100             GO TO 220-EXIT                                       00038100
038200         END-IF                                                   00038200
038300         MOVE RT-FIELD-2 TO CT-PHONE (WS-SUB-1)                  00038300
038400     END-IF.                                                      00038400
038500     IF RT-FIELD-3 NOT = SPACES                                  00038500
038600         MOVE RT-FIELD-3 TO CT-ADDR (WS-SUB-1)                   00038600
038700     END-IF.                                                      00038700
038800     IF RT-FIELD-4 NOT = SPACES                                  00038800
038900         CALL 'OFCVAL' USING 'EMAIL   ' RT-FIELD-4 WS-VAL-JUNK   00038900
039000                              WS-VALID                            00039000
039100         IF NOT WS-IS-VALID                                       00039100
039200             MOVE 'INVALID E-MAIL FORMAT' TO WS-REASON            00039200
039300             PERFORM 299-REPORT-BAD-TRAN                          00039300
039400             GO TO 220-EXIT                                       00039400
039500         END-IF                                                   00039500
039600         MOVE RT-FIELD-4 TO CT-EMAIL (WS-SUB-1)                  00039600
039700     END-IF.                                                      00039700
039800     ADD 1 TO NUM-EDIT-PROCESSED.                                 00039800
039900     MOVE 'CLIENT EDITED' TO WS-REASON.                           00039900
040000     PERFORM 298-REPORT-OK-TRAN.                                  00040000
040100 220-EXIT.                                                        00040100
040200     CONTINUE.                                                     00040200
040300                                                                  00040300
040400 230-REMOVE-CLIENT.                                               00040400
040500     PERFORM 640-STRIP-NON-DIGITS.                                00040500
040600     PERFORM 610-FIND-CLIENT-BY-CPF.                              00040600
040700     IF NOT WS-IS-FOUND                                           00040700
040800         MOVE 'NO MATCHING CLIENT CPF' TO WS-REASON              00040800
040900         PERFORM 299-REPORT-BAD-TRAN                             00040900
041000         GO TO 230-EXIT                                           00041000
041100     END-IF.                                                      00041100
041200     PERFORM 650-CLIENT-OWNS-VEHICLE.                             00041200
041300     IF WS-HAS-OWNED-VEH                                          00041300
041400         MOVE 'CLIENT STILL OWNS A VEHICLE' TO WS-REASON          00041400
041500         PERFORM 299-REPORT-BAD-TRAN                             00041500
041600         GO TO 230-EXIT                                           00041600
041700     END-IF.                                                      00041700
041800     MOVE 'N' TO CT-ACTIVE (WS-SUB-1).                            00041800
041900     ADD 1 TO NUM-REMOVE-PROCESSED.                               00041900
042000     MOVE 'CLIENT REMOVED' TO WS-REASON.                          00042000
042100     PERFORM 298-REPORT-OK-TRAN.                                  00042100
042200 230-EXIT.                                                        00042200
042300     CONTINUE.                                                     00042300
042400                                                                  00042400
042500 300-PROCESS-VEHICLE-TRAN.                                        00042500
042600     EVALUATE TRUE                                                00042600
042700        WHEN RT-IS-ADD                                           00042700
042800            ADD 1 TO NUM-ADD-REQUESTS                            00042800
042900            PERFORM 310-ADD-VEHICLE                              00042900
043000        WHEN RT-IS-EDIT                                          00043000
043100            ADD 1 TO NUM-EDIT-REQUESTS                           00043100
043200            PERFORM 320-EDIT-VEHICLE                             00043200
043300        WHEN RT-IS-REMOVE                                        00043300
043400            ADD 1 TO NUM-REMOVE-REQUESTS                         00043400
043500            PERFORM 330-REMOVE-VEHICLE                           00043500
043600        WHEN OTHER                                                00043600
043700            MOVE 'UNKNOWN ACTION ON VEHICLE TRAN' TO WS-REASON  00043700
043800            PERFORM 299-REPORT-BAD-TRAN                          00043800
043900     END-EVALUATE.                                                00043900
044000                                                                  00044000
044100 310-ADD-VEHICLE.                                                 00044100
044200     PERFORM 620-FIND-VEHICLE-BY-CHASSIS.                         00044200
044300     IF WS-IS-FOUND                                              00044300
044400         MOVE 'DUPLICATE CHASSIS' TO WS-REASON                   00044400
044500         PERFORM 299-REPORT-BAD-TRAN                             00044500
044600         GO TO 310-EXIT                                           00044600
044700     END-IF.                                                      00044700
044800     MOVE RT-FIELD-4 TO WS-STRIPPED-KEY (1:11).                   00044800
044900     PERFORM 610-FIND-CLIENT-BY-CPF-ARG.                          00044900
045000     IF NOT WS-IS-FOUND                                           00045000
045100         MOVE 'OWNER CPF NOT ON CLIENT MASTER' TO WS-REASON       00045100
045200         PERFORM 299-REPORT-BAD-TRAN                             00045200
045300         GO TO 310-EXIT                                           00045300
045400     END-IF.                                                      00045400
045500     ADD 1 TO WS-MAX-VEHICLE-SEQ.                                 00045500
045600     ADD 1 TO WS-VEHICLE-COUNT.                                   00045600
045700     MOVE WS-MAX-VEHICLE-SEQ TO WS-NEW-VEHICLE-SEQ.               00045700
045800     MOVE 'Y'            TO VT-ACTIVE    (WS-VEHICLE-COUNT).      00045800
045900     MOVE WS-NEW-VEHICLE-ID TO VT-ID     (WS-VEHICLE-COUNT).      00045900
046000     MOVE RT-KEY         TO VT-CHASSIS   (WS-VEHICLE-COUNT).      00046000
046100     MOVE RT-FIELD-1     TO VT-PLATE     (WS-VEHICLE-COUNT).      00046100
046200     MOVE RT-FIELD-2     TO VT-MAKER     (WS-VEHICLE-COUNT).      00046200
046300     MOVE RT-FIELD-3     TO VT-MODEL     (WS-VEHICLE-COUNT).      00046300
046400     MOVE RT-FIELD-4     TO VT-OWNER-CPF (WS-VEHICLE-COUNT).      00046400
046500     MOVE CT-NAME (WS-SUB-1) TO VT-OWNER-NAME (WS-VEHICLE-COUNT). 00046500
046600     ADD 1 TO NUM-ADD-PROCESSED.                                  00046600
046700     STRING 'VEHICLE ADDED: ' WS-NEW-VEHICLE-ID                  00046700
046800            DELIMITED BY SIZE INTO WS-REASON.                    00046800
046900     PERFORM 298-REPORT-OK-TRAN.                                  00046900
047000 310-EXIT.                                                        00047000
047100     CONTINUE.                                                     00047100
047200                                                                  00047200
047300 320-EDIT-VEHICLE.                                                00047300
047400     PERFORM 620-FIND-VEHICLE-BY-CHASSIS.                         00047400
047500     IF NOT WS-IS-FOUND                                           00047500
047600         MOVE 'NO MATCHING CHASSIS' TO WS-REASON                  00047600
047700         PERFORM 299-REPORT-BAD-TRAN                             00047700
047800         GO TO 320-EXIT                                           00047800
047900     END-IF.                                                      00047900
048000     IF RT-FIELD-1 NOT = SPACES                                  00048000
048100         MOVE RT-FIELD-1 TO VT-PLATE (WS-SUB-1)                  00048100
048200     END-IF.                                                      00048200
048300     IF RT-FIELD-2 NOT = SPACES                                  00048300
048400         MOVE RT-FIELD-2 TO VT-MAKER (WS-SUB-1)                  00048400
048500     END-IF.                                                      00048500
048600     IF RT-FIELD-3 NOT = SPACES                                  00048600
048700         MOVE RT-FIELD-3 TO VT-MODEL (WS-SUB-1)                  00048700
048800     END-IF.                                                      00048800
048900     ADD 1 TO NUM-EDIT-PROCESSED.                                 00048900
049000     MOVE 'VEHICLE EDITED' TO WS-REASON.                          00049000
049100     PERFORM 298-REPORT-OK-TRAN.                                  00049100
049200 320-EXIT.                                                        00049200
049300     CONTINUE.                                                     00049300
049400                                                                  00049400
049500 330-REMOVE-VEHICLE.                                              00049500
049600     PERFORM 620-FIND-VEHICLE-BY-CHASSIS.                         00049600
049700     IF NOT WS-IS-FOUND                                           00049700
049800         MOVE 'NO MATCHING CHASSIS' TO WS-REASON                  00049800
049900         PERFORM 299-REPORT-BAD-TRAN                             00049900
050000         GO TO 330-EXIT                                           00050000
050100     END-IF.                                                      00050100
050200     MOVE 'N' TO VT-ACTIVE (WS-SUB-1).                            00050200
050300     ADD 1 TO NUM-REMOVE-PROCESSED.                               00050300
050400     MOVE 'VEHICLE REMOVED' TO WS-REASON.                         00050400
050500     PERFORM 298-REPORT-OK-TRAN.                                  00050500
050600 330-EXIT.                                                        00050600
050700     CONTINUE.                                                     00050700
050800                                                                  00050800
050900 400-PROCESS-EMPLOYEE-TRAN.                                       00050900
051000     EVALUATE TRUE                                                00051000
051100        WHEN RT-IS-ADD                                           00051100
051200            ADD 1 TO NUM-ADD-REQUESTS                            00051200
051300            PERFORM 410-ADD-EMPLOYEE                             00051300
051400        WHEN RT-IS-EDIT                                          00051400
051500            ADD 1 TO NUM-EDIT-REQUESTS                           00051500
051600            PERFORM 420-EDIT-EMPLOYEE                            00051600
051700        WHEN RT-IS-REMOVE                                        00051700
051800            ADD 1 TO NUM-REMOVE-REQUESTS                         00051800
051900            PERFORM 430-REMOVE-EMPLOYEE                          00051900
052000        WHEN OTHER                                                00052000
052100            MOVE 'UNKNOWN ACTION ON EMPLOYEE TRAN' TO WS-REASON 00052100
052200            PERFORM 299-REPORT-BAD-TRAN                          00052200
052300     END-EVALUATE.                                                00052300
052400                                                                  00052400
052500 410-ADD-EMPLOYEE.                                                00052500
052600     PERFORM 640-STRIP-NON-DIGITS.                                00052600
052700     PERFORM 630-FIND-EMPLOYEE-BY-CPF.                            00052700
052800     IF WS-IS-FOUND                                              00052800
052900         MOVE 'DUPLICATE EMPLOYEE CPF' TO WS-REASON               00052900
053000         PERFORM 299-REPORT-BAD-TRAN                             00053000
053100         GO TO 410-EXIT                                           00053100
053200     END-IF.                                                      00053200
053300     CALL 'OFCVAL' USING 'CPF     ' WS-STRIPPED-KEY WS-VAL-JUNK  00053300
053400                          WS-VALID.                               00053400
053500     IF NOT WS-IS-VALID                                           00053500
053600         MOVE 'INVALID CPF FORMAT' TO WS-REASON                  00053600
053700         PERFORM 299-REPORT-BAD-TRAN                             00053700
053800         GO TO 410-EXIT                                           00053800
053900     END-IF.                                                      00053900
054000     CALL 'OFCVAL' USING 'PHONE   ' RT-FIELD-4 WS-VAL-JUNK       00054000
054100                          WS-VALID.                               00054100
054200     IF NOT WS-IS-VALID                                           00054200
054300         MOVE 'INVALID PHONE FORMAT' TO WS-REASON                 00054300
054400         PERFORM 299-REPORT-BAD-TRAN                             00054400
054500         GO TO 410-EXIT                                           00054500
054600     END-IF.                                                      00054600
054700     CALL 'OFCVAL' USING 'EMAIL   ' RT-FIELD-6 WS-VAL-JUNK       00054700
054800                          WS-VALID.                               00054800
054900     IF NOT WS-IS-VALID                                           00054900
055000         MOVE 'INVALID E-MAIL FORMAT' TO WS-REASON                00055000
055100         PERFORM 299-REPORT-BAD-TRAN                             00055100
055200         GO TO 410-EXIT                                           00055200
055300     END-IF.                                                      00055300
055400     ADD 1 TO WS-MAX-EMPLOYEE-SEQ.                                00055400
055500     ADD 1 TO WS-EMPLOYEE-COUNT.                                  00055500
055600     MOVE WS-MAX-EMPLOYEE-SEQ TO WS-NEW-EMPLOYEE-SEQ.             00055600
055700     MOVE 'Y'             TO ET-ACTIVE   (WS-EMPLOYEE-COUNT).     00055700
055800     MOVE WS-NEW-EMPLOYEE-ID TO ET-ID    (WS-EMPLOYEE-COUNT).     00055800
055900     MOVE WS-STRIPPED-KEY    TO ET-CPF   (WS-EMPLOYEE-COUNT).     00055900
056000     MOVE RT-FIELD-1         TO ET-NAME  (WS-EMPLOYEE-COUNT).     00056000
056100     MOVE RT-FIELD-2 (1:10)  TO ET-ROLE  (WS-EMPLOYEE-COUNT).     00056100
056200     MOVE RT-FIELD-3 (1:12)  TO ET-PASSWORD (WS-EMPLOYEE-COUNT). 00056200
056300     MOVE RT-FIELD-4         TO ET-PHONE (WS-EMPLOYEE-COUNT).     00056300
056400     MOVE RT-FIELD-5         TO ET-ADDR  (WS-EMPLOYEE-COUNT).     00056400
056500     MOVE RT-FIELD-6         TO ET-EMAIL (WS-EMPLOYEE-COUNT).     00056500
056600     ADD 1 TO NUM-ADD-PROCESSED.                                  00056600
056700     STRING 'EMPLOYEE ADDED: ' WS-NEW-EMPLOYEE-ID                00056700
056800            DELIMITED BY SIZE INTO WS-REASON.                    00056800
056900     PERFORM 298-REPORT-OK-TRAN.                                  00056900
057000 410-EXIT.                                                        00057000
057100     CONTINUE.                                                     00057100
057200                                                                  00057200
057300 420-EDIT-EMPLOYEE.                                               00057300
057400     PERFORM 640-STRIP-NON-DIGITS.                                00057400
057500     PERFORM 630-FIND-EMPLOYEE-BY-CPF.                            00057500
057600     IF NOT WS-IS-FOUND                                           00057600
057700         MOVE 'NO MATCHING EMPLOYEE CPF' TO WS-REASON             00057700
057800         PERFORM 299-REPORT-BAD-TRAN                             00057800
057900         GO TO 420-EXIT                                           00057900
058000     END-IF.                                                      00058000
058100     IF RT-FIELD-1 NOT = SPACES                                  00058100
058200         MOVE RT-FIELD-1 TO ET-NAME (WS-SUB-1)                   00058200
058300     END-IF.                                                      00058300
058400     IF RT-FIELD-2 NOT = SPACES                                  00058400
058500         MOVE RT-FIELD-2 (1:10) TO ET-ROLE (WS-SUB-1)             00058500
058600     END-IF.                                                      00058600
058700     IF RT-FIELD-3 NOT = SPACES                                  00058700
058800         MOVE RT-FIELD-3 (1:12) TO ET-PASSWORD (WS-SUB-1)         00058800
058900     END-IF.                                                      00058900
059000     IF RT-FIELD-4 NOT = SPACES                                  00059000
059100         CALL 'OFCVAL' USING 'PHONE   ' RT-FIELD-4 WS-VAL-JUNK   00059100
059200                              WS-VALID                            00059200
059300         IF NOT WS-IS-VALID                                       00059300
059400             MOVE 'INVALID PHONE FORMAT' TO WS-REASON             00059400
059500             PERFORM 299-REPORT-BAD-TRAN                          00059500
059600             GO TO 420-EXIT                                       00059600
059700         END-IF                                                   00059700
059800         MOVE RT-FIELD-4 TO ET-PHONE (WS-SUB-1)                  00059800
059900     END-IF.                                                      00059900
060000     IF RT-FIELD-5 NOT = SPACES                                  00060000
060100         MOVE RT-FIELD-5 TO ET-ADDR (WS-SUB-1)                   00060100
060200     END-IF.                                                      00060200
060300     IF RT-FIELD-6 NOT = SPACES                                  00060300
060400         CALL 'OFCVAL' USING 'EMAIL   ' RT-FIELD-6 WS-VAL-JUNK   00060400
060500                              WS-VALID                            00060500
060600         IF NOT WS-IS-VALID                                       00060600
060700             MOVE 'INVALID E-MAIL FORMAT' TO WS-REASON            00060700
060800             PERFORM 299-REPORT-BAD-TRAN                          00060800
060900             GO TO 420-EXIT                                       00060900
061000         END-IF                                                   00061000
061100         MOVE RT-FIELD-6 TO ET-EMAIL (WS-SUB-1)                  00061100
061200     END-IF.                                                      00061200
061300     ADD 1 TO NUM-EDIT-PROCESSED.                                 00061300
061400     MOVE 'EMPLOYEE EDITED' TO WS-REASON.                         00061400
061500     PERFORM 298-REPORT-OK-TRAN.                                  00061500
061600 420-EXIT.                                                        00061600
061700     CONTINUE.                                                     00061700
061800                                                                  00061800
061900 430-REMOVE-EMPLOYEE.                                             00061900
062000     PERFORM 640-STRIP-NON-DIGITS.                                00062000
062100     PERFORM 630-FIND-EMPLOYEE-BY-CPF.                            00062100
062200     IF NOT WS-IS-FOUND                                           00062200
062300         MOVE 'NO MATCHING EMPLOYEE CPF' TO WS-REASON             00062300
062400         PERFORM 299-REPORT-BAD-TRAN                             00062400
062500         GO TO 430-EXIT                                           00062500
062600     END-IF.                                                      00062600
062700     MOVE 'N' TO ET-ACTIVE (WS-SUB-1).                            00062700
062800     ADD 1 TO NUM-REMOVE-PROCESSED.                               00062800
062900     MOVE 'EMPLOYEE REMOVED' TO WS-REASON.                        00062900
063000     PERFORM 298-REPORT-OK-TRAN.                                  00063000
063100 430-EXIT.                                                        00063100
063200     CONTINUE.                                                     00063200
063300                                                                  00063300
063400 610-FIND-CLIENT-BY-CPF.                                          00063400
063500*    SEARCHES WS-CLIENT-TABLE FOR WS-STRIPPED-KEY (1:11) -        00063500
063600*    LEAVES THE SLOT IN WS-SUB-1 EITHER WAY.                      00063600
063700     MOVE 'N' TO WS-FOUND.                                        00063700
063800     MOVE 0   TO WS-SUB-1.                                        00063800
063900     MOVE 1   TO WS-SUB-2.                                        00063900
064000     PERFORM 611-SCAN-ONE-CLIENT VARYING WS-SUB-2 FROM 1 BY 1     00064000
064100         UNTIL WS-SUB-2 > WS-CLIENT-COUNT OR WS-IS-FOUND.        00064100
064200                                                                  00064200
064300 611-SCAN-ONE-CLIENT.                                             00064300
064400     IF CT-ACTIVE (WS-SUB-2) = 'Y'                               00064400
064500        AND CT-CPF (WS-SUB-2) = WS-STRIPPED-KEY (1:11)           00064500
064600         MOVE 'Y' TO WS-FOUND                                     00064600
064700         MOVE WS-SUB-2 TO WS-SUB-1                               00064700
064800     END-IF.                                                      00064800
064900                                                                  00064900
065000 610-FIND-CLIENT-BY-CPF-ARG.                                      00065000
065100*    SAME SEARCH, USED WHEN THE CPF TO MATCH IS SITTING IN        00065100
065200*    WS-STRIPPED-KEY BUT WAS NOT JUST STRIPPED FROM RT-KEY        00065200
065300*    (VEHICLE ADD CHECKING THE OWNER'S CPF).                      00065300
065400     MOVE 'N' TO WS-FOUND.                                        00065400
065500     MOVE 0   TO WS-SUB-1.                                        00065500
065600     MOVE 1   TO WS-SUB-2.                                        00065600
065700     PERFORM 611-SCAN-ONE-CLIENT VARYING WS-SUB-2 FROM 1 BY 1     00065700
065800         UNTIL WS-SUB-2 > WS-CLIENT-COUNT OR WS-IS-FOUND.        00065800
065900                                                                  00065900
066000 620-FIND-VEHICLE-BY-CHASSIS.                                     00066000
066100     MOVE 'N' TO WS-FOUND.                                        00066100
066200     MOVE 0   TO WS-SUB-1.                                        00066200
066300     MOVE 1   TO WS-SUB-2.                                        00066300
066400     PERFORM 621-SCAN-ONE-VEHICLE VARYING WS-SUB-2 FROM 1 BY 1    00066400
066500         UNTIL WS-SUB-2 > WS-VEHICLE-COUNT OR WS-IS-FOUND.       00066500
066600                                                                  00066600
066700 621-SCAN-ONE-VEHICLE.                                            00066700
066800     IF VT-ACTIVE (WS-SUB-2) = 'Y'                               00066800
066900        AND VT-CHASSIS (WS-SUB-2) = RT-KEY                       00066900
067000         MOVE 'Y' TO WS-FOUND                                     00067000
067100         MOVE WS-SUB-2 TO WS-SUB-1                               00067100
067200     END-IF.                                                      00067200
067300                                                                  00067300
067400 630-FIND-EMPLOYEE-BY-CPF.                                        00067400
067500     MOVE 'N' TO WS-FOUND.                                        00067500
067600     MOVE 0   TO WS-SUB-1.                                        00067600
067700     MOVE 1   TO WS-SUB-2.                                        00067700
067800     PERFORM 631-SCAN-ONE-EMPLOYEE VARYING WS-SUB-2 FROM 1 BY 1   00067800
067900         UNTIL WS-SUB-2 > WS-EMPLOYEE-COUNT OR WS-IS-FOUND.      00067900
068000                                                                  00068000
068100 631-SCAN-ONE-EMPLOYEE.                                           00068100
068200     IF ET-ACTIVE (WS-SUB-2) = 'Y'                               00068200
068300        AND ET-CPF (WS-SUB-2) = WS-STRIPPED-KEY (1:11)           00068300
068400         MOVE 'Y' TO WS-FOUND                                     00068400
068500         MOVE WS-SUB-2 TO WS-SUB-1                               00068500
068600     END-IF.                                                      00068600
068700                                                                  00068700
068800 640-STRIP-NON-DIGITS.                                           00068800
068900*    COPIES RT-KEY INTO WS-STRIPPED-KEY WITH PUNCTUATION         00068900
069000*    REMOVED - WO-5920.  CLIENT/EMPLOYEE LOOKUP ALWAYS GOES      00069000
069100*    THROUGH THIS FIRST, PER THE REGISTRY BUSINESS RULE.         00069100
069200     MOVE SPACES TO WS-STRIPPED-KEY.                              00069200
069300     MOVE 0 TO WS-STRIP-TO.                                       00069300
069400     MOVE 1 TO WS-STRIP-FROM.                                     00069400
069500     PERFORM 641-STRIP-ONE-CHAR VARYING WS-STRIP-FROM FROM 1 BY 1 00069500
069600         UNTIL WS-STRIP-FROM > 17.                                00069600
069700                                                                  00069700
069800 641-STRIP-ONE-CHAR.                                              00069800
069900     IF RT-KEY (WS-STRIP-FROM:1) >= '0'                          00069900
070000        AND RT-KEY (WS-STRIP-FROM:1) <= '9'                      00070000
070100         ADD 1 TO WS-STRIP-TO                                     00070100
070200         MOVE RT-KEY (WS-STRIP-FROM:1) TO                        00070200
070300                   WS-STRIPPED-KEY (WS-STRIP-TO:1)               00070300
070400     END-IF.                                                      00070400
070500                                                                  00070500
070600 650-CLIENT-OWNS-VEHICLE.                                         00070600
070700     MOVE 'N' TO WS-OWNED-VEHICLE.                                00070700
070800     MOVE 1   TO WS-SUB-2.                                        00070800
070900     PERFORM 651-SCAN-ONE-OWNED VARYING WS-SUB-2 FROM 1 BY 1      00070900
071000         UNTIL WS-SUB-2 > WS-VEHICLE-COUNT OR WS-HAS-OWNED-VEH.  00071000
071100                                                                  00071100
071200 651-SCAN-ONE-OWNED.                                              00071200
071300     IF VT-ACTIVE (WS-SUB-2) = 'Y'                               00071300
071400        AND VT-OWNER-CPF (WS-SUB-2) = WS-STRIPPED-KEY (1:11)     00071400
071500         MOVE 'Y' TO WS-OWNED-VEHICLE                            00071500
071600     END-IF.                                                      00071600
071700                                                                  00071700
071800 700-OPEN-FILES.                                                 00071800
071900     OPEN INPUT  RTRANIN                                         00071900
072000          OUTPUT RPTFILE.                                        00072000
072100     IF WS-RTRANIN-STATUS NOT = '00'                             00072100
072200         DISPLAY 'ERROR OPENING RTRANIN. RC: ' WS-RTRANIN-STATUS 00072200
072300         MOVE 16 TO RETURN-CODE                                  00072300
072400         MOVE 'Y' TO WS-TRAN-EOF                                 00072400
072500     END-IF.                                                      00072500
072600                                                                  00072600
072700 710-LOAD-CLIENTS.                                               00072700
072800     OPEN INPUT CLTFILE.                                         00072800
072900     IF WS-CLTFILE-STATUS NOT = '00' AND WS-CLTFILE-STATUS       00072900
073000                                     NOT = '05'                  00073000
073100         DISPLAY 'ERROR OPENING CLTFILE. RC: ' WS-CLTFILE-STATUS 00073100
073200     END-IF.                                                      00073200
073300     PERFORM 711-READ-ONE-CLIENT.                                 00073300
073400     PERFORM 711-READ-ONE-CLIENT                                 00073400
073500         UNTIL WS-CLTFILE-STATUS NOT = '00'.                     00073500
073600     CLOSE CLTFILE.                                               00073600
073700                                                                  00073700
073800 711-READ-ONE-CLIENT.                                            00073800
073900     READ CLTFILE.                                                00073900
074000     IF WS-CLTFILE-STATUS = '00'                                 00074000
074100         ADD 1 TO WS-CLIENT-COUNT                                00074100
074200         MOVE 'Y'            TO CT-ACTIVE (WS-CLIENT-COUNT)      00074200
074300         MOVE CL-CLIENT-ID   TO CT-ID     (WS-CLIENT-COUNT)      00074300
074400         MOVE CL-CLIENT-CPF  TO CT-CPF    (WS-CLIENT-COUNT)      00074400
074500         MOVE CL-CLIENT-NAME TO CT-NAME   (WS-CLIENT-COUNT)      00074500
074600         MOVE CL-CLIENT-PHONE TO CT-PHONE (WS-CLIENT-COUNT)      00074600
074700         MOVE CL-CLIENT-ADDR TO CT-ADDR   (WS-CLIENT-COUNT)      00074700
074800         MOVE CL-CLIENT-EMAIL TO CT-EMAIL (WS-CLIENT-COUNT)      00074800
074900     END-IF.                                                      00074900
075000                                                                  00075000
075100 720-LOAD-VEHICLES.                                               00075100
075200     OPEN INPUT VEHFILE.                                         00075200
075300     PERFORM 721-READ-ONE-VEHICLE.                                00075300
075400     PERFORM 721-READ-ONE-VEHICLE                                00075400
075500         UNTIL WS-VEHFILE-STATUS NOT = '00'.                     00075500
075600     CLOSE VEHFILE.                                               00075600
075700                                                                  00075700
075800 721-READ-ONE-VEHICLE.                                            00075800
075900     READ VEHFILE.                                                00075900
076000     IF WS-VEHFILE-STATUS = '00'                                 00076000
076100         ADD 1 TO WS-VEHICLE-COUNT                               00076100
076200         MOVE 'Y'             TO VT-ACTIVE (WS-VEHICLE-COUNT)    00076200
076300         MOVE VH-VEHICLE-ID   TO VT-ID      (WS-VEHICLE-COUNT)   00076300
076400         MOVE VH-CHASSIS      TO VT-CHASSIS  (WS-VEHICLE-COUNT)  00076400
076500         MOVE VH-PLATE        TO VT-PLATE    (WS-VEHICLE-COUNT)  00076500
076600         MOVE VH-MAKER        TO VT-MAKER    (WS-VEHICLE-COUNT)  00076600
076700         MOVE VH-MODEL        TO VT-MODEL    (WS-VEHICLE-COUNT)  00076700
076800         MOVE VH-OWNER-CPF    TO VT-OWNER-CPF (WS-VEHICLE-COUNT) 00076800
076900         MOVE VH-OWNER-NAME   TO VT-OWNER-NAME(WS-VEHICLE-COUNT) 00076900
077000     END-IF.                                                      00077000
077100                                                                  00077100
077200 730-LOAD-EMPLOYEES.                                              00077200
077300     OPEN INPUT EMPFILE.                                         00077300
077400     PERFORM 731-READ-ONE-EMPLOYEE.                               00077400
077500     PERFORM 731-READ-ONE-EMPLOYEE                                00077500
077600         UNTIL WS-EMPFILE-STATUS NOT = '00'.                     00077600
077700     CLOSE EMPFILE.                                               00077700
077800                                                                  00077800
077900 731-READ-ONE-EMPLOYEE.                                           00077900
078000     READ EMPFILE.                                                00078000
078100     IF WS-EMPFILE-STATUS = '00'                                 00078100
078200         ADD 1 TO WS-EMPLOYEE-COUNT                              00078200
078300         MOVE 'Y'              TO ET-ACTIVE (WS-EMPLOYEE-COUNT)  00078300
078400         MOVE EM-EMPLOYEE-ID   TO ET-ID      (WS-EMPLOYEE-COUNT) 00078400
078500         MOVE EM-EMPLOYEE-CPF  TO ET-CPF     (WS-EMPLOYEE-COUNT) 00078500
078600         MOVE EM-EMPLOYEE-NAME TO ET-NAME    (WS-EMPLOYEE-COUNT) 00078600
078700         MOVE EM-ROLE          TO ET-ROLE    (WS-EMPLOYEE-COUNT) 00078700
078800         MOVE EM-PASSWORD      TO ET-PASSWORD(WS-EMPLOYEE-COUNT) 00078800
078900         MOVE EM-PHONE         TO ET-PHONE   (WS-EMPLOYEE-COUNT) 00078900
079000         MOVE EM-ADDR          TO ET-ADDR    (WS-EMPLOYEE-COUNT) 00079000
079100         MOVE EM-EMAIL         TO ET-EMAIL   (WS-EMPLOYEE-COUNT) 00079100
079200     END-IF.                                                      00079200
079300                                                                  00079300
079400 750-COMPUTE-NEXT-IDS.                                            00079400
079500     MOVE 0 TO WS-MAX-CLIENT-SEQ WS-MAX-VEHICLE-SEQ              00079500
079600                WS-MAX-EMPLOYEE-SEQ.                              00079600
079700     MOVE 1 TO WS-SUB-2.                                          00079700
079800     PERFORM 751-MAX-ONE-CLIENT VARYING WS-SUB-2 FROM 1 BY 1      00079800
079900         UNTIL WS-SUB-2 > WS-CLIENT-COUNT.                       00079900
080000     MOVE 1 TO WS-SUB-2.                                          00080000
080100     PERFORM 752-MAX-ONE-VEHICLE VARYING WS-SUB-2 FROM 1 BY 1     00080100
080200         UNTIL WS-SUB-2 > WS-VEHICLE-COUNT.                      00080200
080300     MOVE 1 TO WS-SUB-2.                                          00080300
080400     PERFORM 753-MAX-ONE-EMPLOYEE VARYING WS-SUB-2 FROM 1 BY 1    00080400
080500         UNTIL WS-SUB-2 > WS-EMPLOYEE-COUNT.                     00080500
080600                                                                  00080600
080700 751-MAX-ONE-CLIENT.                                              00080700
080800     IF CT-ID-SEQ (WS-SUB-2) > WS-MAX-CLIENT-SEQ                 00080800
080900         MOVE CT-ID-SEQ (WS-SUB-2) TO WS-MAX-CLIENT-SEQ          00080900
081000     END-IF.                                                      00081000
081100                                                                  00081100
081200 752-MAX-ONE-VEHICLE.                                             00081200
081300     IF VT-ID-SEQ (WS-SUB-2) > WS-MAX-VEHICLE-SEQ                00081300
081400         MOVE VT-ID-SEQ (WS-SUB-2) TO WS-MAX-VEHICLE-SEQ         00081400
081500     END-IF.                                                      00081500
081600                                                                  00081600
081700 753-MAX-ONE-EMPLOYEE.                                            00081700
081800     IF ET-ID-SEQ (WS-SUB-2) > WS-MAX-EMPLOYEE-SEQ               00081800
081900         MOVE ET-ID-SEQ (WS-SUB-2) TO WS-MAX-EMPLOYEE-SEQ        00081900
082000     END-IF.                                                      00082000
082100                                                                  00082100
082200 760-REWRITE-CLIENTS.                                             00082200
082300     OPEN OUTPUT CLTFILE.                                         00082300
082400     MOVE 1 TO WS-SUB-2.                                          00082400
082500     PERFORM 761-WRITE-ONE-CLIENT VARYING WS-SUB-2 FROM 1 BY 1    00082500
082600         UNTIL WS-SUB-2 > WS-CLIENT-COUNT.                       00082600
082700     CLOSE CLTFILE.                                               00082700
082800                                                                  00082800
082900 761-WRITE-ONE-CLIENT.                                            00082900
083000     IF CT-ACTIVE (WS-SUB-2) = 'Y'                               00083000
083100         MOVE CT-ID    (WS-SUB-2) TO CL-CLIENT-ID                00083100
083200         MOVE CT-CPF   (WS-SUB-2) TO CL-CLIENT-CPF                00083200
083300         MOVE CT-NAME  (WS-SUB-2) TO CL-CLIENT-NAME               00083300
083400         MOVE CT-PHONE (WS-SUB-2) TO CL-CLIENT-PHONE              00083400
083500         MOVE CT-ADDR  (WS-SUB-2) TO CL-CLIENT-ADDR               00083500
083600         MOVE CT-EMAIL (WS-SUB-2) TO CL-CLIENT-EMAIL              00083600
083700         WRITE CL-CLIENT-RECORD                                  00083700
083800     END-IF.                                                      00083800
083900                                                                  00083900
084000 770-REWRITE-VEHICLES.                                            00084000
084100     OPEN OUTPUT VEHFILE.                                         00084100
084200     MOVE 1 TO WS-SUB-2.                                          00084200
084300     PERFORM 771-WRITE-ONE-VEHICLE VARYING WS-SUB-2 FROM 1 BY 1   00084300
084400         UNTIL WS-SUB-2 > WS-VEHICLE-COUNT.                      00084400
084500     CLOSE VEHFILE.                                               00084500
084600                                                                  00084600
084700 771-WRITE-ONE-VEHICLE.                                           00084700
084800     IF VT-ACTIVE (WS-SUB-2) = 'Y'                               00084800
084900         MOVE VT-ID        (WS-SUB-2) TO VH-VEHICLE-ID           00084900
085000         MOVE VT-CHASSIS   (WS-SUB-2) TO VH-CHASSIS              00085000
085100         MOVE VT-PLATE     (WS-SUB-2) TO VH-PLATE                00085100
085200         MOVE VT-MAKER     (WS-SUB-2) TO VH-MAKER                00085200
085300         MOVE VT-MODEL     (WS-SUB-2) TO VH-MODEL                00085300
085400         MOVE VT-OWNER-CPF (WS-SUB-2) TO VH-OWNER-CPF            00085400
085500         MOVE VT-OWNER-NAME(WS-SUB-2) TO VH-OWNER-NAME           00085500
085600         WRITE VH-VEHICLE-RECORD                                 00085600
085700     END-IF.                                                      00085700
085800                                                                  00085800
085900 780-REWRITE-EMPLOYEES.                                           00085900
086000     OPEN OUTPUT EMPFILE.                                         00086000
086100     MOVE 1 TO WS-SUB-2.                                          00086100
086200     PERFORM 781-WRITE-ONE-EMPLOYEE VARYING WS-SUB-2 FROM 1 BY 1  00086200
086300         UNTIL WS-SUB-2 > WS-EMPLOYEE-COUNT.                     00086300
086400     CLOSE EMPFILE.                                               00086400
086500                                                                  00086500
086600 781-WRITE-ONE-EMPLOYEE.                                          00086600
086700     IF ET-ACTIVE (WS-SUB-2) = 'Y'                               00086700
086800         MOVE ET-ID       (WS-SUB-2) TO EM-EMPLOYEE-ID           00086800
086900         MOVE ET-CPF      (WS-SUB-2) TO EM-EMPLOYEE-CPF          00086900
087000         MOVE ET-NAME     (WS-SUB-2) TO EM-EMPLOYEE-NAME         00087000
087100         MOVE ET-ROLE     (WS-SUB-2) TO EM-ROLE                  00087100
087200         MOVE ET-PASSWORD (WS-SUB-2) TO EM-PASSWORD              00087200
087300         MOVE ET-PHONE    (WS-SUB-2) TO EM-PHONE                 00087300
087400         MOVE ET-ADDR     (WS-SUB-2) TO EM-ADDR                  00087400
087500         MOVE ET-EMAIL    (WS-SUB-2) TO EM-EMAIL                 00087500
087600         WRITE EM-EMPLOYEE-RECORD                                00087600
087700     END-IF.                                                      00087700
087800                                                                  00087800
087900 790-CLOSE-FILES.                                                 00087900
088000     CLOSE RTRANIN.                                               00088000
088100     CLOSE RPTFILE.                                               00088100
088200                                                                  00088200
088300 110-READ-TRAN-FILE.                                              00088300
088400     READ RTRANIN.                                                00088400
088500     EVALUATE WS-RTRANIN-STATUS                                  00088500
088600        WHEN '00'                                                 00088600
088700            CONTINUE                                               00088700
088800        WHEN '10'                                                 00088800
088900            MOVE 'Y' TO WS-TRAN-EOF                              00088900
089000        WHEN OTHER                                                00089000
089100            DISPLAY 'ERROR ON RTRANIN READ. RC: '                00089100
089200                     WS-RTRANIN-STATUS                           00089200
089300            MOVE 'Y' TO WS-TRAN-EOF                              00089300
089400     END-EVALUATE.                                                00089400
089500                                                                  00089500
089600 298-REPORT-OK-TRAN.                                              00089600
089700     MOVE WS-REASON TO RPT-OK-MSG.                                00089700
089800     WRITE RPT-RECORD FROM RPT-TRAN-OK.                          00089800
089900                                                                  00089900
090000 299-REPORT-BAD-TRAN.                                             00090000
090100     ADD 1 TO NUM-TRAN-ERRORS.                                    00090100
090200     MOVE WS-REASON TO RPT-BAD-MSG.                               00090200
090300     WRITE RPT-RECORD FROM RPT-TRAN-BAD.                          00090300
090400                                                                  00090400
090500 800-INIT-REPORT.                                                 00090500
090600     MOVE CURRENT-YEAR   TO RPT-YY.                               00090600
090700     MOVE CURRENT-MONTH  TO RPT-MM.                               00090700
090800     MOVE CURRENT-DAY    TO RPT-DD.                               00090800
090900     MOVE CURRENT-HOUR   TO RPT-HH.                               00090900
091000     MOVE CURRENT-MINUTE TO RPT-MIN.                              00091000
091100     MOVE CURRENT-SECOND TO RPT-SS.                               00091100
091200     WRITE RPT-RECORD FROM RPT-HEADER1 AFTER PAGE.                00091200
091300                                                                  00091300
091400 900-REPORT-TRAN-STATS.                                           00091400
091500     WRITE RPT-RECORD FROM RPT-STATS-HDR1 AFTER 2.               00091500
091600     WRITE RPT-RECORD FROM RPT-STATS-HDR2 AFTER 2.               00091600
091700     WRITE RPT-RECORD FROM RPT-STATS-HDR3 AFTER 1.               00091700
091800     MOVE 'ADD    '           TO RPT-TRAN.                        00091800
091900     MOVE NUM-ADD-REQUESTS    TO RPT-NUM-TRANS.                   00091900
092000     MOVE NUM-ADD-PROCESSED   TO RPT-NUM-TRAN-PROC.               00092000
092100     COMPUTE RPT-NUM-TRAN-ERR =                                   00092100
092200                NUM-ADD-REQUESTS - NUM-ADD-PROCESSED.             00092200
092300     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.                     00092300
092400     MOVE 'EDIT   '           TO RPT-TRAN.                        00092400
092500     MOVE NUM-EDIT-REQUESTS   TO RPT-NUM-TRANS.                   00092500
092600     MOVE NUM-EDIT-PROCESSED  TO RPT-NUM-TRAN-PROC.               00092600
092700     COMPUTE RPT-NUM-TRAN-ERR =                                   00092700
092800                NUM-EDIT-REQUESTS - NUM-EDIT-PROCESSED.           00092800
092900     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.                     00092900
093000     MOVE 'REMOVE '           TO RPT-TRAN.                        00093000
093100     MOVE NUM-REMOVE-REQUESTS TO RPT-NUM-TRANS.                  00093100
093200     MOVE NUM-REMOVE-PROCESSED TO RPT-NUM-TRAN-PROC.              00093200
093300     COMPUTE RPT-NUM-TRAN-ERR =                                   00093300
093400                NUM-REMOVE-REQUESTS - NUM-REMOVE-PROCESSED.       00093400
093500     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.                     00093500
