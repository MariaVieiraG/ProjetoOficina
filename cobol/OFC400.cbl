000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF OFICINA CENTRAL LTDA          00000200
000300* ALL RIGHTS RESERVED                                            00000300
000400****************************************************************  00000400
000500* PROGRAM:  OFC400                                               00000500
000600*                                                                00000600
000700* AUTHOR :  DS                                                   00000700
000800*                                                                00000800
000900* SERVICE ORDER ENGINE.  READS THE DAILY ORDER-EVENT TRANSACTION 00000900
001000* FILE AND DRIVES EACH ORDER THROUGH ITS LIFE CYCLE - OPEN,      00001000
001100* INSPECT, START, ADDPART (REPEATABLE), FINISH OR CANCEL.  A     00001100
001200* PART LINE'S UNIT PRICE IS FROZEN OFF PRDFILE AT ADDPART TIME   00001200
001300* AND NEVER RE-PRICED.  FINISH POSTS THE SUM OF THE ORDER'S PART 00001300
001400* LINES TO THE LEDGER AS SERVICE REVENUE; CANCEL POSTS NOTHING.  00001400
001500*                                                                00001500
001600* CLIENT, VEHICLE AND EMPLOYEE NAMES ARE DENORMALIZED ONTO THE   00001600
001700* ORDER AT OPEN TIME SO THE EXTRATO (OFC410) NEVER HAS TO CHASE  00001700
001800* THE OTHER MASTERS - SAME HOUSE HABIT AS VH-OWNER-NAME ON       00001800
001900* VEHREC.  OPEN IS REJECTED IF THE CPF OR CHASSIS IS NOT ON      00001900
002000* FILE.                                                          00002000
002010*                                                                 00002010
002020* AN OPEN TRANSACTION THAT CARRIES A NONZERO OT-APPT-SLOT CAME    00002020
002030* OFF THE SCHEDULING GRID - THE MATCHING APTREC ROW IS FOUND,     00002030
002040* MARKED REMOVED (NO CHARGE), AND REWRITTEN BEFORE THE ORDER IS   00002040
002050* BUILT.  WALK-IN OPENS LEAVE OT-APPT-SLOT AT ZERO.                00002050
002100***************************************************************** 00002100
002200 IDENTIFICATION DIVISION.                                        00002200
002300 PROGRAM-ID.     OFC400.                                         00002300
002400 AUTHOR.         DS.                                             00002400
002500 INSTALLATION.   OFICINA CENTRAL LTDA - SISTEMAS.                00002500
002600 DATE-WRITTEN.   02/14/94.                                       00002600
002700 DATE-COMPILED.                                                  00002700
002800 SECURITY.       NON-CONFIDENTIAL.                                00002800
002900*                                                                00002900
003000***************************************************************** 00003000
003100*  CHANGE LOG                                                     00003100
003200*    DATE      BY     REQUEST     DESCRIPTION                TAG 00003200
003300*    02/14/94  DS     ----------  ORIGINAL - OPEN/INSPECT/START/ 00*00003300
003400*                     FINISH/CANCEL, NO PARTS                    00*00003400
003500*    01/05/95  RVA    WO-3901     ADDPART EVENT AND PART TABLE   01*00003500
003600*                     ADDED - DECREMENTS PRDFILE                 01*00003600
003700*    02/09/99  RVA    Y2K-0118    CONFIRMED 14-DIGIT STAMPS - N/C02*00003700
003800*    03/22/00  JAT    WO-5100     DENORMALIZED CLIENT/VEHICLE/   03*00003800
003900*                     MECHANIC NAMES ONTO THE ORDER AT OPEN      03*00003900
004000*    10/03/03  JAT    WO-6188     RAISED PART TABLE TO 20 LINES  04*00004000
004100*                     (WAS 10) - REJECT ADDPART WHEN STOCK SHORT 04*00004100
004200*    04/02/04  JAT    WO-4802     FINISH NOW POSTS TO LEDGER     05*00004200
004300*                     VIA OFCLDG INSTEAD OF A LOCAL WRITE         05*00004300
004310*    06/11/04  JAT    WO-7402     OPEN FROM AN APPOINTMENT NOW   06*00004310
004320*                     FINDS AND REMOVES THE GRID SLOT, NO FEE   06*00004320
004330*    08/19/04  JAT    WO-7500     ADDED CLIENT NOTIFICATION      07*00004330
004340*                     LINE ON EVERY STATE CHANGE - OPEN/         07*00004340
004350*                     INSPECT/START/FINISH/CANCEL                07*00004350
004360*    03/14/11  JAT    WO-6150     ALL MONEY FIELDS REPACKED       08*00004360
004370*                     COMP-3 - TOTALS, LABOR, COMMISSION AND      08*00004370
004380*                     THE LEDGER AMOUNT PASSED TO OFCLDG          08*00004380
004400***************************************************************** 00004400
004500                                                                 00004500
004600 ENVIRONMENT DIVISION.                                           00004600
004700 CONFIGURATION SECTION.                                          00004700
004800 SOURCE-COMPUTER.   IBM-390.                                     00004800
004900 OBJECT-COMPUTER.   IBM-390.                                     00004900
005000 SPECIAL-NAMES.                                                  00005000
005100     C01 IS TOP-OF-FORM.                                         00005100
005200                                                                 00005200
005300 INPUT-OUTPUT SECTION.                                            00005300
005400 FILE-CONTROL.                                                   00005400
005500     SELECT OSEVIN   ASSIGN TO OSEVIN                            00005500
005600         ACCESS IS SEQUENTIAL                                    00005600
005700         FILE STATUS IS WS-OSEVIN-STATUS.                        00005700
005800                                                                 00005800
005900     SELECT OSFILE   ASSIGN TO OSFILE                            00005900
006000         ACCESS IS SEQUENTIAL                                    00006000
006100         FILE STATUS IS WS-OSFILE-STATUS.                        00006100
006200                                                                 00006200
006300     SELECT CLTFILE  ASSIGN TO CLTFILE                           00006300
006400         ACCESS IS SEQUENTIAL                                    00006400
006500         FILE STATUS IS WS-CLTFILE-STATUS.                       00006500
006600                                                                 00006600
006700     SELECT VEHFILE  ASSIGN TO VEHFILE                           00006700
006800         ACCESS IS SEQUENTIAL                                    00006800
006900         FILE STATUS IS WS-VEHFILE-STATUS.                       00006900
007000                                                                 00007000
007100     SELECT EMPFILE  ASSIGN TO EMPFILE                           00007100
007200         ACCESS IS SEQUENTIAL                                    00007200
007300         FILE STATUS IS WS-EMPFILE-STATUS.                       00007300
007400                                                                 00007400
007500     SELECT PRDFILE  ASSIGN TO PRDFILE                           00007500
007600         ACCESS IS SEQUENTIAL                                    00007600
007700         FILE STATUS IS WS-PRDFILE-STATUS.                       00007700
007800                                                                 00007800
007810     SELECT APTFILE  ASSIGN TO APTFILE                            00007810
007820         ACCESS IS SEQUENTIAL                                     00007820
007830         FILE STATUS IS WS-APTFILE-STATUS.                        00007830
007900     SELECT RPTFILE  ASSIGN TO OFCRPT                            00007900
008000         ACCESS IS SEQUENTIAL                                    00008000
008100         FILE STATUS IS WS-RPTFILE-STATUS.                       00008100
008200                                                                 00008200
008300***************************************************************** 00008300
008400 DATA DIVISION.                                                  00008400
008500 FILE SECTION.                                                   00008500
008600                                                                 00008600
008700 FD  OSEVIN                                                      00008700
008800     RECORDING MODE IS F.                                        00008800
008900 COPY OSTRAN.                                                    00008900
009000                                                                 00009000
009100 FD  OSFILE                                                      00009100
009200     RECORDING MODE IS F.                                        00009200
009300 COPY OSREC.                                                     00009300
009400                                                                 00009400
009500 FD  CLTFILE                                                     00009500
009600     RECORDING MODE IS F.                                        00009600
009700 COPY CLTREC.                                                     00009700
009800                                                                 00009800
009900 FD  VEHFILE                                                     00009900
010000     RECORDING MODE IS F.                                        00010000
010100 COPY VEHREC.                                                     00010100
010200                                                                 00010200
010300 FD  EMPFILE                                                     00010300
010400     RECORDING MODE IS F.                                        00010400
010500 COPY EMPREC.                                                     00010500
010600                                                                 00010600
010700 FD  PRDFILE                                                     00010700
010800     RECORDING MODE IS F.                                        00010800
010900 COPY PRDREC.                                                     00010900
010910 FD  APTFILE                                                      00010910
010920     RECORDING MODE IS F.                                         00010920
010930 COPY APTREC.                                                     00010930
011000                                                                 00011000
011100 FD  RPTFILE                                                     00011100
011200     RECORDING MODE IS F.                                        00011200
011300 01  RPT-RECORD                  PIC X(132).                    00011300
011400                                                                 00011400
011500***************************************************************** 00011500
011600 WORKING-STORAGE SECTION.                                        00011600
011700***************************************************************** 00011700
011800 01  SYSTEM-DATE-AND-TIME.                                       00011800
011900     05  CURRENT-DATE.                                           00011900
012000         10  CURRENT-YEAR        PIC 9(02).                     00012000
012100         10  CURRENT-MONTH       PIC 9(02).                     00012100
012200         10  CURRENT-DAY         PIC 9(02).                     00012200
012300     05  CURRENT-TIME.                                           00012300
012400         10  CURRENT-HOUR        PIC 9(02).                     00012400
012500         10  CURRENT-MINUTE      PIC 9(02).                     00012500
012600         10  CURRENT-SECOND      PIC 9(02).                     00012600
012700         10  CURRENT-HNDSEC      PIC 9(02).                     00012700
012800 01  WS-RUN-DATE-CCYYMMDD        PIC 9(08).                     00012800
012900 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-CCYYMMDD.               00012900
013000     05  WS-RUN-CC               PIC 9(02).                     00013000
013100     05  WS-RUN-YY               PIC 9(02).                     00013100
013200     05  WS-RUN-MM               PIC 9(02).                     00013200
013300     05  WS-RUN-DD               PIC 9(02).                     00013300
013400*                                                                00013400
013500 01  WS-FIELDS.                                                  00013500
013600     05  WS-OSEVIN-STATUS        PIC X(02) VALUE SPACES.         00013600
013700     05  WS-OSFILE-STATUS        PIC X(02) VALUE SPACES.         00013700
013800     05  WS-CLTFILE-STATUS       PIC X(02) VALUE SPACES.         00013800
013900     05  WS-VEHFILE-STATUS       PIC X(02) VALUE SPACES.         00013900
014000     05  WS-EMPFILE-STATUS       PIC X(02) VALUE SPACES.         00014000
014100     05  WS-PRDFILE-STATUS       PIC X(02) VALUE SPACES.         00014100
014110     05  WS-APTFILE-STATUS       PIC X(02) VALUE SPACES.          00014110
014200     05  WS-RPTFILE-STATUS       PIC X(02) VALUE SPACES.         00014200
014300     05  WS-TRAN-EOF             PIC X(01) VALUE 'N'.            00014300
014400     05  WS-FOUND                PIC X(01) VALUE 'N'.            00014400
014500         88  WS-IS-FOUND         VALUE 'Y'.                     00014500
014600     05  WS-REASON               PIC X(40) VALUE SPACES.         00014600
014700     05  WS-LINE-TOTAL     PIC S9(7)V99 COMP-3 VALUE +0.         00014700
014800     05  WS-ORDER-TOTAL    PIC S9(7)V99 COMP-3 VALUE +0.         00014800
014810     05  WS-LABOR-CHARGE   PIC S9(5)V99 COMP-3 VALUE +150.00.    00014810
014820*                                 WO-4802 - FIXED LABOR, ADDED   00014820
014830*                                 TO EVERY ORDER EXACTLY ONCE    00014830
014840*                                 ON FINISH.                     00014840
014850     05  WS-COMMISSION-AMT PIC S9(7)V99 COMP-3 VALUE +0.         00014850
014860     05  WS-OPEN-DATE            PIC 9(08)    VALUE 0.           00014860
014870     05  WS-NOTIFY-MSG           PIC X(30) VALUE SPACES.         00014870
014880*                                 WO-7500 - TEXT FOR THE         00014880
014890*                                 STATE NOTIFICATION LINE.       00014890
014900*                                                                00014900
015000 01  WS-SUBSCRIPTS.                                               00015000
015100     05  WS-SUB-1                PIC S9(4)  COMP VALUE +0.       00015100
015200     05  WS-SUB-2                PIC S9(4)  COMP VALUE +0.       00015200
015300     05  WS-SUB-3                PIC S9(4)  COMP VALUE +0.       00015300
015350     05  WS-MAX-OS-SEQ           PIC S9(5)  COMP VALUE +0.       00015350
015360*                                                                00015360
015370 01  WS-NEW-OS-NUMBER            PIC X(08).                     00015370
015380 01  WS-NEW-OS-NUMBER-R REDEFINES WS-NEW-OS-NUMBER.              00015380
015390     05  WS-NEW-OS-PREFIX        PIC X(03).                     00015390
015395     05  WS-NEW-OS-SEQ           PIC 9(05).                     00015395
015400*                                                                00015400
015500 01  REPORT-TOTALS.                                               00015500
015600     05  NUM-TRAN-RECS           PIC S9(7) COMP-3 VALUE +0.      00015600
015700     05  NUM-TRAN-ERRORS         PIC S9(7) COMP-3 VALUE +0.      00015700
015800     05  NUM-OPEN-REQUESTS       PIC S9(7) COMP-3 VALUE +0.      00015800
015900     05  NUM-OPEN-PROCESSED      PIC S9(7) COMP-3 VALUE +0.      00015900
016000     05  NUM-INSPECT-REQUESTS    PIC S9(7) COMP-3 VALUE +0.      00016000
016100     05  NUM-INSPECT-PROCESSED   PIC S9(7) COMP-3 VALUE +0.      00016100
016200     05  NUM-START-REQUESTS      PIC S9(7) COMP-3 VALUE +0.      00016200
016300     05  NUM-START-PROCESSED     PIC S9(7) COMP-3 VALUE +0.      00016300
016400     05  NUM-ADDPART-REQUESTS    PIC S9(7) COMP-3 VALUE +0.      00016400
016500     05  NUM-ADDPART-PROCESSED   PIC S9(7) COMP-3 VALUE +0.      00016500
016600     05  NUM-FINISH-REQUESTS     PIC S9(7) COMP-3 VALUE +0.      00016600
016700     05  NUM-FINISH-PROCESSED    PIC S9(7) COMP-3 VALUE +0.      00016700
016800     05  NUM-CANCEL-REQUESTS     PIC S9(7) COMP-3 VALUE +0.      00016800
016900     05  NUM-CANCEL-PROCESSED    PIC S9(7) COMP-3 VALUE +0.      00016900
017000*                                                                00017000
017100 01  WS-ORDER-TABLE.                                              00017100
017200     05  WS-ORDER-COUNT          PIC S9(4) COMP VALUE +0.        00017200
017300     05  OA-ENTRY OCCURS 2000 TIMES.                              00017300
017400         10  OA-NUMBER           PIC X(08).                     00017400
017500         10  OA-NUMBER-R REDEFINES OA-NUMBER.                     00017500
017600             15  OA-NUM-PREFIX   PIC X(03).                     00017600
017700             15  OA-NUM-SEQ      PIC 9(05).                     00017700
017800         10  OA-CLIENT-CPF       PIC X(11).                     00017800
017900         10  OA-CLIENT-NAME      PIC X(30).                     00017900
018000         10  OA-CHASSIS          PIC X(17).                     00018000
018100         10  OA-MODEL            PIC X(20).                     00018100
018200         10  OA-PLATE            PIC X(08).                     00018200
018300         10  OA-MECH-CPF         PIC X(11).                     00018300
018400         10  OA-MECH-NAME        PIC X(30).                     00018400
018500         10  OA-DEFECT           PIC X(40).                     00018500
018600         10  OA-OPEN-TS          PIC 9(14).                     00018600
018700         10  OA-CLOSE-TS         PIC 9(14).                     00018700
018800         10  OA-STATUS           PIC X(01).                     00018800
018900             88  OA-IS-WAITING   VALUE 'W'.                      00018900
019000             88  OA-IS-INSPECT   VALUE 'I'.                      00019000
019100             88  OA-IS-SERVICE   VALUE 'S'.                      00019100
019200             88  OA-IS-FINISHED  VALUE 'F'.                      00019200
019300             88  OA-IS-CANCELLED VALUE 'C'.                      00019300
019400             88  OA-IS-TERMINAL  VALUE 'F' 'C'.                  00019400
019500         10  OA-PART-COUNT       PIC 9(02).                     00019500
019600         10  OA-PART OCCURS 20 TIMES.                            00019600
019700             15  OA-PART-ID      PIC X(06).                     00019700
019800             15  OA-PART-NAME    PIC X(20).                     00019800
019900             15  OA-PART-QTY     PIC 9(03).                     00019900
020000             15  OA-PART-PRICE   PIC S9(7)V99 COMP-3.            00020000
020100*                                                                00020100
020200 01  WS-PRODUCT-TABLE.                                            00020200
020300     05  WS-PRODUCT-COUNT        PIC S9(4) COMP VALUE +0.        00020300
020400     05  PT-ENTRY OCCURS 2000 TIMES.                              00020400
020500         10  PT-ID               PIC X(06).                     00020500
020600         10  PT-NAME             PIC X(20).                     00020600
020700         10  PT-PRICE            PIC S9(7)V99 COMP-3.            00020700
020800         10  PT-QTY              PIC S9(5).                      00020800
020900         10  PT-SUPPLIER         PIC X(20).                     00020900
021000*                                                                00021000
021001 01  WS-APPT-TABLE.                                               00021001
021004*                                 WO-7402 - IN-MEMORY COPY OF THE 00021004
021007*                                 SCHEDULING GRID, LOADED SO OPEN 00021007
021010*                                 CAN MATCH AND REMOVE THE SLOT   00021010
021013*                                 THE ORDER CAME FROM, SAME SHAPE 00021013
021016*                                 AS OFC300 WS-APPT-TABLE.        00021016
021019     05  WS-APPT-COUNT           PIC S9(4) COMP VALUE +0.         00021019
021022     05  PA-ENTRY OCCURS 5000 TIMES.                              00021022
021025         10  PA-ACTIVE           PIC X(01) VALUE 'Y'.             00021025
021028         10  PA-DATE             PIC 9(08).                       00021028
021031         10  PA-SLOT             PIC 9(02).                       00021031
021034         10  PA-CLIENT-CPF       PIC X(11).                       00021034
021037         10  PA-CHASSIS          PIC X(17).                       00021037
021040         10  PA-MECH-CPF         PIC X(11).                       00021040
021043         10  PA-SERVICE          PIC X(13).                       00021043
021046         10  PA-STATUS           PIC X(01).                       00021046
021049             88  PA-IS-ACTIVE    VALUE 'A'.                       00021049
021052             88  PA-IS-CANCELLED VALUE 'C'.                       00021052
021055             88  PA-IS-REMOVED   VALUE 'R'.                       00021055
021058*                                                                 00021058
021100 01  WS-CLIENT-LOOKUP.                                            00021100
021200     05  WS-CLIENT-LKP-COUNT     PIC S9(4) COMP VALUE +0.        00021200
021300     05  CA-ENTRY OCCURS 500 TIMES.                              00021300
021400         10  CA-CPF              PIC X(11).                     00021400
021500         10  CA-NAME             PIC X(30).                     00021500
021600*                                                                00021600
021700 01  WS-VEHICLE-LOOKUP.                                           00021700
021800     05  WS-VEHICLE-LKP-COUNT    PIC S9(4) COMP VALUE +0.        00021800
021900     05  VA-ENTRY OCCURS 1000 TIMES.                             00021900
022000         10  VA-CHASSIS          PIC X(17).                     00022000
022100         10  VA-PLATE            PIC X(08).                     00022100
022200         10  VA-MODEL            PIC X(20).                     00022200
022300*                                                                00022300
022400 01  WS-EMPLOYEE-LOOKUP.                                          00022400
022500     05  WS-EMP-LKP-COUNT        PIC S9(4) COMP VALUE +0.        00022500
022600     05  EA-ENTRY OCCURS 200 TIMES.                              00022600
022700         10  EA-CPF              PIC X(11).                     00022700
022800         10  EA-NAME             PIC X(30).                     00022800
022900*                                                                00022900
023000 01  LDGR-PARMS.                                                  00023000
023100     05  LDGR-ACTION             PIC X(08).                     00023100
023200     05  LDGR-TYPE               PIC X(02).                     00023200
023300     05  LDGR-DATE               PIC 9(08).                     00023300
023400     05  LDGR-AMOUNT             PIC S9(7)V99 COMP-3.            00023400
023500     05  LDGR-DESC               PIC X(60).                     00023500
023600     05  LDGR-STATUS             PIC X(01).                     00023600
023700*                                                                00023700
023800 01  RPT-HEADER1.                                                00023800
023900     05  FILLER                 PIC X(40)                       00023900
024000               VALUE 'OFICINA SERVICE ORDER REPORT       DATE: '.00024000
024100     05  RPT-MM                 PIC 99.                         00024100
024200     05  FILLER                 PIC X VALUE '/'.                00024200
024300     05  RPT-DD                 PIC 99.                         00024300
024400     05  FILLER                 PIC X VALUE '/'.                00024400
024500     05  RPT-YY                 PIC 99.                         00024500
024600     05  FILLER                 PIC X(75) VALUE SPACES.          00024600
024700 01  RPT-TRAN-OK.                                                00024700
024800     05  FILLER                 PIC X(21)                       00024800
024900                    VALUE '  ACCEPTED:          '.               00024900
025000     05  RPT-OK-MSG             PIC X(90) VALUE SPACES.          00025000
025100     05  FILLER                 PIC X(21) VALUE SPACES.          00025100
025200 01  RPT-TRAN-BAD.                                               00025200
025300     05  FILLER                 PIC X(21)                       00025300
025400                    VALUE '  REJECTED:          '.               00025400
025500     05  RPT-BAD-MSG            PIC X(90) VALUE SPACES.          00025500
025600     05  FILLER                 PIC X(21) VALUE SPACES.          00025600
025610 01  RPT-NOTIFY-LINE.                                            00025610
025620     05  FILLER                 PIC X(11)                        00025620
025630                    VALUE '  NOTIFY:  '.                         00025630
025640     05  RPT-NOTE-MSG           PIC X(115) VALUE SPACES.         00025640
025650     05  FILLER                 PIC X(06) VALUE SPACES.          00025650
025660*                                 WO-7500 - ONE LINE PER STATE   00025660
025670*                                 ENTERED, NAMING THE CLIENT,    00025670
025680*                                 VEHICLE MODEL AND ORDER NO.    00025680
025700 01  RPT-STATS-HDR2.                                             00025700
025800     05  FILLER PIC X(26) VALUE 'Transaction      Number of'.    00025800
025900     05  FILLER PIC X(28) VALUE '        Number        Number'. 00025900
026000     05  FILLER PIC X(78) VALUE SPACES.                          00026000
026100 01  RPT-STATS-HDR3.                                             00026100
026200     05  FILLER PIC X(26) VALUE 'Type          Transactions'.    00026200
026300     05  FILLER PIC X(28) VALUE '     Processed      In Error'.  00026300
026400     05  FILLER PIC X(78) VALUE SPACES.                          00026400
026500 01  RPT-STATS-DETAIL.                                           00026500
026600     05  RPT-TRAN               PIC X(10).                      00026600
026700     05  FILLER                 PIC X(04) VALUE SPACES.          00026700
026800     05  RPT-NUM-TRANS          PIC ZZZ,ZZ9.                     00026800
026900     05  FILLER                 PIC X(03) VALUE SPACES.          00026900
027000     05  RPT-NUM-TRAN-PROC      PIC ZZZ,ZZ9.                     00027000
027100     05  FILLER                 PIC X(03) VALUE SPACES.          00027100
027200     05  RPT-NUM-TRAN-ERR       PIC ZZZ,ZZ9.                     00027200
027300     05  FILLER                 PIC X(82) VALUE SPACES.          00027300
027400                                                                  00027400
027500***************************************************************** 00027500
027600 PROCEDURE DIVISION.                                              00027600
027700***************************************************************** 00027700
027800                                                                  00027800
027900 000-MAIN.                                                        00027900
028000     ACCEPT CURRENT-DATE FROM DATE.                               00028000
028100     ACCEPT CURRENT-TIME FROM TIME.                               00028100
028200     MOVE CURRENT-YEAR  TO WS-RUN-YY.                             00028200
028300     MOVE CURRENT-MONTH TO WS-RUN-MM.                             00028300
028400     MOVE CURRENT-DAY   TO WS-RUN-DD.                             00028400
028500     MOVE 20            TO WS-RUN-CC.                             00028500
028600     DISPLAY 'OFC400 STARTED - SERVICE ORDER ENGINE RUN'.         00028600
028700     PERFORM 700-OPEN-FILES.                                      00028700
028800     PERFORM 710-LOAD-ORDERS.                                     00028800
028810     PERFORM 715-LOAD-APPOINTMENTS.                               00028810
028900     PERFORM 720-LOAD-PRODUCTS.                                   00028900
029000     PERFORM 730-LOAD-CLIENTS.                                    00029000
029100     PERFORM 740-LOAD-VEHICLES.                                   00029100
029200     PERFORM 750-LOAD-EMPLOYEES.                                  00029200
029300     PERFORM 800-INIT-REPORT.                                     00029300
029400     PERFORM 110-READ-TRAN-FILE.                                  00029400
029500     PERFORM 100-PROCESS-TRANSACTIONS UNTIL WS-TRAN-EOF = 'Y'.    00029500
029600     PERFORM 900-REPORT-TRAN-STATS.                               00029600
029700     MOVE 'CLOSE   ' TO LDGR-ACTION.                              00029700
029800     CALL 'OFCLDG' USING LDGR-ACTION LDGR-TYPE LDGR-DATE          00029800
029900                         LDGR-AMOUNT LDGR-DESC LDGR-STATUS.       00029900
030000     PERFORM 760-REWRITE-ORDERS.                                  00030000
030050     PERFORM 765-REWRITE-APPOINTMENTS.                            00030050
030100     PERFORM 770-REWRITE-PRODUCTS.                                00030100
030200     PERFORM 790-CLOSE-FILES.                                     00030200
030300     GOBACK.                                                      00030300
030400                                                                  00030400
030500 100-PROCESS-TRANSACTIONS.                                        00030500
030600     ADD 1 TO NUM-TRAN-RECS.                                      00030600
030700     EVALUATE TRUE                                                00030700
030800        WHEN OT-IS-OPEN                                          00030800
030900            ADD 1 TO NUM-OPEN-REQUESTS                           00030900
031000            PERFORM 210-OPEN-ORDER                                00031000
031100        WHEN OT-IS-INSPECT                                       00031100
031200            ADD 1 TO NUM-INSPECT-REQUESTS                        00031200
031300            PERFORM 220-INSPECT-ORDER                            00031300
031400        WHEN OT-IS-START                                         00031400
031500            ADD 1 TO NUM-START-REQUESTS                           00031500
031600            PERFORM 230-START-ORDER                               00031600
031700        WHEN OT-IS-ADDPART                                       00031700
031800            ADD 1 TO NUM-ADDPART-REQUESTS                        00031800
031900            PERFORM 240-ADDPART-ORDER                            00031900
032000        WHEN OT-IS-FINISH                                        00032000
032100            ADD 1 TO NUM-FINISH-REQUESTS                         00032100
032200            PERFORM 250-FINISH-ORDER                             00032200
032300        WHEN OT-IS-CANCEL                                        00032300
032400            ADD 1 TO NUM-CANCEL-REQUESTS                         00032400
032500            PERFORM 260-CANCEL-ORDER                             00032500
032600        WHEN OTHER                                                00032600
032700            MOVE 'UNKNOWN EVENT ON ORDER TRAN' TO WS-REASON       00032700
032800            PERFORM 299-REPORT-BAD-TRAN                           00032800
032900     END-EVALUATE.                                                00032900
033000     PERFORM 110-READ-TRAN-FILE.                                  00033000
033100                                                                  00033100
033200 210-OPEN-ORDER.                                                  00033200
033300     PERFORM 610-FIND-CLIENT.                                     00033300
033400     IF NOT WS-IS-FOUND                                           00033400
033500         MOVE 'CLIENT CPF NOT ON FILE' TO WS-REASON               00033500
033600         PERFORM 299-REPORT-BAD-TRAN                             00033600
033700         GO TO 210-EXIT                                           00033700
033800     END-IF.                                                      00033800
033900     MOVE CA-NAME (WS-SUB-1) TO OA-CLIENT-NAME (WS-ORDER-COUNT + 1).00033900
034000     PERFORM 620-FIND-VEHICLE.                                    00034000
034100     IF NOT WS-IS-FOUND                                           00034100
034200         MOVE 'CHASSIS NOT ON FILE' TO WS-REASON                  00034200
034300         PERFORM 299-REPORT-BAD-TRAN                             00034300
034400         GO TO 210-EXIT                                           00034400
034500     END-IF.                                                      00034500
034600     MOVE VA-PLATE (WS-SUB-1) TO OA-PLATE (WS-ORDER-COUNT + 1).   00034600
034700     MOVE VA-MODEL (WS-SUB-1) TO OA-MODEL (WS-ORDER-COUNT + 1).   00034700
034800     PERFORM 630-FIND-EMPLOYEE.                                   00034800
034900     IF NOT WS-IS-FOUND                                           00034900
035000         MOVE 'MECHANIC CPF NOT ON FILE' TO WS-REASON             00035000
035100         PERFORM 299-REPORT-BAD-TRAN                             00035100
035200         GO TO 210-EXIT                                           00035200
035300     END-IF.                                                      00035300
035310     MOVE WS-SUB-1 TO WS-SUB-3.                                   00035310
035320*                                 WO-7402 - HOLD THE MECHANIC     00035320
035330*                                 TABLE INDEX - THE APPOINTMENT   00035330
035340*                                 LOOKUP BELOW REUSES WS-SUB-1.   00035340
035350     IF OT-APPT-SLOT NOT = 0                                      00035350
035360         PERFORM 645-FIND-APPT-FOR-OPEN                           00035360
035370         IF NOT WS-IS-FOUND                                       00035370
035380             MOVE 'NO MATCHING APPOINTMENT ON GRID' TO WS-REASON  00035380
035390             PERFORM 299-REPORT-BAD-TRAN                          00035390
035391             GO TO 210-EXIT                                       00035391
035392         END-IF                                                   00035392
035393         MOVE 'R' TO PA-STATUS (WS-SUB-1)                         00035393
035394*                                 WO-7402 - NO-FEE REMOVAL - THE  00035394
035395*                                 APPOINTMENT CONVERTS TO THIS    00035395
035396*                                 ORDER, SAME AS OFC300 230-      00035396
035397*                                 REMOVE-APPOINTMENT.             00035397
035398     END-IF.                                                      00035398
035400     ADD 1 TO WS-ORDER-COUNT.                                     00035400
035500     MOVE EA-NAME (WS-SUB-3) TO OA-MECH-NAME (WS-ORDER-COUNT).    00035500
035600     PERFORM 650-COMPUTE-NEXT-OS-NUMBER.                          00035600
035700     MOVE WS-NEW-OS-NUMBER  TO OA-NUMBER     (WS-ORDER-COUNT).    00035700
035800     MOVE OT-CLIENT-CPF     TO OA-CLIENT-CPF  (WS-ORDER-COUNT).   00035800
035900     MOVE OT-CHASSIS        TO OA-CHASSIS     (WS-ORDER-COUNT).   00035900
036000     MOVE OT-MECH-CPF       TO OA-MECH-CPF    (WS-ORDER-COUNT).   00036000
036100     MOVE OT-DEFECT         TO OA-DEFECT      (WS-ORDER-COUNT).   00036100
036200     COMPUTE OA-OPEN-TS (WS-ORDER-COUNT) =                        00036200
036300               OT-DATE * 1000000 + OT-TIME.                       00036300
036400     MOVE 0                 TO OA-CLOSE-TS    (WS-ORDER-COUNT).   00036400
036500     MOVE 'W'                TO OA-STATUS     (WS-ORDER-COUNT).   00036500
036600     MOVE 0                 TO OA-PART-COUNT  (WS-ORDER-COUNT).   00036600
036700     ADD 1 TO NUM-OPEN-PROCESSED.                                 00036700
036800     MOVE 'ORDER OPENED - ' TO WS-REASON.                        00036800
036900     MOVE WS-NEW-OS-NUMBER TO WS-REASON (16:8).                  00036900
036910     MOVE WS-ORDER-COUNT TO WS-SUB-1.                            00036910
036920*                                 WO-7500 - WS-SUB-1 IS FREE     00036920
036930*                                 AGAIN HERE - REPOINT IT AT     00036930
036940*                                 THE ORDER JUST BUILT.          00036940
036950     MOVE 'VEHICLE RECEIVED, ORDER OPENED' TO WS-NOTIFY-MSG.     00036950
036960     PERFORM 297-NOTIFY-CLIENT.                                  00036960
037000     PERFORM 298-REPORT-OK-TRAN.                                  00037000
037100 210-EXIT.                                                        00037100
037200     CONTINUE.                                                     00037200
037300                                                                  00037300
037400 220-INSPECT-ORDER.                                               00037400
037500     PERFORM 640-FIND-ORDER.                                      00037500
037600     IF NOT WS-IS-FOUND                                           00037600
037700         MOVE 'ORDER NOT ON FILE' TO WS-REASON                    00037700
037800         PERFORM 299-REPORT-BAD-TRAN                             00037800
037900         GO TO 220-EXIT                                           00037900
038000     END-IF.                                                      00038000
038100     IF NOT OA-IS-WAITING (WS-SUB-1)                              00038100
038200         MOVE 'ORDER NOT WAITING FOR INSPECTION' TO WS-REASON     00038200
038300         PERFORM 299-REPORT-BAD-TRAN                             00038300
038400         GO TO 220-EXIT                                           00038400
038500     END-IF.                                                      00038500
038600     MOVE 'I' TO OA-STATUS (WS-SUB-1).                            00038600
038700     ADD 1 TO NUM-INSPECT-PROCESSED.                              00038700
038800     MOVE 'ORDER MOVED TO INSPECTION' TO WS-REASON.               00038800
038810     MOVE 'INSPECTION STARTED' TO WS-NOTIFY-MSG.                 00038810
038820     PERFORM 297-NOTIFY-CLIENT.                                  00038820
038900     PERFORM 298-REPORT-OK-TRAN.                                  00038900
039000 220-EXIT.                                                        00039000
039100     CONTINUE.                                                     00039100
039200                                                                  00039200
039300 230-START-ORDER.                                                 00039300
039400     PERFORM 640-FIND-ORDER.                                      00039400
039500     IF NOT WS-IS-FOUND                                           00039500
039600         MOVE 'ORDER NOT ON FILE' TO WS-REASON                    00039600
039700         PERFORM 299-REPORT-BAD-TRAN                             00039700
039800         GO TO 230-EXIT                                           00039800
039900     END-IF.                                                      00039900
040000     IF NOT OA-IS-INSPECT (WS-SUB-1)                              00040000
040100         MOVE 'ORDER NOT IN INSPECTION' TO WS-REASON              00040100
040200         PERFORM 299-REPORT-BAD-TRAN                             00040200
040300         GO TO 230-EXIT                                           00040300
040400     END-IF.                                                      00040400
040500     MOVE 'S' TO OA-STATUS (WS-SUB-1).                            00040500
040600     ADD 1 TO NUM-START-PROCESSED.                                00040600
040700     MOVE 'SERVICE STARTED' TO WS-REASON.                         00040700
040710     MOVE 'SERVICE IN PROGRESS' TO WS-NOTIFY-MSG.                00040710
040720     PERFORM 297-NOTIFY-CLIENT.                                  00040720
040800     PERFORM 298-REPORT-OK-TRAN.                                  00040800
040900 230-EXIT.                                                        00040900
041000     CONTINUE.                                                     00041000
041100                                                                  00041100
041200 240-ADDPART-ORDER.                                               00041200
041300     PERFORM 640-FIND-ORDER.                                      00041300
041400     IF NOT WS-IS-FOUND                                           00041400
041500         MOVE 'ORDER NOT ON FILE' TO WS-REASON                    00041500
041600         PERFORM 299-REPORT-BAD-TRAN                             00041600
041700         GO TO 240-EXIT                                           00041700
041800     END-IF.                                                      00041800
041900     IF NOT OA-IS-SERVICE (WS-SUB-1)                              00041900
042000         MOVE 'ORDER NOT IN SERVICE' TO WS-REASON                 00042000
042100         PERFORM 299-REPORT-BAD-TRAN                             00042100
042200         GO TO 240-EXIT                                           00042200
042300     END-IF.                                                      00042300
042400     IF OA-PART-COUNT (WS-SUB-1) >= 20                            00042400
042500         MOVE 'PART TABLE FULL ON THIS ORDER' TO WS-REASON        00042500
042600         PERFORM 299-REPORT-BAD-TRAN                             00042600
042700         GO TO 240-EXIT                                           00042700
042800     END-IF.                                                      00042800
042900     MOVE WS-SUB-1 TO WS-SUB-3.                                   00042900
043000     PERFORM 660-FIND-PRODUCT.                                    00043000
043100     IF NOT WS-IS-FOUND                                           00043100
043200         MOVE 'PART NOT ON FILE' TO WS-REASON                     00043200
043300         PERFORM 299-REPORT-BAD-TRAN                             00043300
043400         GO TO 240-EXIT                                           00043400
043500     END-IF.                                                      00043500
043600     IF PT-QTY (WS-SUB-1) < OT-PART-QTY                          00043600
043700         MOVE 'NOT ENOUGH STOCK FOR THIS PART' TO WS-REASON       00043700
043800         PERFORM 299-REPORT-BAD-TRAN                             00043800
043900         GO TO 240-EXIT                                           00043900
044000     END-IF.                                                      00044000
044100     SUBTRACT OT-PART-QTY FROM PT-QTY (WS-SUB-1).                00044100
044200     ADD 1 TO OA-PART-COUNT (WS-SUB-3).                           00044200
044300     MOVE OA-PART-COUNT (WS-SUB-3) TO WS-SUB-2.                   00044300
044400     MOVE OT-PART-ID    TO OA-PART-ID   (WS-SUB-3 WS-SUB-2).     00044400
044500     MOVE PT-NAME (WS-SUB-1) TO OA-PART-NAME (WS-SUB-3 WS-SUB-2).00044500
044600     MOVE OT-PART-QTY   TO OA-PART-QTY  (WS-SUB-3 WS-SUB-2).     00044600
044700     MOVE PT-PRICE (WS-SUB-1) TO OA-PART-PRICE (WS-SUB-3 WS-SUB-2).00044700
044800     ADD 1 TO NUM-ADDPART-PROCESSED.                              00044800
044900     MOVE 'PART ADDED TO ORDER' TO WS-REASON.                     00044900
045000     PERFORM 298-REPORT-OK-TRAN.                                  00045000
045100 240-EXIT.                                                        00045100
045200     CONTINUE.                                                     00045200
045300                                                                  00045300
045400 250-FINISH-ORDER.                                                00045400
045500     PERFORM 640-FIND-ORDER.                                      00045500
045600     IF NOT WS-IS-FOUND                                           00045600
045700         MOVE 'ORDER NOT ON FILE' TO WS-REASON                    00045700
045800         PERFORM 299-REPORT-BAD-TRAN                             00045800
045900         GO TO 250-EXIT                                           00045900
046000     END-IF.                                                      00046000
046100     IF NOT OA-IS-SERVICE (WS-SUB-1)                              00046100
046200         MOVE 'ORDER NOT IN SERVICE' TO WS-REASON                 00046200
046300         PERFORM 299-REPORT-BAD-TRAN                             00046300
046400         GO TO 250-EXIT                                           00046400
046500     END-IF.                                                      00046500
046600     MOVE WS-SUB-1 TO WS-SUB-3.                                   00046600
046700     MOVE 0 TO WS-ORDER-TOTAL.                                    00046700
046800     MOVE 1 TO WS-SUB-2.                                          00046800
046900     PERFORM 670-SUM-ONE-PART-LINE VARYING WS-SUB-2 FROM 1 BY 1  00046900
047000         UNTIL WS-SUB-2 > OA-PART-COUNT (WS-SUB-3).              00047000
047100     MOVE 'F' TO OA-STATUS (WS-SUB-3).                            00047100
047150     ADD WS-LABOR-CHARGE TO WS-ORDER-TOTAL.                       00047150
047160*                                 WO-4802 - LABOR IS ADDED ONCE, 00047160
047170*                                 NO MATTER HOW MANY PART LINES   00047170
047180*                                 WENT ON THE ORDER.              00047180
047200     COMPUTE OA-CLOSE-TS (WS-SUB-3) =                             00047200
047300               OT-DATE * 1000000 + OT-TIME.                       00047300
047310     COMPUTE WS-OPEN-DATE = OA-OPEN-TS (WS-SUB-3) / 1000000.      00047310
047320*                                 WO-4802 - THE LEDGER IS DATED   00047320
047330*                                 WITH THE DAY THE ORDER WAS      00047330
047340*                                 OPENED, NOT THE DAY THE FINISH  00047340
047350*                                 EVENT CAME IN.                  00047350
047400     MOVE 'POST    ' TO LDGR-ACTION.                              00047400
047500     MOVE 'RS'       TO LDGR-TYPE.                                00047500
047600     MOVE WS-OPEN-DATE TO LDGR-DATE.                              00047600
047700     MOVE WS-ORDER-TOTAL TO LDGR-AMOUNT.                          00047700
047800     STRING 'SERVICE ORDER ' OA-NUMBER (WS-SUB-3)                00047800
047900            ' FINISHED' DELIMITED BY SIZE INTO LDGR-DESC         00047900
048000     CALL 'OFCLDG' USING LDGR-ACTION LDGR-TYPE LDGR-DATE         00048000
048010                         LDGR-AMOUNT LDGR-DESC LDGR-STATUS.      00048010
048020     COMPUTE WS-COMMISSION-AMT ROUNDED = WS-ORDER-TOTAL * 0.05.  00048020
048030     MOVE 'POST    ' TO LDGR-ACTION.                              00048030
048040     MOVE 'DC'       TO LDGR-TYPE.                                00048040
048050     MOVE WS-OPEN-DATE TO LDGR-DATE.                              00048050
048060     MOVE WS-COMMISSION-AMT TO LDGR-AMOUNT.                       00048060
048070     STRING 'COMMISSION - ORDER ' OA-NUMBER (WS-SUB-3)           00048070
048080            ' - MECHANIC CPF ' OA-MECH-CPF (WS-SUB-3)            00048080
048090            DELIMITED BY SIZE INTO LDGR-DESC                     00048090
048100     CALL 'OFCLDG' USING LDGR-ACTION LDGR-TYPE LDGR-DATE         00048100
048200                         LDGR-AMOUNT LDGR-DESC LDGR-STATUS.      00048200
048210*                                 WO-4802 - 5% MECHANIC           00048210
048220*                                 COMMISSION EXPENSE, POSTED     00048220
048230*                                 SEPARATELY FROM THE REVENUE    00048230
048240*                                 ROW ABOVE.                      00048240
048400     ADD 1 TO NUM-FINISH-PROCESSED.                               00048400
048500     MOVE 'ORDER FINISHED AND BILLED' TO WS-REASON.               00048500
048510     MOVE 'VEHICLE READY FOR PICKUP' TO WS-NOTIFY-MSG.           00048510
048520     PERFORM 297-NOTIFY-CLIENT.                                  00048520
048600     PERFORM 298-REPORT-OK-TRAN.                                  00048600
048700 250-EXIT.                                                        00048700
048800     CONTINUE.                                                     00048800
048900                                                                  00048900
049000 260-CANCEL-ORDER.                                                00049000
049100     PERFORM 640-FIND-ORDER.                                      00049100
049200     IF NOT WS-IS-FOUND                                           00049200
049300         MOVE 'ORDER NOT ON FILE' TO WS-REASON                    00049300
049400         PERFORM 299-REPORT-BAD-TRAN                             00049400
049500         GO TO 260-EXIT                                           00049500
049600     END-IF.                                                      00049600
049700     IF OA-IS-TERMINAL (WS-SUB-1)                                 00049700
049800         MOVE 'ORDER ALREADY FINISHED OR CANCELLED' TO WS-REASON  00049800
049900         PERFORM 299-REPORT-BAD-TRAN                             00049900
050000         GO TO 260-EXIT                                           00050000
050100     END-IF.                                                      00050100
050200     MOVE 'C' TO OA-STATUS (WS-SUB-1).                            00050200
050300     COMPUTE OA-CLOSE-TS (WS-SUB-1) =                             00050300
050400               OT-DATE * 1000000 + OT-TIME.                       00050400
050500     ADD 1 TO NUM-CANCEL-PROCESSED.                               00050500
050600     MOVE 'ORDER CANCELLED' TO WS-REASON.                         00050600
050610     MOVE 'ORDER CANCELLED' TO WS-NOTIFY-MSG.                    00050610
050620     PERFORM 297-NOTIFY-CLIENT.                                  00050620
050700     PERFORM 298-REPORT-OK-TRAN.                                  00050700
050800 260-EXIT.                                                        00050800
050900     CONTINUE.                                                     00050900
051000                                                                  00051000
051100 610-FIND-CLIENT.                                                 00051100
051200     MOVE 'N' TO WS-FOUND.                                        00051200
051300     MOVE 0   TO WS-SUB-1.                                        00051300
051400     MOVE 1   TO WS-SUB-2.                                        00051400
051500     PERFORM 611-SCAN-ONE-CLIENT VARYING WS-SUB-2 FROM 1 BY 1    00051500
051600         UNTIL WS-SUB-2 > WS-CLIENT-LKP-COUNT OR WS-IS-FOUND.    00051600
051700                                                                  00051700
051800 611-SCAN-ONE-CLIENT.                                             00051800
051900     IF CA-CPF (WS-SUB-2) = OT-CLIENT-CPF                        00051900
052000         MOVE 'Y' TO WS-FOUND                                     00052000
052100         MOVE WS-SUB-2 TO WS-SUB-1                               00052100
052200     END-IF.                                                      00052200
052300                                                                  00052300
052400 620-FIND-VEHICLE.                                                00052400
052500     MOVE 'N' TO WS-FOUND.                                        00052500
052600     MOVE 0   TO WS-SUB-1.                                        00052600
052700     MOVE 1   TO WS-SUB-2.                                        00052700
052800     PERFORM 621-SCAN-ONE-VEHICLE VARYING WS-SUB-2 FROM 1 BY 1   00052800
052900         UNTIL WS-SUB-2 > WS-VEHICLE-LKP-COUNT OR WS-IS-FOUND.   00052900
053000                                                                  00053000
053100 621-SCAN-ONE-VEHICLE.                                            00053100
053200     IF VA-CHASSIS (WS-SUB-2) = OT-CHASSIS                       00053200
053300         MOVE 'Y' TO WS-FOUND                                     00053300
053400         MOVE WS-SUB-2 TO WS-SUB-1                               00053400
053500     END-IF.                                                      00053500
053600                                                                  00053600
053700 630-FIND-EMPLOYEE.                                               00053700
053800     MOVE 'N' TO WS-FOUND.                                        00053800
053900     MOVE 0   TO WS-SUB-1.                                        00053900
054000     MOVE 1   TO WS-SUB-2.                                        00054000
054100     PERFORM 631-SCAN-ONE-EMPLOYEE VARYING WS-SUB-2 FROM 1 BY 1  00054100
054200         UNTIL WS-SUB-2 > WS-EMP-LKP-COUNT OR WS-IS-FOUND.       00054200
054300                                                                  00054300
054400 631-SCAN-ONE-EMPLOYEE.                                           00054400
054500     IF EA-CPF (WS-SUB-2) = OT-MECH-CPF                          00054500
054600         MOVE 'Y' TO WS-FOUND                                     00054600
054700         MOVE WS-SUB-2 TO WS-SUB-1                               00054700
054800     END-IF.                                                      00054800
054900                                                                  00054900
055000 640-FIND-ORDER.                                                  00055000
055100     MOVE 'N' TO WS-FOUND.                                        00055100
055200     MOVE 0   TO WS-SUB-1.                                        00055200
055300     MOVE 1   TO WS-SUB-2.                                        00055300
055400     PERFORM 641-SCAN-ONE-ORDER VARYING WS-SUB-2 FROM 1 BY 1     00055400
055500         UNTIL WS-SUB-2 > WS-ORDER-COUNT OR WS-IS-FOUND.         00055500
055600                                                                  00055600
055700 641-SCAN-ONE-ORDER.                                              00055700
055800     IF OA-NUMBER (WS-SUB-2) = OT-OS-NUMBER                      00055800
055900         MOVE 'Y' TO WS-FOUND                                     00055900
056000         MOVE WS-SUB-2 TO WS-SUB-1                               00056000
056100     END-IF.                                                      00056100
056200                                                                  00056200
056210 645-FIND-APPT-FOR-OPEN.                                          00056210
056220*                                 WO-7402 - MATCHES THE OPEN'S    00056220
056230*                                 DATE/SLOT BACK TO AN ACTIVE     00056230
056240*                                 ROW ON THE GRID.                00056240
056250     MOVE 'N' TO WS-FOUND.                                        00056250
056260     MOVE 0   TO WS-SUB-1.                                        00056260
056270     MOVE 1   TO WS-SUB-2.                                        00056270
056280     PERFORM 646-SCAN-ONE-APPT-FOR-OPEN VARYING WS-SUB-2 FROM 1   00056280
056290         BY 1 UNTIL WS-SUB-2 > WS-APPT-COUNT OR WS-IS-FOUND.      00056290
056291                                                                  00056291
056292 646-SCAN-ONE-APPT-FOR-OPEN.                                      00056292
056293     IF PA-ACTIVE (WS-SUB-2) = 'Y' AND PA-IS-ACTIVE (WS-SUB-2)    00056293
056294        AND PA-DATE (WS-SUB-2) = OT-DATE                          00056294
056295        AND PA-SLOT (WS-SUB-2) = OT-APPT-SLOT                     00056295
056296         MOVE 'Y' TO WS-FOUND                                     00056296
056297         MOVE WS-SUB-2 TO WS-SUB-1                                00056297
056298     END-IF.                                                      00056298
056299                                                                  00056299
056300 650-COMPUTE-NEXT-OS-NUMBER.                                      00056300
056400     MOVE 0 TO WS-MAX-OS-SEQ.                                     00056400
056500     MOVE 1 TO WS-SUB-2.                                          00056500
056600     PERFORM 651-CHECK-ONE-OS-SEQ VARYING WS-SUB-2 FROM 1 BY 1   00056600
056700         UNTIL WS-SUB-2 > WS-ORDER-COUNT.                        00056700
056800     ADD 1 TO WS-MAX-OS-SEQ.                                      00056800
056900     MOVE 'OS-' TO WS-NEW-OS-PREFIX.                              00056900
057000     MOVE WS-MAX-OS-SEQ TO WS-NEW-OS-SEQ.                         00057000
057100                                                                  00057100
057200 651-CHECK-ONE-OS-SEQ.                                            00057200
057300     IF OA-NUM-SEQ (WS-SUB-2) > WS-MAX-OS-SEQ                    00057300
057400         MOVE OA-NUM-SEQ (WS-SUB-2) TO WS-MAX-OS-SEQ              00057400
057500     END-IF.                                                      00057500
057600                                                                  00057600
057700 660-FIND-PRODUCT.                                                00057700
057800     MOVE 'N' TO WS-FOUND.                                        00057800
057900     MOVE 0   TO WS-SUB-1.                                        00057900
058000     MOVE 1   TO WS-SUB-2.                                        00058000
058100     PERFORM 661-SCAN-ONE-PRODUCT VARYING WS-SUB-2 FROM 1 BY 1   00058100
058200         UNTIL WS-SUB-2 > WS-PRODUCT-COUNT OR WS-IS-FOUND.       00058200
058300                                                                  00058300
058400 661-SCAN-ONE-PRODUCT.                                            00058400
058500     IF PT-ID (WS-SUB-2) = OT-PART-ID                           00058500
058600         MOVE 'Y' TO WS-FOUND                                     00058600
058700         MOVE WS-SUB-2 TO WS-SUB-1                               00058700
058800     END-IF.                                                      00058800
058900                                                                  00058900
059000 670-SUM-ONE-PART-LINE.                                           00059000
059100     COMPUTE WS-LINE-TOTAL = OA-PART-QTY (WS-SUB-3 WS-SUB-2)     00059100
059200               * OA-PART-PRICE (WS-SUB-3 WS-SUB-2).              00059200
059300     ADD WS-LINE-TOTAL TO WS-ORDER-TOTAL.                         00059300
059400                                                                  00059400
059500 700-OPEN-FILES.                                                 00059500
059600     OPEN INPUT  OSEVIN                                           00059600
059700          OUTPUT RPTFILE.                                        00059700
059800     IF WS-OSEVIN-STATUS NOT = '00'                              00059800
059900         DISPLAY 'ERROR OPENING OSEVIN. RC: ' WS-OSEVIN-STATUS   00059900
060000         MOVE 16 TO RETURN-CODE                                  00060000
060100         MOVE 'Y' TO WS-TRAN-EOF                                 00060100
060200     END-IF.                                                      00060200
060300                                                                  00060300
060400 710-LOAD-ORDERS.                                                 00060400
060500     OPEN INPUT OSFILE.                                           00060500
060600     PERFORM 711-READ-ONE-ORDER.                                  00060600
060700     PERFORM 711-READ-ONE-ORDER                                  00060700
060800         UNTIL WS-OSFILE-STATUS NOT = '00'.                      00060800
060900     CLOSE OSFILE.                                                00060900
061000                                                                  00061000
061100 711-READ-ONE-ORDER.                                              00061100
061200     READ OSFILE.                                                 00061200
061300     IF WS-OSFILE-STATUS = '00'                                  00061300
061400         ADD 1 TO WS-ORDER-COUNT                                  00061400
061500         MOVE OS-NUMBER       TO OA-NUMBER      (WS-ORDER-COUNT) 00061500
061600         MOVE OS-CLIENT-CPF   TO OA-CLIENT-CPF   (WS-ORDER-COUNT)00061600
061700         MOVE OS-CLIENT-NAME  TO OA-CLIENT-NAME  (WS-ORDER-COUNT)00061700
061800         MOVE OS-CHASSIS      TO OA-CHASSIS      (WS-ORDER-COUNT)00061800
061900         MOVE OS-MODEL        TO OA-MODEL        (WS-ORDER-COUNT)00061900
062000         MOVE OS-PLATE        TO OA-PLATE        (WS-ORDER-COUNT)00062000
062100         MOVE OS-MECH-CPF     TO OA-MECH-CPF     (WS-ORDER-COUNT)00062100
062200         MOVE OS-MECH-NAME    TO OA-MECH-NAME    (WS-ORDER-COUNT)00062200
062300         MOVE OS-DEFECT       TO OA-DEFECT       (WS-ORDER-COUNT)00062300
062400         MOVE OS-OPEN-TS      TO OA-OPEN-TS      (WS-ORDER-COUNT)00062400
062500         MOVE OS-CLOSE-TS     TO OA-CLOSE-TS     (WS-ORDER-COUNT)00062500
062600         MOVE OS-STATUS       TO OA-STATUS       (WS-ORDER-COUNT)00062600
062700         MOVE OS-PART-COUNT   TO OA-PART-COUNT   (WS-ORDER-COUNT)00062700
062800         MOVE 1 TO WS-SUB-2                                      00062800
062900         PERFORM 712-LOAD-ONE-PART-LINE VARYING WS-SUB-2         00062900
063000             FROM 1 BY 1 UNTIL WS-SUB-2 > 20                      00063000
063100     END-IF.                                                      00063100
063200                                                                  00063200
063300 712-LOAD-ONE-PART-LINE.                                          00063300
063400     MOVE OS-PART-ID        (WS-SUB-2)                           00063400
063500                TO OA-PART-ID    (WS-ORDER-COUNT WS-SUB-2).      00063500
063600     MOVE OS-PART-NAME      (WS-SUB-2)                           00063600
063700                TO OA-PART-NAME  (WS-ORDER-COUNT WS-SUB-2).      00063700
063800     MOVE OS-PART-QTY       (WS-SUB-2)                           00063800
063900                TO OA-PART-QTY   (WS-ORDER-COUNT WS-SUB-2).      00063900
064000     MOVE OS-PART-UNIT-PRICE (WS-SUB-2)                          00064000
064100                TO OA-PART-PRICE (WS-ORDER-COUNT WS-SUB-2).      00064100
064200                                                                  00064200
064201 715-LOAD-APPOINTMENTS.                                           00064201
064205*                                 WO-7402 - SAME GRID OFC300      00064205
064209*                                 MAINTAINS - LOADED HERE SO OPEN 00064209
064213*                                 CAN CONSUME A BOOKED SLOT.      00064213
064217     OPEN INPUT APTFILE.                                          00064217
064221     PERFORM 716-READ-ONE-APPT.                                   00064221
064225     PERFORM 716-READ-ONE-APPT                                    00064225
064229         UNTIL WS-APTFILE-STATUS NOT = '00'.                      00064229
064233     CLOSE APTFILE.                                               00064233
064237                                                                  00064237
064241 716-READ-ONE-APPT.                                               00064241
064245     READ APTFILE.                                                00064245
064249     IF WS-APTFILE-STATUS = '00'                                  00064249
064253         ADD 1 TO WS-APPT-COUNT                                   00064253
064257         MOVE 'Y'           TO PA-ACTIVE (WS-APPT-COUNT)          00064257
064261         MOVE AP-DATE        TO PA-DATE   (WS-APPT-COUNT)         00064261
064265         MOVE AP-SLOT        TO PA-SLOT   (WS-APPT-COUNT)         00064265
064269         MOVE AP-CLIENT-CPF  TO PA-CLIENT-CPF (WS-APPT-COUNT)     00064269
064273         MOVE AP-CHASSIS     TO PA-CHASSIS (WS-APPT-COUNT)        00064273
064277         MOVE AP-MECH-CPF    TO PA-MECH-CPF (WS-APPT-COUNT)       00064277
064281         MOVE AP-SERVICE     TO PA-SERVICE (WS-APPT-COUNT)        00064281
064285         MOVE AP-STATUS      TO PA-STATUS  (WS-APPT-COUNT)        00064285
064289     END-IF.                                                      00064289
064293                                                                  00064293
064300 720-LOAD-PRODUCTS.                                               00064300
064400     OPEN INPUT PRDFILE.                                          00064400
064500     PERFORM 721-READ-ONE-PRODUCT.                                00064500
064600     PERFORM 721-READ-ONE-PRODUCT                                00064600
064700         UNTIL WS-PRDFILE-STATUS NOT = '00'.                     00064700
064800     CLOSE PRDFILE.                                               00064800
064900                                                                  00064900
065000 721-READ-ONE-PRODUCT.                                            00065000
065100     READ PRDFILE.                                                00065100
065200     IF WS-PRDFILE-STATUS = '00'                                 00065200
065300         ADD 1 TO WS-PRODUCT-COUNT                               00065300
065400         MOVE PR-PRODUCT-ID       TO PT-ID       (WS-PRODUCT-COUNT)00065400
065500         MOVE PR-PRODUCT-NAME     TO PT-NAME     (WS-PRODUCT-COUNT)00065500
065600         MOVE PR-PRODUCT-PRICE    TO PT-PRICE    (WS-PRODUCT-COUNT)00065600
065700         MOVE PR-PRODUCT-QTY      TO PT-QTY      (WS-PRODUCT-COUNT)00065700
065800         MOVE PR-PRODUCT-SUPPLIER TO PT-SUPPLIER (WS-PRODUCT-COUNT)00065800
065900     END-IF.                                                      00065900
066000                                                                  00066000
066100 730-LOAD-CLIENTS.                                                00066100
066200     OPEN INPUT CLTFILE.                                          00066200
066300     PERFORM 731-READ-ONE-CLIENT.                                 00066300
066400     PERFORM 731-READ-ONE-CLIENT                                  00066400
066500         UNTIL WS-CLTFILE-STATUS NOT = '00'.                     00066500
066600     CLOSE CLTFILE.                                               00066600
066700                                                                  00066700
066800 731-READ-ONE-CLIENT.                                             00066800
066900     READ CLTFILE.                                                00066900
067000     IF WS-CLTFILE-STATUS = '00'                                 00067000
067100         ADD 1 TO WS-CLIENT-LKP-COUNT                            00067100
067200         MOVE CL-CLIENT-CPF  TO CA-CPF  (WS-CLIENT-LKP-COUNT)     00067200
067300         MOVE CL-CLIENT-NAME TO CA-NAME (WS-CLIENT-LKP-COUNT)     00067300
067400     END-IF.                                                      00067400
067500                                                                  00067500
067600 740-LOAD-VEHICLES.                                                00067600
067700     OPEN INPUT VEHFILE.                                          00067700
067800     PERFORM 741-READ-ONE-VEHICLE.                                00067800
067900     PERFORM 741-READ-ONE-VEHICLE                                00067900
068000         UNTIL WS-VEHFILE-STATUS NOT = '00'.                     00068000
068100     CLOSE VEHFILE.                                               00068100
068200                                                                  00068200
068300 741-READ-ONE-VEHICLE.                                            00068300
068400     READ VEHFILE.                                                00068400
068500     IF WS-VEHFILE-STATUS = '00'                                 00068500
068600         ADD 1 TO WS-VEHICLE-LKP-COUNT                           00068600
068700         MOVE VH-CHASSIS TO VA-CHASSIS (WS-VEHICLE-LKP-COUNT)    00068700
068800         MOVE VH-PLATE   TO VA-PLATE   (WS-VEHICLE-LKP-COUNT)    00068800
068900         MOVE VH-MODEL   TO VA-MODEL   (WS-VEHICLE-LKP-COUNT)    00068900
069000     END-IF.                                                      00069000
069100                                                                  00069100
069200 750-LOAD-EMPLOYEES.                                              00069200
069300     OPEN INPUT EMPFILE.                                          00069300
069400     PERFORM 751-READ-ONE-EMPLOYEE.                               00069400
069500     PERFORM 751-READ-ONE-EMPLOYEE                                00069500
069600         UNTIL WS-EMPFILE-STATUS NOT = '00'.                     00069600
069700     CLOSE EMPFILE.                                               00069700
069800                                                                  00069800
069900 751-READ-ONE-EMPLOYEE.                                           00069900
070000     READ EMPFILE.                                                00070000
070100     IF WS-EMPFILE-STATUS = '00'                                 00070100
070200         ADD 1 TO WS-EMP-LKP-COUNT                                00070200
070300         MOVE EM-EMPLOYEE-CPF  TO EA-CPF  (WS-EMP-LKP-COUNT)     00070300
070400         MOVE EM-EMPLOYEE-NAME TO EA-NAME (WS-EMP-LKP-COUNT)     00070400
070500     END-IF.                                                      00070500
070600                                                                  00070600
070700 760-REWRITE-ORDERS.                                              00070700
070800     OPEN OUTPUT OSFILE.                                          00070800
070900     MOVE 1 TO WS-SUB-2.                                          00070900
071000     PERFORM 761-WRITE-ONE-ORDER VARYING WS-SUB-2 FROM 1 BY 1    00071000
071100         UNTIL WS-SUB-2 > WS-ORDER-COUNT.                        00071100
071200     CLOSE OSFILE.                                                00071200
071300                                                                  00071300
071400 761-WRITE-ONE-ORDER.                                             00071400
071500     MOVE OA-NUMBER      (WS-SUB-2) TO OS-NUMBER.                 00071500
071600     MOVE OA-CLIENT-CPF  (WS-SUB-2) TO OS-CLIENT-CPF.             00071600
071700     MOVE OA-CLIENT-NAME (WS-SUB-2) TO OS-CLIENT-NAME.           00071700
071800     MOVE OA-CHASSIS     (WS-SUB-2) TO OS-CHASSIS.                00071800
071900     MOVE OA-MODEL       (WS-SUB-2) TO OS-MODEL.                  00071900
072000     MOVE OA-PLATE       (WS-SUB-2) TO OS-PLATE.                  00072000
072100     MOVE OA-MECH-CPF    (WS-SUB-2) TO OS-MECH-CPF.               00072100
072200     MOVE OA-MECH-NAME   (WS-SUB-2) TO OS-MECH-NAME.             00072200
072300     MOVE OA-DEFECT      (WS-SUB-2) TO OS-DEFECT.                 00072300
072400     MOVE OA-OPEN-TS     (WS-SUB-2) TO OS-OPEN-TS.                00072400
072500     MOVE OA-CLOSE-TS    (WS-SUB-2) TO OS-CLOSE-TS.               00072500
072600     MOVE OA-STATUS      (WS-SUB-2) TO OS-STATUS.                 00072600
072700     MOVE OA-PART-COUNT  (WS-SUB-2) TO OS-PART-COUNT.             00072700
072800     MOVE 1 TO WS-SUB-3.                                          00072800
072900     PERFORM 762-WRITE-ONE-PART-LINE VARYING WS-SUB-3 FROM 1 BY 1 00072900
073000         UNTIL WS-SUB-3 > 20.                                     00073000
073100     WRITE OS-SERVICE-ORDER-RECORD.                               00073100
073200                                                                  00073200
073300 762-WRITE-ONE-PART-LINE.                                        00073300
073400     MOVE OA-PART-ID    (WS-SUB-2 WS-SUB-3) TO OS-PART-ID (WS-SUB-3).00073400
073500     MOVE OA-PART-NAME  (WS-SUB-2 WS-SUB-3) TO OS-PART-NAME (WS-SUB-3).00073500
073600     MOVE OA-PART-QTY   (WS-SUB-2 WS-SUB-3) TO OS-PART-QTY (WS-SUB-3).00073600
073700     MOVE OA-PART-PRICE (WS-SUB-2 WS-SUB-3)                      00073700
073800                TO OS-PART-UNIT-PRICE (WS-SUB-3).                00073800
073900                                                                  00073900
073901 765-REWRITE-APPOINTMENTS.                                        00073901
073905*                                 WO-7402 - PERSISTS THE 'R' MARK 00073905
073909*                                 SET BY 210-OPEN-ORDER SO OFC300 00073909
073913*                                 SEES THE SLOT AS GONE NEXT RUN. 00073913
073917     OPEN OUTPUT APTFILE.                                         00073917
073921     MOVE 1 TO WS-SUB-2.                                          00073921
073925     PERFORM 766-WRITE-ONE-APPT VARYING WS-SUB-2 FROM 1 BY 1      00073925
073929         UNTIL WS-SUB-2 > WS-APPT-COUNT.                          00073929
073933     CLOSE APTFILE.                                               00073933
073937                                                                  00073937
073941 766-WRITE-ONE-APPT.                                              00073941
073945     IF PA-ACTIVE (WS-SUB-2) = 'Y'                                00073945
073949         MOVE PA-DATE       (WS-SUB-2) TO AP-DATE                 00073949
073953         MOVE PA-SLOT       (WS-SUB-2) TO AP-SLOT                 00073953
073957         MOVE PA-CLIENT-CPF (WS-SUB-2) TO AP-CLIENT-CPF           00073957
073961         MOVE PA-CHASSIS    (WS-SUB-2) TO AP-CHASSIS              00073961
073965         MOVE PA-MECH-CPF   (WS-SUB-2) TO AP-MECH-CPF             00073965
073969         MOVE PA-SERVICE    (WS-SUB-2) TO AP-SERVICE              00073969
073973         MOVE PA-STATUS     (WS-SUB-2) TO AP-STATUS               00073973
073977         WRITE AP-APPOINTMENT-RECORD                              00073977
073981     END-IF.                                                      00073981
073985                                                                  00073985
074000 770-REWRITE-PRODUCTS.                                            00074000
074100     OPEN OUTPUT PRDFILE.                                         00074100
074200     MOVE 1 TO WS-SUB-2.                                          00074200
074300     PERFORM 771-WRITE-ONE-PRODUCT VARYING WS-SUB-2 FROM 1 BY 1  00074300
074400         UNTIL WS-SUB-2 > WS-PRODUCT-COUNT.                      00074400
074500     CLOSE PRDFILE.                                               00074500
074600                                                                  00074600
074700 771-WRITE-ONE-PRODUCT.                                           00074700
074800     MOVE PT-ID       (WS-SUB-2) TO PR-PRODUCT-ID.               00074800
074900     MOVE PT-NAME     (WS-SUB-2) TO PR-PRODUCT-NAME.             00074900
075000     MOVE PT-PRICE    (WS-SUB-2) TO PR-PRODUCT-PRICE.            00075000
075100     MOVE PT-QTY      (WS-SUB-2) TO PR-PRODUCT-QTY.              00075100
075200     MOVE PT-SUPPLIER (WS-SUB-2) TO PR-PRODUCT-SUPPLIER.         00075200
075300     WRITE PR-PRODUCT-RECORD.                                    00075300
075400                                                                  00075400
075500 790-CLOSE-FILES.                                                 00075500
075600     CLOSE OSEVIN.                                                00075600
075700     CLOSE RPTFILE.                                               00075700
075800                                                                  00075800
075900 110-READ-TRAN-FILE.                                              00075900
076000     READ OSEVIN.                                                 00076000
076100     EVALUATE WS-OSEVIN-STATUS                                   00076100
076200        WHEN '00'                                                 00076200
076300            CONTINUE                                               00076300
076400        WHEN '10'                                                 00076400
076500            MOVE 'Y' TO WS-TRAN-EOF                              00076500
076600        WHEN OTHER                                                00076600
076700            DISPLAY 'ERROR ON OSEVIN READ. RC: '                 00076700
076800                     WS-OSEVIN-STATUS                            00076800
076900            MOVE 'Y' TO WS-TRAN-EOF                              00076900
077000     END-EVALUATE.                                                00077000
077010 297-NOTIFY-CLIENT.                                              00077010
077020*    WO-7500 - ONE NOTIFICATION LINE PER STATE ENTERED - THE     00077020
077030*    CALLER SETS WS-NOTIFY-MSG AND WS-SUB-1 (THE ORDER TABLE     00077030
077040*    INDEX FOR THE ORDER JUST ACTED ON) BEFORE THIS PERFORM.     00077040
077050     STRING 'TO: '  OA-CLIENT-NAME (WS-SUB-1)                    00077050
077060            ' - VEHICLE ' OA-MODEL   (WS-SUB-1)                  00077060
077070            ' - ORDER '   OA-NUMBER  (WS-SUB-1)                  00077070
077080            ' - '         WS-NOTIFY-MSG                          00077080
077090            DELIMITED BY SIZE INTO RPT-NOTE-MSG.                 00077090
077095     WRITE RPT-RECORD FROM RPT-NOTIFY-LINE.                      00077095
077100                                                                  00077100
077200 298-REPORT-OK-TRAN.                                              00077200
077300     MOVE WS-REASON TO RPT-OK-MSG.                                00077300
077400     WRITE RPT-RECORD FROM RPT-TRAN-OK.                          00077400
077500                                                                  00077500
077600 299-REPORT-BAD-TRAN.                                             00077600
077700     ADD 1 TO NUM-TRAN-ERRORS.                                    00077700
077800     MOVE WS-REASON TO RPT-BAD-MSG.                               00077800
077900     WRITE RPT-RECORD FROM RPT-TRAN-BAD.                          00077900
078000                                                                  00078000
078100 800-INIT-REPORT.                                                 00078100
078200     MOVE WS-RUN-YY TO RPT-YY.                                    00078200
078300     MOVE WS-RUN-MM TO RPT-MM.                                    00078300
078400     MOVE WS-RUN-DD TO RPT-DD.                                    00078400
078500     WRITE RPT-RECORD FROM RPT-HEADER1 AFTER PAGE.                00078500
078600                                                                  00078600
078700 900-REPORT-TRAN-STATS.                                           00078700
078800     WRITE RPT-RECORD FROM RPT-STATS-HDR2 AFTER 2.               00078800
078900     WRITE RPT-RECORD FROM RPT-STATS-HDR3 AFTER 1.               00078900
079000     MOVE 'OPEN      ' TO RPT-TRAN.                              00079000
079100     MOVE NUM-OPEN-REQUESTS  TO RPT-NUM-TRANS.                   00079100
079200     MOVE NUM-OPEN-PROCESSED TO RPT-NUM-TRAN-PROC.               00079200
079300     COMPUTE RPT-NUM-TRAN-ERR =                                   00079300
079400                NUM-OPEN-REQUESTS - NUM-OPEN-PROCESSED.           00079400
079500     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.                     00079500
079600     MOVE 'INSPECT   ' TO RPT-TRAN.                              00079600
079700     MOVE NUM-INSPECT-REQUESTS  TO RPT-NUM-TRANS.                00079700
079800     MOVE NUM-INSPECT-PROCESSED TO RPT-NUM-TRAN-PROC.            00079800
079900     COMPUTE RPT-NUM-TRAN-ERR =                                   00079900
080000                NUM-INSPECT-REQUESTS - NUM-INSPECT-PROCESSED.     00080000
080100     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.                     00080100
080200     MOVE 'START     ' TO RPT-TRAN.                              00080200
080300     MOVE NUM-START-REQUESTS  TO RPT-NUM-TRANS.                  00080300
080400     MOVE NUM-START-PROCESSED TO RPT-NUM-TRAN-PROC.              00080400
080500     COMPUTE RPT-NUM-TRAN-ERR =                                   00080500
080600                NUM-START-REQUESTS - NUM-START-PROCESSED.         00080600
080700     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.                     00080700
080800     MOVE 'ADDPART   ' TO RPT-TRAN.                              00080800
080900     MOVE NUM-ADDPART-REQUESTS  TO RPT-NUM-TRANS.                00080900
081000     MOVE NUM-ADDPART-PROCESSED TO RPT-NUM-TRAN-PROC.            00081000
081100     COMPUTE RPT-NUM-TRAN-ERR =                                   00081100
081200                NUM-ADDPART-REQUESTS - NUM-ADDPART-PROCESSED.     00081200
081300     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.                     00081300
081400     MOVE 'FINISH    ' TO RPT-TRAN.                              00081400
081500     MOVE NUM-FINISH-REQUESTS  TO RPT-NUM-TRANS.                 00081500
081600     MOVE NUM-FINISH-PROCESSED TO RPT-NUM-TRAN-PROC.             00081600
081700     COMPUTE RPT-NUM-TRAN-ERR =                                   00081700
081800                NUM-FINISH-REQUESTS - NUM-FINISH-PROCESSED.       00081800
081900     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.                     00081900
082000     MOVE 'CANCEL    ' TO RPT-TRAN.                              00082000
082100     MOVE NUM-CANCEL-REQUESTS  TO RPT-NUM-TRANS.                 00082100
082200     MOVE NUM-CANCEL-PROCESSED TO RPT-NUM-TRAN-PROC.             00082200
082300     COMPUTE RPT-NUM-TRAN-ERR =                                   00082300
082400                NUM-CANCEL-REQUESTS - NUM-CANCEL-PROCESSED.       00082400
082500     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.                     00082500
