000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF OFICINA CENTRAL LTDA          00000200
000300* ALL RIGHTS RESERVED                                            00000300
000400****************************************************************  00000400
000500* PROGRAM:  OFC200                                               00000500
000600*                                                                00000600
000700* AUTHOR :  RVA                                                  00000700
000800*                                                                00000800
000900* READS THE DAILY STOCK TRANSACTION FILE AND APPLIES REGISTER,  00000900
001000* EDIT, RESTOCK AND REMOVE ACTIONS AGAINST THE PRODUCTS MASTER. 00001000
001100* REGISTER AND RESTOCK EACH POST A 'DP' (PARTS EXPENSE) ROW TO   00001100
001200* THE LEDGER VIA OFCLDG - THE SHOP PAYS FOR STOCK WHEN IT COMES 00001200
001300* IN THE DOOR, NOT WHEN A MECHANIC USES IT.                      00001300
001400*                                                                00001400
001500* PRODUCTS IS SMALL ENOUGH TO HOLD IN A WORKING-STORAGE TABLE   00001500
001600* FOR THE RUN - LOADED AT OPEN, UPDATED IN PLACE, REWRITTEN AT  00001600
001700* CLOSE - SAME SHAPE AS OFC100.                                  00001700
001800***************************************************************** 00001800
001900 IDENTIFICATION DIVISION.                                        00001900
002000 PROGRAM-ID.     OFC200.                                         00002000
002100 AUTHOR.         RVA.                                            00002100
002200 INSTALLATION.   OFICINA CENTRAL LTDA - SISTEMAS.                00002200
002300 DATE-WRITTEN.   07/11/90.                                       00002300
002400 DATE-COMPILED.                                                  00002400
002500 SECURITY.       NON-CONFIDENTIAL.                                00002500
002600*                                                                00002600
002700***************************************************************** 00002700
002800*  CHANGE LOG                                                     00002800
002900*    DATE      BY     REQUEST     DESCRIPTION                TAG 00002900
003000*    07/11/90  RVA    ----------  ORIGINAL - REGISTER/EDIT ONLY 00*00003000
003100*    01/05/95  RVA    WO-3901     ADDED RESTOCK AND REMOVE,     01*00003100
003200*                     SUPPLIER FIELD                             01*00003200
003300*    11/18/96  RVA    WO-4471     REWROTE AS IN-MEMORY TABLE -  02*00003300
003400*                     MASTER WAS OUTGROWING THE OLD COSEQUENTIAL02*00003400
003500*                     MERGE PASS                                 02*00003500
003600*    02/09/99  RVA    Y2K-0118    NO DATE FIELDS ON THIS MASTER -03*00003600
003700*                     CONFIRMED N/C                              03*00003700
003800*    01/05/99  RVA    WO-4802     REGISTER/RESTOCK NOW POST A   04*00003800
003900*                     DP LEDGER ROW VIA OFCLDG                   04*00003900
004000*    10/03/03  JAT    WO-6188     REJECT RESTOCK/EDIT/REMOVE     05*00004000
004100*                     WHEN THE PRODUCT ID IS NOT ON FILE         05*00004100
004110*    04/22/08  JAT    WO-5770     SKIP THE TABLE SCAN ENTIRELY AND06*00004110
004120*                     REJECT OUTRIGHT WHEN THE TRANSACTION CAME  06*00004120
004130*                     IN WITH A BLANK PRODUCT ID                 06*00004130
004140*    03/14/11  JAT    WO-6140     REGISTER NOW TAKES THE CALLER'S 07*00004140
004150*                     OWN PRODUCT ID AND REJECTS A DUPLICATE - THE07*00004150
004160*                     OLD PRnnnn AUTO-NUMBERING IS GONE           07*00004160
004170*    03/14/11  JAT    WO-6150     PRICE/MARGIN/LEDGER AMOUNT      08*00004170
004180*                     REPACKED COMP-3                             08*00004180
004200***************************************************************** 00004200
004300                                                                 00004300
004400 ENVIRONMENT DIVISION.                                           00004400
004500 CONFIGURATION SECTION.                                          00004500
004600 SOURCE-COMPUTER.   IBM-390.                                     00004600
004700 OBJECT-COMPUTER.   IBM-390.                                     00004700
004800 SPECIAL-NAMES.                                                  00004800
004900     C01 IS TOP-OF-FORM.                                         00004900
005000                                                                 00005000
005100 INPUT-OUTPUT SECTION.                                            00005100
005200 FILE-CONTROL.                                                   00005200
005300     SELECT STKTRIN  ASSIGN TO STKTRIN                           00005300
005400         ACCESS IS SEQUENTIAL                                    00005400
005500         FILE STATUS IS WS-STKTRIN-STATUS.                       00005500
005600                                                                 00005600
005700     SELECT PRDFILE  ASSIGN TO PRDFILE                           00005700
005800         ACCESS IS SEQUENTIAL                                    00005800
005900         FILE STATUS IS WS-PRDFILE-STATUS.                       00005900
006000                                                                 00006000
006100     SELECT RPTFILE  ASSIGN TO OFCRPT                            00006100
006200         ACCESS IS SEQUENTIAL                                    00006200
006300         FILE STATUS IS WS-RPTFILE-STATUS.                       00006300
006400                                                                 00006400
006500***************************************************************** 00006500
006600 DATA DIVISION.                                                  00006600
006700 FILE SECTION.                                                   00006700
006800                                                                 00006800
006900 FD  STKTRIN                                                     00006900
007000     RECORDING MODE IS F.                                        00007000
007100 COPY STKTRAN.                                                    00007100
007200                                                                 00007200
007300 FD  PRDFILE                                                     00007300
007400     RECORDING MODE IS F.                                        00007400
007500 COPY PRDREC.                                                     00007500
007600                                                                 00007600
007700 FD  RPTFILE                                                     00007700
007800     RECORDING MODE IS F.                                        00007800
007900 01  RPT-RECORD                  PIC X(132).                    00007900
008000                                                                 00008000
008100***************************************************************** 00008100
008200 WORKING-STORAGE SECTION.                                        00008200
008300***************************************************************** 00008300
008400 01  SYSTEM-DATE-AND-TIME.                                       00008400
008500     05  CURRENT-DATE.                                           00008500
008600         10  CURRENT-YEAR        PIC 9(02).                     00008600
008700         10  CURRENT-MONTH       PIC 9(02).                     00008700
008800         10  CURRENT-DAY         PIC 9(02).                     00008800
008900     05  CURRENT-TIME.                                           00008900
009000         10  CURRENT-HOUR        PIC 9(02).                     00009000
009100         10  CURRENT-MINUTE      PIC 9(02).                     00009100
009200         10  CURRENT-SECOND      PIC 9(02).                     00009200
009300         10  CURRENT-HNDSEC      PIC 9(02).                     00009300
009400 01  WS-RUN-DATE-CCYYMMDD        PIC 9(08).                     00009400
009500 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-CCYYMMDD.               00009500
009600     05  WS-RUN-CC               PIC 9(02).                     00009600
009700     05  WS-RUN-YY               PIC 9(02).                     00009700
009800     05  WS-RUN-MM               PIC 9(02).                     00009800
009900     05  WS-RUN-DD               PIC 9(02).                     00009900
010000*                                                                00010000
010100 01  WS-FIELDS.                                                  00010100
010200     05  WS-STKTRIN-STATUS       PIC X(02) VALUE SPACES.         00010200
010300     05  WS-PRDFILE-STATUS       PIC X(02) VALUE SPACES.         00010300
010400     05  WS-RPTFILE-STATUS       PIC X(02) VALUE SPACES.         00010400
010500     05  WS-TRAN-EOF             PIC X(01) VALUE 'N'.            00010500
010600     05  WS-FOUND                PIC X(01) VALUE 'N'.            00010600
010700         88  WS-IS-FOUND         VALUE 'Y'.                     00010700
010800     05  WS-LDGR-STATUS          PIC X(01) VALUE 'N'.            00010800
010810     05  WS-PRODUCT-ID-BLANK     PIC X(01) VALUE 'N'.            00010810
010820         88  WS-IS-PRODUCT-ID-BLANK VALUE 'Y'.                   00010820
010900     05  WS-REASON               PIC X(40) VALUE SPACES.         00010900
010910     05  WS-MARGIN-PRICE   PIC S9(7)V99 COMP-3 VALUE 0.           00010910
011000*                                                                00011000
011100 01  WS-SUBSCRIPTS.                                               00011100
011200     05  WS-SUB-1                PIC S9(4)  COMP VALUE +0.       00011200
011300     05  WS-SUB-2                PIC S9(4)  COMP VALUE +0.       00011300
011410     05  WS-NONBLANK-COUNT       PIC S9(4)  COMP VALUE +0.       00011410
011500*                                                                00011500
011510 01  WS-PRODUCT-ID-HOLD          PIC X(06) VALUE SPACES.          00011510
011520 01  WS-PRODUCT-ID-HOLD-R REDEFINES WS-PRODUCT-ID-HOLD.           00011520
011530     05  WS-PID-CHAR OCCURS 6 TIMES       PIC X(01).              00011530
011540*                                 JAT - WO-5770 - CATCH A BLANK    00011540
011550*                                 ID ON EDIT/RESTOCK/REMOVE BEFORE 00011550
011560*                                 WE EVEN BOTHER SCANNING PRODUCTS.00011560
011562 01  WS-PRODUCT-ID-FORMAT-HOLD    PIC X(06) VALUE SPACES.         00011562
011567 01  WS-PRODUCT-ID-FORMAT-R REDEFINES WS-PRODUCT-ID-FORMAT-HOLD.  00011567
011572     05  WS-PID-PREFIX            PIC X(02).                      00011572
011577     05  WS-PID-SEQ-CHECK         PIC X(04).                      00011577
011582*                                 WO-6140 - REGISTER NOW TAKES THE00011582
011587*                                 CALLER'S OWN ID - MAKE SURE IT'S00011587
011592*                                 IN THE HOUSE 'PRnnnn' FORM.     00011592
011600 01  REPORT-TOTALS.                                              00011600
011700     05  NUM-TRAN-RECS           PIC S9(7) COMP-3 VALUE +0.      00011700
011800     05  NUM-TRAN-ERRORS         PIC S9(7) COMP-3 VALUE +0.      00011800
011900     05  NUM-REGISTER-REQUESTS   PIC S9(7) COMP-3 VALUE +0.      00011900
012000     05  NUM-REGISTER-PROCESSED  PIC S9(7) COMP-3 VALUE +0.      00012000
012100     05  NUM-EDIT-REQUESTS       PIC S9(7) COMP-3 VALUE +0.      00012100
012200     05  NUM-EDIT-PROCESSED      PIC S9(7) COMP-3 VALUE +0.      00012200
012300     05  NUM-RESTOCK-REQUESTS    PIC S9(7) COMP-3 VALUE +0.      00012300
012400     05  NUM-RESTOCK-PROCESSED   PIC S9(7) COMP-3 VALUE +0.      00012400
012500     05  NUM-REMOVE-REQUESTS     PIC S9(7) COMP-3 VALUE +0.      00012500
012600     05  NUM-REMOVE-PROCESSED    PIC S9(7) COMP-3 VALUE +0.      00012600
012700*                                                                00012700
012800 01  WS-PRODUCT-TABLE.                                           00012800
012900     05  WS-PRODUCT-COUNT        PIC S9(4) COMP VALUE +0.        00012900
013000     05  WS-PRODUCT-ENTRY OCCURS 2000 TIMES.                     00013000
013100         10  PT-ACTIVE           PIC X(01) VALUE 'Y'.            00013100
013200         10  PT-ID               PIC X(06).                     00013200
013600         10  PT-NAME             PIC X(20).                     00013600
013700         10  PT-PRICE            PIC S9(7)V99 COMP-3.            00013700
013800         10  PT-QTY              PIC S9(5).                     00013800
013900         10  PT-SUPPLIER         PIC X(20).                      00013900
014000*                                                                00014000
014400*                                                                00014400
014500 01  LDGR-PARMS.                                                  00014500
014600     05  LDGR-ACTION             PIC X(08).                     00014600
014700     05  LDGR-TYPE               PIC X(02).                     00014700
014800     05  LDGR-DATE               PIC 9(08).                     00014800
014900     05  LDGR-AMOUNT             PIC S9(7)V99 COMP-3.            00014900
015000     05  LDGR-DESC               PIC X(60).                     00015000
015100     05  LDGR-STATUS             PIC X(01).                     00015100
015200*                                                                00015200
015300 01  RPT-HEADER1.                                                00015300
015400     05  FILLER                 PIC X(40)                       00015400
015500               VALUE 'OFICINA STOCK UPDATE REPORT        DATE: '.00015500
015600     05  RPT-MM                 PIC 99.                         00015600
015700     05  FILLER                 PIC X VALUE '/'.                00015700
015800     05  RPT-DD                 PIC 99.                         00015800
015900     05  FILLER                 PIC X VALUE '/'.                00015900
016000     05  RPT-YY                 PIC 99.                         00016000
016100     05  FILLER                 PIC X(75) VALUE SPACES.          00016100
016200 01  RPT-TRAN-OK.                                                00016200
016300     05  FILLER                 PIC X(21)                       00016300
016400                    VALUE '  ACCEPTED:          '.               00016400
016500     05  RPT-OK-MSG             PIC X(90) VALUE SPACES.          00016500
016600     05  FILLER                 PIC X(21) VALUE SPACES.          00016600
016700 01  RPT-TRAN-BAD.                                               00016700
016800     05  FILLER                 PIC X(21)                       00016800
016900                    VALUE '  REJECTED:          '.               00016900
017000     05  RPT-BAD-MSG            PIC X(90) VALUE SPACES.          00017000
017100     05  FILLER                 PIC X(21) VALUE SPACES.          00017100
017200 01  RPT-STATS-HDR2.                                             00017200
017300     05  FILLER PIC X(26) VALUE 'Transaction      Number of'.    00017300
017400     05  FILLER PIC X(28) VALUE '        Number        Number'. 00017400
017500     05  FILLER PIC X(78) VALUE SPACES.                          00017500
017600 01  RPT-STATS-HDR3.                                             00017600
017700     05  FILLER PIC X(26) VALUE 'Type          Transactions'.    00017700
017800     05  FILLER PIC X(28) VALUE '     Processed      In Error'.  00017800
017900     05  FILLER PIC X(78) VALUE SPACES.                          00017900
018000 01  RPT-STATS-DETAIL.                                           00018000
018100     05  RPT-TRAN               PIC X(10).                      00018100
018200     05  FILLER                 PIC X(04) VALUE SPACES.          00018200
018300     05  RPT-NUM-TRANS          PIC ZZZ,ZZ9.                     00018300
018400     05  FILLER                 PIC X(03) VALUE SPACES.          00018400
018500     05  RPT-NUM-TRAN-PROC      PIC ZZZ,ZZ9.                     00018500
018600     05  FILLER                 PIC X(03) VALUE SPACES.          00018600
018700     05  RPT-NUM-TRAN-ERR       PIC ZZZ,ZZ9.                     00018700
018800     05  FILLER                 PIC X(82) VALUE SPACES.          00018800
018900                                                                  00018900
019000***************************************************************** 00019000
019100 PROCEDURE DIVISION.                                              00019100
019200***************************************************************** 00019200
019300                                                                  00019300
019400 000-MAIN.                                                        00019400
019500     ACCEPT CURRENT-DATE FROM DATE.                               00019500
019600     ACCEPT CURRENT-TIME FROM TIME.                               00019600
019700     MOVE CURRENT-YEAR  TO WS-RUN-YY.                             00019700
019800     MOVE CURRENT-MONTH TO WS-RUN-MM.                             00019800
019900     MOVE CURRENT-DAY   TO WS-RUN-DD.                             00019900
020000     MOVE 20            TO WS-RUN-CC.                             00020000
020100     DISPLAY 'OFC200 STARTED - STOCK MAINTENANCE RUN'.            00020100
020200     PERFORM 700-OPEN-FILES.                                      00020200
020300     PERFORM 710-LOAD-PRODUCTS.                                   00020300
020500     PERFORM 800-INIT-REPORT.                                     00020500
020600     PERFORM 110-READ-TRAN-FILE.                                  00020600
020700     PERFORM 100-PROCESS-TRANSACTIONS UNTIL WS-TRAN-EOF = 'Y'.    00020700
020800     PERFORM 900-REPORT-TRAN-STATS.                               00020800
020900     MOVE 'CLOSE   ' TO LDGR-ACTION.                              00020900
021000     CALL 'OFCLDG' USING LDGR-ACTION LDGR-TYPE LDGR-DATE          00021000
021100                         LDGR-AMOUNT LDGR-DESC LDGR-STATUS.       00021100
021200     PERFORM 760-REWRITE-PRODUCTS.                                00021200
021300     PERFORM 790-CLOSE-FILES.                                     00021300
021400     GOBACK.                                                      00021400
021500                                                                  00021500
021600 100-PROCESS-TRANSACTIONS.                                        00021600
021700     ADD 1 TO NUM-TRAN-RECS.                                      00021700
021800     EVALUATE TRUE                                                00021800
021900        WHEN ST-IS-REGISTER                                      00021900
022000            ADD 1 TO NUM-REGISTER-REQUESTS                       00022000
022100            PERFORM 210-REGISTER-PRODUCT                         00022100
022200        WHEN ST-IS-EDIT                                          00022200
022300            ADD 1 TO NUM-EDIT-REQUESTS                           00022300
022400            PERFORM 220-EDIT-PRODUCT                             00022400
022500        WHEN ST-IS-RESTOCK                                       00022500
022600            ADD 1 TO NUM-RESTOCK-REQUESTS                        00022600
022700            PERFORM 230-RESTOCK-PRODUCT                          00022700
022800        WHEN ST-IS-REMOVE                                        00022800
022900            ADD 1 TO NUM-REMOVE-REQUESTS                         00022900
023000            PERFORM 240-REMOVE-PRODUCT                           00023000
023100        WHEN OTHER                                                00023100
023200            MOVE 'UNKNOWN ACTION ON STOCK TRAN' TO WS-REASON     00023200
023300            PERFORM 299-REPORT-BAD-TRAN                          00023300
023400     END-EVALUATE.                                                00023400
023500     PERFORM 110-READ-TRAN-FILE.                                  00023500
023600                                                                  00023600
023700 210-REGISTER-PRODUCT.                                            00023700
023800     IF ST-PRODUCT-NAME = SPACES                                 00023800
023900         MOVE 'PRODUCT NAME REQUIRED' TO WS-REASON                00023900
024000         PERFORM 299-REPORT-BAD-TRAN                             00024000
024100         GO TO 210-EXIT                                           00024100
024200     END-IF.                                                      00024200
024210     PERFORM 615-CHECK-PRODUCT-ID-BLANK.                          00024210
024215     IF WS-IS-PRODUCT-ID-BLANK                                    00024215
024220         MOVE 'PRODUCT ID REQUIRED' TO WS-REASON                  00024220
024225         PERFORM 299-REPORT-BAD-TRAN                              00024225
024230         GO TO 210-EXIT                                           00024230
024235     END-IF.                                                      00024235
024236     MOVE ST-PRODUCT-ID TO WS-PRODUCT-ID-FORMAT-HOLD.             00024236
024237     IF WS-PID-PREFIX NOT = 'PR'                                  00024237
024238         MOVE 'PRODUCT ID MUST START WITH PR' TO WS-REASON        00024238
024239         PERFORM 299-REPORT-BAD-TRAN                              00024239
024240         GO TO 210-EXIT                                           00024240
024241     END-IF.                                                      00024241
024340     PERFORM 620-FIND-PRODUCT-BY-ID.                              00024340
024345     IF WS-IS-FOUND                                               00024345
024350         MOVE 'DUPLICATE PRODUCT ID' TO WS-REASON                 00024350
024355         PERFORM 299-REPORT-BAD-TRAN                              00024355
024360         GO TO 210-EXIT                                           00024360
024365     END-IF.                                                      00024365
024400     ADD 1 TO WS-PRODUCT-COUNT.                                   00024400
024600     MOVE 'Y'              TO PT-ACTIVE   (WS-PRODUCT-COUNT).     00024600
024700     MOVE ST-PRODUCT-ID       TO PT-ID      (WS-PRODUCT-COUNT).   00024700
024800     MOVE ST-PRODUCT-NAME   TO PT-NAME    (WS-PRODUCT-COUNT).     00024800
024900     MOVE ST-PRODUCT-PRICE  TO PT-PRICE   (WS-PRODUCT-COUNT).     00024900
025000     MOVE ST-PRODUCT-QTY    TO PT-QTY     (WS-PRODUCT-COUNT).     00025000
025100     MOVE ST-PRODUCT-SUPPLIER TO PT-SUPPLIER (WS-PRODUCT-COUNT).  00025100
025110     MOVE WS-PRODUCT-COUNT TO WS-SUB-1.                           00025110
025200     PERFORM 610-POST-PARTS-EXPENSE.                              00025200
025300     ADD 1 TO NUM-REGISTER-PROCESSED.                             00025300
025400     STRING 'PRODUCT REGISTERED: ' ST-PRODUCT-ID                  00025400
025500            DELIMITED BY SIZE INTO WS-REASON.                    00025500
025600     PERFORM 298-REPORT-OK-TRAN.                                  00025600
025700 210-EXIT.                                                        00025700
025800     CONTINUE.                                                     00025800
025900                                                                  00025900
026000 220-EDIT-PRODUCT.                                                00026000
026010     PERFORM 615-CHECK-PRODUCT-ID-BLANK.                          00026010
026020     IF WS-IS-PRODUCT-ID-BLANK                                    00026020
026030         MOVE 'PRODUCT ID REQUIRED' TO WS-REASON                  00026030
026040         PERFORM 299-REPORT-BAD-TRAN                              00026040
026045         GO TO 220-EXIT                                           00026045
026047     END-IF.                                                      00026047
026100     PERFORM 620-FIND-PRODUCT-BY-ID.                              00026100
026200     IF NOT WS-IS-FOUND                                           00026200
026300         MOVE 'NO MATCHING PRODUCT ID' TO WS-REASON              00026300
026400         PERFORM 299-REPORT-BAD-TRAN                             00026400
026500         GO TO 220-EXIT                                           00026500
026600     END-IF.                                                      00026600
026700     IF ST-PRODUCT-NAME NOT = SPACES                             00026700
026800         MOVE ST-PRODUCT-NAME TO PT-NAME (WS-SUB-1)              00026800
026900     END-IF.                                                      00026900
027000     IF ST-PRODUCT-PRICE NOT = 0                                 00027000
027100         MOVE ST-PRODUCT-PRICE TO PT-PRICE (WS-SUB-1)            00027100
027200     END-IF.                                                      00027200
027300     IF ST-PRODUCT-SUPPLIER NOT = SPACES                         00027300
027400         MOVE ST-PRODUCT-SUPPLIER TO PT-SUPPLIER (WS-SUB-1)      00027400
027500     END-IF.                                                      00027500
027600     ADD 1 TO NUM-EDIT-PROCESSED.                                 00027600
027700     MOVE 'PRODUCT EDITED' TO WS-REASON.                          00027700
027800     PERFORM 298-REPORT-OK-TRAN.                                  00027800
027900 220-EXIT.                                                        00027900
028000     CONTINUE.                                                     00028000
028100                                                                  00028100
028200 230-RESTOCK-PRODUCT.                                             00028200
028210     PERFORM 615-CHECK-PRODUCT-ID-BLANK.                          00028210
028220     IF WS-IS-PRODUCT-ID-BLANK                                    00028220
028230         MOVE 'PRODUCT ID REQUIRED' TO WS-REASON                  00028230
028240         PERFORM 299-REPORT-BAD-TRAN                              00028240
028250         GO TO 230-EXIT                                           00028250
028260     END-IF.                                                      00028260
028270     IF ST-PRODUCT-QTY NOT > 0                                    00028270
028275         MOVE 'QUANTITY MUST BE POSITIVE' TO WS-REASON            00028275
028280         PERFORM 299-REPORT-BAD-TRAN                              00028280
028285         GO TO 230-EXIT                                           00028285
028290     END-IF.                                                      00028290
028300     PERFORM 620-FIND-PRODUCT-BY-ID.                              00028300
028400     IF NOT WS-IS-FOUND                                           00028400
028500         MOVE 'NO MATCHING PRODUCT ID' TO WS-REASON              00028500
028600         PERFORM 299-REPORT-BAD-TRAN                             00028600
028700         GO TO 230-EXIT                                           00028700
028800     END-IF.                                                      00028800
028900     ADD ST-PRODUCT-QTY TO PT-QTY (WS-SUB-1).                     00028900
029000     PERFORM 610-POST-PARTS-EXPENSE.                              00029000
029100     ADD 1 TO NUM-RESTOCK-PROCESSED.                              00029100
029200     MOVE 'PRODUCT RESTOCKED' TO WS-REASON.                       00029200
029300     PERFORM 298-REPORT-OK-TRAN.                                  00029300
029400 230-EXIT.                                                        00029400
029500     CONTINUE.                                                     00029500
029600                                                                  00029600
029700 240-REMOVE-PRODUCT.                                              00029700
029710     PERFORM 615-CHECK-PRODUCT-ID-BLANK.                          00029710
029720     IF WS-IS-PRODUCT-ID-BLANK                                    00029720
029730         MOVE 'PRODUCT ID REQUIRED' TO WS-REASON                  00029730
029740         PERFORM 299-REPORT-BAD-TRAN                              00029740
029750         GO TO 240-EXIT                                           00029750
029760     END-IF.                                                      00029760
029800     PERFORM 620-FIND-PRODUCT-BY-ID.                              00029800
029900     IF NOT WS-IS-FOUND                                           00029900
030000         MOVE 'NO MATCHING PRODUCT ID' TO WS-REASON              00030000
030100         PERFORM 299-REPORT-BAD-TRAN                             00030100
030200         GO TO 240-EXIT                                           00030200
030300     END-IF.                                                      00030300
030400     MOVE 'N' TO PT-ACTIVE (WS-SUB-1).                            00030400
030500     ADD 1 TO NUM-REMOVE-PROCESSED.                               00030500
030600     MOVE 'PRODUCT REMOVED' TO WS-REASON.                         00030600
030700     PERFORM 298-REPORT-OK-TRAN.                                  00030700
030800 240-EXIT.                                                        00030800
030900     CONTINUE.                                                     00030900
031000                                                                  00031000
031100 610-POST-PARTS-EXPENSE.                                          00031100
031200*    REGISTER AND RESTOCK BOTH BUY STOCK - POST WHAT THIS         00031200
031210*    TRANSACTION ADDED, AT THE PART'S CURRENT MASTER PRICE        00031210
031220*    LESS THE HOUSE'S $15.00 HANDLING ALLOWANCE (FLOORED AT       00031220
031230*    ZERO), TO THE LEDGER AS A DP ROW - WO-4802, WO-7420.         00031230
031240     IF PT-PRICE (WS-SUB-1) > 15.00                               00031240
031250         COMPUTE WS-MARGIN-PRICE = PT-PRICE (WS-SUB-1) - 15.00    00031250
031260     ELSE                                                         00031260
031270         MOVE 0 TO WS-MARGIN-PRICE                                00031270
031280     END-IF.                                                      00031280
031500     MOVE 'POST    ' TO LDGR-ACTION.                              00031500
031600     MOVE 'DP'       TO LDGR-TYPE.                                00031600
031700     MOVE WS-RUN-DATE-CCYYMMDD TO LDGR-DATE.                      00031700
031800     COMPUTE LDGR-AMOUNT = WS-MARGIN-PRICE * ST-PRODUCT-QTY.      00031800
031900     STRING 'PARTS PURCHASE: ' ST-PRODUCT-NAME                   00031900
032000            DELIMITED BY SIZE INTO LDGR-DESC.                    00032000
032100     CALL 'OFCLDG' USING LDGR-ACTION LDGR-TYPE LDGR-DATE         00032100
032200                         LDGR-AMOUNT LDGR-DESC LDGR-STATUS.       00032200
032300                                                                  00032300
032400 620-FIND-PRODUCT-BY-ID.                                          00032400
032500     MOVE 'N' TO WS-FOUND.                                        00032500
032600     MOVE 0   TO WS-SUB-1.                                        00032600
032700     MOVE 1   TO WS-SUB-2.                                        00032700
032800     PERFORM 621-SCAN-ONE-PRODUCT VARYING WS-SUB-2 FROM 1 BY 1    00032800
032900         UNTIL WS-SUB-2 > WS-PRODUCT-COUNT OR WS-IS-FOUND.       00032900
033000                                                                  00033000
033100 621-SCAN-ONE-PRODUCT.                                            00033100
033200     IF PT-ACTIVE (WS-SUB-2) = 'Y'                               00033200
033300        AND PT-ID (WS-SUB-2) = ST-PRODUCT-ID                     00033300
033400         MOVE 'Y' TO WS-FOUND                                     00033400
033500         MOVE WS-SUB-2 TO WS-SUB-1                               00033500
033600     END-IF.                                                      00033600
033700                                                                  00033700
033710 615-CHECK-PRODUCT-ID-BLANK.                                      00033710
033712*    WO-5770 - EDIT/RESTOCK/REMOVE ALL KEY OFF ST-PRODUCT-ID -    00033712
033714*    DO NOT EVEN BOTHER SCANNING THE PRODUCT TABLE ON A BLANK ID. 00033714
033716     MOVE 'N' TO WS-PRODUCT-ID-BLANK.                             00033716
033718     MOVE ST-PRODUCT-ID TO WS-PRODUCT-ID-HOLD.                    00033718
033720     MOVE 0 TO WS-NONBLANK-COUNT.                                 00033720
033722     MOVE 1 TO WS-SUB-1.                                          00033722
033724     PERFORM 616-SCAN-ONE-PID-CHAR VARYING WS-SUB-1 FROM 1 BY 1   00033724
033726         UNTIL WS-SUB-1 > 6.                                      00033726
033728     IF WS-NONBLANK-COUNT = 0                                     00033728
033730         MOVE 'Y' TO WS-PRODUCT-ID-BLANK                          00033730
033732     END-IF.                                                      00033732
033734                                                                  00033734
033736 616-SCAN-ONE-PID-CHAR.                                           00033736
033740     IF WS-PID-CHAR (WS-SUB-1) NOT = SPACE                        00033740
033742         ADD 1 TO WS-NONBLANK-COUNT                               00033742
033744     END-IF.                                                      00033744
033746                                                                  00033746
033800 700-OPEN-FILES.                                                 00033800
033900     OPEN INPUT  STKTRIN                                         00033900
034000          OUTPUT RPTFILE.                                        00034000
034100     IF WS-STKTRIN-STATUS NOT = '00'                             00034100
034200         DISPLAY 'ERROR OPENING STKTRIN. RC: ' WS-STKTRIN-STATUS 00034200
034300         MOVE 16 TO RETURN-CODE                                  00034300
034400         MOVE 'Y' TO WS-TRAN-EOF                                 00034400
034500     END-IF.                                                      00034500
034600                                                                  00034600
034700 710-LOAD-PRODUCTS.                                               00034700
034800     OPEN INPUT PRDFILE.                                         00034800
034900     PERFORM 711-READ-ONE-PRODUCT.                                00034900
035000     PERFORM 711-READ-ONE-PRODUCT                                 00035000
035100         UNTIL WS-PRDFILE-STATUS NOT = '00'.                     00035100
035200     CLOSE PRDFILE.                                               00035200
035300                                                                  00035300
035400 711-READ-ONE-PRODUCT.                                            00035400
035500     READ PRDFILE.                                                00035500
035600     IF WS-PRDFILE-STATUS = '00'                                 00035600
035700         ADD 1 TO WS-PRODUCT-COUNT                               00035700
035800         MOVE 'Y'                TO PT-ACTIVE (WS-PRODUCT-COUNT) 00035800
035900         MOVE PR-PRODUCT-ID      TO PT-ID      (WS-PRODUCT-COUNT)00035900
036000         MOVE PR-PRODUCT-NAME    TO PT-NAME    (WS-PRODUCT-COUNT)00036000
036100         MOVE PR-PRODUCT-PRICE   TO PT-PRICE   (WS-PRODUCT-COUNT)00036100
036200         MOVE PR-PRODUCT-QTY     TO PT-QTY     (WS-PRODUCT-COUNT)00036200
036300         MOVE PR-PRODUCT-SUPPLIER TO PT-SUPPLIER (WS-PRODUCT-COUNT)00036300
036400     END-IF.                                                      00036400
036500                                                                  00036500
037700 760-REWRITE-PRODUCTS.                                            00037700
037800     OPEN OUTPUT PRDFILE.                                         00037800
037900     MOVE 1 TO WS-SUB-2.                                          00037900
038000     PERFORM 761-WRITE-ONE-PRODUCT VARYING WS-SUB-2 FROM 1 BY 1   00038000
038100         UNTIL WS-SUB-2 > WS-PRODUCT-COUNT.                      00038100
038200     CLOSE PRDFILE.                                               00038200
038300                                                                  00038300
038400 761-WRITE-ONE-PRODUCT.                                           00038400
038500     IF PT-ACTIVE (WS-SUB-2) = 'Y'                               00038500
038600         MOVE PT-ID       (WS-SUB-2) TO PR-PRODUCT-ID            00038600
038700         MOVE PT-NAME     (WS-SUB-2) TO PR-PRODUCT-NAME          00038700
038800         MOVE PT-PRICE    (WS-SUB-2) TO PR-PRODUCT-PRICE         00038800
038900         MOVE PT-QTY      (WS-SUB-2) TO PR-PRODUCT-QTY           00038900
039000         MOVE PT-SUPPLIER (WS-SUB-2) TO PR-PRODUCT-SUPPLIER      00039000
039100         WRITE PR-PRODUCT-RECORD                                 00039100
039200     END-IF.                                                      00039200
039300                                                                  00039300
039400 790-CLOSE-FILES.                                                 00039400
039500     CLOSE STKTRIN.                                               00039500
039600     CLOSE RPTFILE.                                               00039600
039700                                                                  00039700
039800 110-READ-TRAN-FILE.                                              00039800
039900     READ STKTRIN.                                                00039900
040000     EVALUATE WS-STKTRIN-STATUS                                  00040000
040100        WHEN '00'                                                 00040100
040200            CONTINUE                                               00040200
040300        WHEN '10'                                                 00040300
040400            MOVE 'Y' TO WS-TRAN-EOF                              00040400
040500        WHEN OTHER                                                00040500
040600            DISPLAY 'ERROR ON STKTRIN READ. RC: '                00040600
040700                     WS-STKTRIN-STATUS                           00040700
040800            MOVE 'Y' TO WS-TRAN-EOF                              00040800
040900     END-EVALUATE.                                                00040900
041000                                                                  00041000
041100 298-REPORT-OK-TRAN.                                              00041100
041200     MOVE WS-REASON TO RPT-OK-MSG.                                00041200
041300     WRITE RPT-RECORD FROM RPT-TRAN-OK.                          00041300
041400                                                                  00041400
041500 299-REPORT-BAD-TRAN.                                             00041500
041600     ADD 1 TO NUM-TRAN-ERRORS.                                    00041600
041700     MOVE WS-REASON TO RPT-BAD-MSG.                               00041700
041800     WRITE RPT-RECORD FROM RPT-TRAN-BAD.                          00041800
041900                                                                  00041900
042000 800-INIT-REPORT.                                                 00042000
042100     MOVE WS-RUN-YY TO RPT-YY.                                    00042100
042200     MOVE WS-RUN-MM TO RPT-MM.                                    00042200
042300     MOVE WS-RUN-DD TO RPT-DD.                                    00042300
042400     WRITE RPT-RECORD FROM RPT-HEADER1 AFTER PAGE.                00042400
042500                                                                  00042500
042600 900-REPORT-TRAN-STATS.                                           00042600
042700     WRITE RPT-RECORD FROM RPT-STATS-HDR2 AFTER 2.               00042700
042800     WRITE RPT-RECORD FROM RPT-STATS-HDR3 AFTER 1.               00042800
042900     MOVE 'REGISTER  '        TO RPT-TRAN.                       00042900
043000     MOVE NUM-REGISTER-REQUESTS  TO RPT-NUM-TRANS.                00043000
043100     MOVE NUM-REGISTER-PROCESSED TO RPT-NUM-TRAN-PROC.            00043100
043200     COMPUTE RPT-NUM-TRAN-ERR =                                   00043200
043300                NUM-REGISTER-REQUESTS - NUM-REGISTER-PROCESSED.  00043300
043400     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.                     00043400
043500     MOVE 'EDIT      '        TO RPT-TRAN.                       00043500
043600     MOVE NUM-EDIT-REQUESTS   TO RPT-NUM-TRANS.                   00043600
043700     MOVE NUM-EDIT-PROCESSED  TO RPT-NUM-TRAN-PROC.               00043700
043800     COMPUTE RPT-NUM-TRAN-ERR =                                   00043800
043900                NUM-EDIT-REQUESTS - NUM-EDIT-PROCESSED.           00043900
044000     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.                     00044000
044100     MOVE 'RESTOCK   '        TO RPT-TRAN.                       00044100
044200     MOVE NUM-RESTOCK-REQUESTS  TO RPT-NUM-TRANS.                00044200
044300     MOVE NUM-RESTOCK-PROCESSED TO RPT-NUM-TRAN-PROC.             00044300
044400     COMPUTE RPT-NUM-TRAN-ERR =                                   00044400
044500                NUM-RESTOCK-REQUESTS - NUM-RESTOCK-PROCESSED.    00044500
044600     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.                     00044600
044700     MOVE 'REMOVE    '        TO RPT-TRAN.                       00044700
044800     MOVE NUM-REMOVE-REQUESTS TO RPT-NUM-TRANS.                  00044800
044900     MOVE NUM-REMOVE-PROCESSED TO RPT-NUM-TRAN-PROC.              00044900
045000     COMPUTE RPT-NUM-TRAN-ERR =                                   00045000
045100                NUM-REMOVE-REQUESTS - NUM-REMOVE-PROCESSED.       00045100
045200     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.                     00045200
