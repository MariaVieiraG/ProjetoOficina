000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF OFICINA CENTRAL LTDA          00000200
000300* ALL RIGHTS RESERVED                                            00000300
000400****************************************************************  00000400
000500* PROGRAM:  OFC520                                               00000500
000600*                                                                00000600
000700* MONTHLY PAYROLL RUN.  READS THE EMPLOYEE MASTER (EMPFILE) IN   00000700
000800* SEQUENCE AND POSTS ONE 'DS' (SALARY EXPENSE) ROW TO THE        00000800
000900* LEDGER VIA OFCLDG FOR EACH EMPLOYEE WHOSE ROLE IS PAID -       00000900
001000* ATENDENTE AT 1000.00, MECANICO AT 1500.00.  GERENTE AND ANY    00001000
001100* OTHER ROLE ARE SKIPPED AND COUNTED BUT NO ROW IS POSTED FOR    00001100
001200* THEM - SEE WO-5920.  THIS RUN TAKES NO TRANSACTION INPUT - IT  00001200
001300* WALKS THE WHOLE MASTER EVERY TIME IT IS SUBMITTED.             00001300
001400*                                                                00001400
001500* EMPFILE IS READ-ONLY HERE - NOTHING IN THE EMPLOYEE MASTER IS  00001500
001600* CHANGED BY A PAYROLL RUN.                                       00001600
001700***************************************************************** 00001700
001800 IDENTIFICATION DIVISION.                                        00001800
001900 PROGRAM-ID.     OFC520.                                         00001900
002000 AUTHOR.         JAT.                                            00002000
002100 INSTALLATION.   OFICINA CENTRAL LTDA - SISTEMAS.                00002100
002200 DATE-WRITTEN.   06/14/02.                                       00002200
002300 DATE-COMPILED.                                                  00002300
002400 SECURITY.       NON-CONFIDENTIAL.                                00002400
002500*                                                                00002500
002600***************************************************************** 00002600
002700*  CHANGE LOG                                                     00002700
002800*    DATE      BY     REQUEST     DESCRIPTION                TAG 00002800
002900*    06/14/02  JAT    WO-5920     ORIGINAL - MONTHLY PAYROLL    00*00002900
003000*                     RUN AGAINST EMPFILE                       00*00003000
003100*    09/10/03  JAT    WO-5975     SKIP COUNT ADDED FOR GERENTE  01*00003100
003200*                     AND UNKNOWN ROLES - AUDIT ASKED FOR IT     01*00003200
003300*    01/05/05  RMS    WO-6140     BLANK-CPF GUARD ADDED - BAD    02*00003300
003400*                     RECORD ON EMPFILE CRASHED THE RUN          02*00003400
003500*    03/14/11  JAT    WO-6150     PAY AMOUNT, PAYROLL TOTAL       03*00003500
003600*                     AND LEDGER AMOUNT REPACKED COMP-3           03*00003600
003700***************************************************************** 00003700
003800                                                                 00003800
003900 ENVIRONMENT DIVISION.                                           00003900
004000 CONFIGURATION SECTION.                                          00004000
004100 SOURCE-COMPUTER.   IBM-390.                                     00004100
004200 OBJECT-COMPUTER.   IBM-390.                                     00004200
004300 SPECIAL-NAMES.                                                  00004300
004400     C01 IS TOP-OF-FORM.                                         00004400
004500                                                                 00004500
004600 INPUT-OUTPUT SECTION.                                            00004600
004700 FILE-CONTROL.                                                   00004700
004800     SELECT EMPFILE  ASSIGN TO EMPFILE                           00004800
004900         ACCESS IS SEQUENTIAL                                    00004900
005000         FILE STATUS IS WS-EMPFILE-STATUS.                       00005000
005100                                                                 00005100
005200     SELECT RPTFILE  ASSIGN TO RPTFILE                           00005200
005300         ACCESS IS SEQUENTIAL                                    00005300
005400         FILE STATUS IS WS-RPTFILE-STATUS.                       00005400
005500                                                                 00005500
005600 DATA DIVISION.                                                  00005600
005700 FILE SECTION.                                                   00005700
005800                                                                 00005800
005900 FD  EMPFILE                                                     00005900
006000     RECORDING MODE IS F.                                        00006000
006100 COPY EMPREC.                                                     00006100
006200                                                                 00006200
006300 FD  RPTFILE                                                     00006300
006400     RECORDING MODE IS F.                                        00006400
006500 01  RPT-RECORD                  PIC X(132).                    00006500
006600                                                                 00006600
006700***************************************************************** 00006700
006800 WORKING-STORAGE SECTION.                                        00006800
006900***************************************************************** 00006900
007000 01  SYSTEM-DATE-AND-TIME.                                       00007000
007100     05  CURRENT-DATE.                                           00007100
007200         10  CURRENT-YEAR        PIC 9(02).                     00007200
007300         10  CURRENT-MONTH       PIC 9(02).                     00007300
007400         10  CURRENT-DAY         PIC 9(02).                     00007400
007500 01  WS-RUN-DATE-CCYYMMDD        PIC 9(08).                     00007500
007600 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-CCYYMMDD.               00007600
007700     05  WS-RUN-CC               PIC 9(02).                     00007700
007800     05  WS-RUN-YY               PIC 9(02).                     00007800
007900     05  WS-RUN-MM               PIC 9(02).                     00007900
008000     05  WS-RUN-DD               PIC 9(02).                     00008000
008100*                                                                00008100
008200 01  WS-FIELDS.                                                  00008200
008300     05  WS-EMPFILE-STATUS       PIC X(02) VALUE SPACES.         00008300
008400     05  WS-RPTFILE-STATUS       PIC X(02) VALUE SPACES.         00008400
008500     05  WS-EMP-EOF              PIC X(01) VALUE 'N'.            00008500
008600         88  WS-IS-EMP-EOF       VALUE 'Y'.                      00008600
008700     05  WS-LDGR-STATUS          PIC X(01) VALUE 'N'.            00008700
008800     05  WS-CPF-BLANK            PIC X(01) VALUE 'N'.            00008800
008900         88  WS-IS-CPF-BLANK     VALUE 'Y'.                      00008900
008910     05  WS-NAME-BLANK           PIC X(01) VALUE 'N'.            00008910
008920         88  WS-IS-NAME-BLANK    VALUE 'Y'.                      00008920
009000*                                                                00009000
009100 01  WS-SUBSCRIPTS.                                               00009100
009200     05  WS-SUB-1                PIC S9(4)  COMP VALUE +0.       00009200
009300     05  WS-NONBLANK-COUNT       PIC S9(4)  COMP VALUE +0.       00009300
009400*                                                                00009400
009500 01  EM-EMPLOYEE-CPF-HOLD        PIC X(11) VALUE SPACES.         00009500
009600 01  EM-EMPLOYEE-CPF-HOLD-R REDEFINES EM-EMPLOYEE-CPF-HOLD.       00009600
009700     05  WS-CPF-CHAR OCCURS 11 TIMES     PIC X(01).              00009700
009800*                                                                00009800
009850 01  EM-EMPLOYEE-NAME-HOLD       PIC X(30) VALUE SPACES.         00009850
009860 01  EM-EMPLOYEE-NAME-HOLD-R REDEFINES EM-EMPLOYEE-NAME-HOLD.     00009860
009870     05  WS-NAME-CHAR OCCURS 30 TIMES    PIC X(01).              00009870
009880*                                 RMS - WO-6140 - SAME GUARD AS  00009880
009890*                                 THE CPF CHECK, FOR A BLANK NAME.00009890
010100 01  WS-PAY-AMOUNT                PIC S9(7)V99 COMP-3 VALUE +0.  00010100
010200*                                                                00010200
010300 01  REPORT-TOTALS.                                              00010300
010400     05  NUM-EMP-RECS            PIC S9(7) COMP-3 VALUE +0.      00010400
010500     05  NUM-ATENDENTE-PAID      PIC S9(7) COMP-3 VALUE +0.      00010500
010600     05  NUM-MECANICO-PAID       PIC S9(7) COMP-3 VALUE +0.      00010600
010700     05  NUM-NOT-PAID            PIC S9(7) COMP-3 VALUE +0.      00010700
010800     05  WS-PAYROLL-TOTAL        PIC S9(9)V99 COMP-3 VALUE +0.   00010800
010900*                                                                00010900
011000 01  LDGR-PARMS.                                                  00011000
011100     05  LDGR-ACTION             PIC X(08).                     00011100
011200     05  LDGR-TYPE               PIC X(02).                     00011200
011300     05  LDGR-DATE               PIC 9(08).                     00011300
011400     05  LDGR-AMOUNT             PIC S9(7)V99 COMP-3.            00011400
011500     05  LDGR-DESC               PIC X(60).                     00011500
011600     05  LDGR-STATUS             PIC X(01).                     00011600
011700*                                                                00011700
011800 01  RPT-HEADER1.                                                00011800
011900     05  FILLER                 PIC X(40)                       00011900
012000               VALUE 'OFICINA PAYROLL RUN REPORT         DATE: '.00012000
012100     05  RPT-MM                 PIC 99.                         00012100
012200     05  FILLER                 PIC X VALUE '/'.                00012200
012300     05  RPT-DD                 PIC 99.                         00012300
012400     05  FILLER                 PIC X VALUE '/'.                00012400
012500     05  RPT-YY                 PIC 99.                         00012500
012600     05  FILLER                 PIC X(84) VALUE SPACES.          00012600
012700 01  RPT-PAY-LINE.                                                00012700
012800     05  FILLER                 PIC X(02) VALUE SPACES.          00012800
012900     05  RPT-EMP-CPF             PIC X(11).                      00012900
013000     05  FILLER                 PIC X(02) VALUE SPACES.          00013000
013100     05  RPT-EMP-NAME            PIC X(30).                      00013100
013200     05  FILLER                 PIC X(02) VALUE SPACES.          00013200
013300     05  RPT-EMP-ROLE            PIC X(10).                      00013300
013400     05  FILLER                 PIC X(02) VALUE SPACES.          00013400
013500     05  RPT-EMP-PAY             PIC ZZZ,ZZ9.99.                 00013500
013600     05  FILLER                 PIC X(63) VALUE SPACES.          00013600
013700 01  RPT-SKIP-LINE.                                                00013700
013800     05  FILLER                 PIC X(02) VALUE SPACES.          00013800
013900     05  RPT-SKIP-CPF            PIC X(11).                      00013900
014000     05  FILLER                 PIC X(02) VALUE SPACES.          00014000
014100     05  RPT-SKIP-NAME           PIC X(30).                      00014100
014200     05  FILLER                 PIC X(02) VALUE SPACES.          00014200
014300     05  RPT-SKIP-MSG            PIC X(75) VALUE SPACES.         00014300
014350     05  FILLER                 PIC X(10) VALUE SPACES.          00014350
014400 01  RPT-STATS-HDR2.                                             00014400
014500     05  FILLER PIC X(26) VALUE 'Role                Number'.    00014500
014600     05  FILLER PIC X(28) VALUE '               Total        '.  00014600
014700     05  FILLER PIC X(78) VALUE SPACES.                          00014700
014800 01  RPT-STATS-HDR3.                                             00014800
014900     05  FILLER PIC X(26) VALUE 'Paid                 Paid'.     00014900
015000     05  FILLER PIC X(28) VALUE '               Amount       '.  00015000
015100     05  FILLER PIC X(78) VALUE SPACES.                          00015100
015200 01  RPT-STATS-DETAIL.                                           00015200
015300     05  RPT-ROLE               PIC X(12).                      00015300
015400     05  FILLER                 PIC X(10) VALUE SPACES.          00015400
015500     05  RPT-NUM-PAID           PIC ZZZ,ZZ9.                     00015500
015600     05  FILLER                 PIC X(05) VALUE SPACES.          00015600
015700     05  RPT-AMT-PAID           PIC ZZZ,ZZ9.99.                  00015700
015800     05  FILLER                 PIC X(88) VALUE SPACES.          00015800
015900 01  RPT-TOTAL-LINE.                                              00015900
016000     05  FILLER PIC X(12) VALUE 'TOTAL PAID: '.                  00016000
016100     05  RPT-GRAND-TOTAL        PIC ZZZ,ZZZ,ZZ9.99.              00016100
016200     05  FILLER                 PIC X(106) VALUE SPACES.         00016200
016300                                                                  00016300
016400***************************************************************** 00016400
016500 PROCEDURE DIVISION.                                              00016500
016600***************************************************************** 00016600
016700                                                                  00016700
016800 000-MAIN.                                                        00016800
016900     ACCEPT CURRENT-DATE FROM DATE.                               00016900
017000     MOVE CURRENT-YEAR  TO WS-RUN-YY.                             00017000
017100     MOVE CURRENT-MONTH TO WS-RUN-MM.                             00017100
017200     MOVE CURRENT-DAY   TO WS-RUN-DD.                             00017200
017300     MOVE 20            TO WS-RUN-CC.                             00017300
017400     DISPLAY 'OFC520 STARTED - MONTHLY PAYROLL RUN'.              00017400
017500     PERFORM 700-OPEN-FILES.                                      00017500
017600     PERFORM 800-INIT-REPORT.                                     00017600
017700     PERFORM 110-READ-EMP-FILE.                                   00017700
017800     PERFORM 100-PROCESS-ONE-EMPLOYEE UNTIL WS-IS-EMP-EOF.        00017800
017900     PERFORM 900-REPORT-PAY-STATS.                                00017900
018000     MOVE 'CLOSE   ' TO LDGR-ACTION.                              00018000
018100     CALL 'OFCLDG' USING LDGR-ACTION LDGR-TYPE LDGR-DATE          00018100
018200                         LDGR-AMOUNT LDGR-DESC LDGR-STATUS.       00018200
018300     PERFORM 790-CLOSE-FILES.                                     00018300
018400     GOBACK.                                                      00018400
018500                                                                  00018500
018600 100-PROCESS-ONE-EMPLOYEE.                                        00018600
018700     ADD 1 TO NUM-EMP-RECS.                                       00018700
018800     MOVE EM-EMPLOYEE-CPF TO EM-EMPLOYEE-CPF-HOLD.                00018800
018810     MOVE EM-EMPLOYEE-NAME TO EM-EMPLOYEE-NAME-HOLD.              00018810
018820     PERFORM 055-CHECK-NAME-BLANK.                                00018820
018900     PERFORM 050-CHECK-CPF-BLANK.                                 00018900
019000     IF WS-IS-CPF-BLANK                                           00019000
019100         MOVE SPACES TO RPT-SKIP-CPF RPT-SKIP-NAME               00019100
019200         MOVE 'SKIPPED' TO RPT-SKIP-MSG                          00019200
019300         MOVE '** BLANK EMPLOYEE RECORD SKIPPED **' TO           00019300
019400             RPT-SKIP-MSG                                         00019400
019500         WRITE RPT-RECORD FROM RPT-SKIP-LINE                     00019500
019600         GO TO 100-EXIT                                           00019600
019700     END-IF.                                                      00019700
019800     EVALUATE TRUE                                                00019800
019900        WHEN EM-ROLE-ATENDENTE                                   00019900
020000            MOVE 1000.00 TO WS-PAY-AMOUNT                       00020000
020100            PERFORM 200-PAY-EMPLOYEE                             00020100
020200            ADD 1 TO NUM-ATENDENTE-PAID                          00020200
020300        WHEN EM-ROLE-MECANICO                                    00020300
020400            MOVE 1500.00 TO WS-PAY-AMOUNT                       00020400
020500            PERFORM 200-PAY-EMPLOYEE                             00020500
020600            ADD 1 TO NUM-MECANICO-PAID                          00020600
020700        WHEN OTHER                                                00020700
020800            ADD 1 TO NUM-NOT-PAID                                00020800
020900            MOVE EM-EMPLOYEE-CPF  TO RPT-SKIP-CPF                00020900
020910            IF WS-IS-NAME-BLANK                                   00020910
020920                MOVE '(NAME NOT ON FILE)' TO RPT-SKIP-NAME        00020920
020930            ELSE                                                  00020930
020940                MOVE EM-EMPLOYEE-NAME TO RPT-SKIP-NAME            00020940
020950            END-IF                                                00020950
021100            MOVE 'NOT A SALARIED ROLE - NO PAYROLL ROW POSTED'   00021100
021200                TO RPT-SKIP-MSG                                  00021200
021300            WRITE RPT-RECORD FROM RPT-SKIP-LINE                  00021300
021400     END-EVALUATE.                                                00021400
021500 100-EXIT.                                                        00021500
021600     PERFORM 110-READ-EMP-FILE.                                   00021600
021700                                                                  00021700
021800 200-PAY-EMPLOYEE.                                                00021800
021900     MOVE 'POST    ' TO LDGR-ACTION.                              00021900
022000     MOVE 'DS'       TO LDGR-TYPE.                                00022000
022100     MOVE WS-RUN-DATE-CCYYMMDD TO LDGR-DATE.                      00022100
022200     MOVE WS-PAY-AMOUNT TO LDGR-AMOUNT.                           00022200
022300     STRING 'SALARY - EMPLOYEE CPF ' EM-EMPLOYEE-CPF             00022300
022400            ' - ' EM-ROLE                                         00022400
022500            DELIMITED BY SIZE INTO LDGR-DESC.                    00022500
022600     CALL 'OFCLDG' USING LDGR-ACTION LDGR-TYPE LDGR-DATE         00022600
022700                         LDGR-AMOUNT LDGR-DESC LDGR-STATUS.       00022700
022800     ADD WS-PAY-AMOUNT TO WS-PAYROLL-TOTAL.                       00022800
022900     MOVE EM-EMPLOYEE-CPF  TO RPT-EMP-CPF.                        00022900
023000     MOVE EM-EMPLOYEE-NAME TO RPT-EMP-NAME.                       00023000
023100     MOVE EM-ROLE          TO RPT-EMP-ROLE.                       00023100
023200     MOVE WS-PAY-AMOUNT    TO RPT-EMP-PAY.                        00023200
023300     WRITE RPT-RECORD FROM RPT-PAY-LINE.                         00023300
023400                                                                  00023400
023500 050-CHECK-CPF-BLANK.                                             00023500
023600     MOVE 'N' TO WS-CPF-BLANK.                                    00023600
023700     MOVE 0   TO WS-NONBLANK-COUNT.                               00023700
023800     MOVE 1   TO WS-SUB-1.                                        00023800
023900     PERFORM 051-SCAN-ONE-CPF-CHAR VARYING WS-SUB-1 FROM 1 BY 1   00023900
024000         UNTIL WS-SUB-1 > 11.                                     00024000
024100     IF WS-NONBLANK-COUNT = 0                                     00024100
024200         MOVE 'Y' TO WS-CPF-BLANK                                 00024200
024300     END-IF.                                                      00024300
024400                                                                  00024400
024500 051-SCAN-ONE-CPF-CHAR.                                           00024500
024600     IF WS-CPF-CHAR (WS-SUB-1) NOT = SPACE                       00024600
024700         ADD 1 TO WS-NONBLANK-COUNT                              00024700
024800     END-IF.                                                      00024800
024850                                                                  00024850
024860 055-CHECK-NAME-BLANK.                                            00024860
024870     MOVE 'N' TO WS-NAME-BLANK.                                   00024870
024880     MOVE 0   TO WS-NONBLANK-COUNT.                               00024880
024890     MOVE 1   TO WS-SUB-1.                                        00024890
024900     PERFORM 056-SCAN-ONE-NAME-CHAR VARYING WS-SUB-1 FROM 1 BY 1 00024900
024910         UNTIL WS-SUB-1 > 30.                                     00024910
024920     IF WS-NONBLANK-COUNT = 0                                     00024920
024930         MOVE 'Y' TO WS-NAME-BLANK                                00024930
024940     END-IF.                                                      00024940
024950                                                                  00024950
024960 056-SCAN-ONE-NAME-CHAR.                                          00024960
024970     IF WS-NAME-CHAR (WS-SUB-1) NOT = SPACE                      00024970
024980         ADD 1 TO WS-NONBLANK-COUNT                              00024980
024990     END-IF.                                                      00024990
024995                                                                  00024995
025000 700-OPEN-FILES.                                                 00025000
025100     OPEN INPUT  EMPFILE                                          00025100
025200          OUTPUT RPTFILE.                                        00025200
025300     IF WS-EMPFILE-STATUS NOT = '00'                             00025300
025400         DISPLAY 'ERROR OPENING EMPFILE. RC: ' WS-EMPFILE-STATUS 00025400
025500         MOVE 16 TO RETURN-CODE                                  00025500
025600         MOVE 'Y' TO WS-EMP-EOF                                  00025600
025700     END-IF.                                                      00025700
025800                                                                  00025800
025900 790-CLOSE-FILES.                                                 00025900
026000     CLOSE EMPFILE.                                               00026000
026100     CLOSE RPTFILE.                                               00026100
026200                                                                  00026200
026300 110-READ-EMP-FILE.                                               00026300
026400     READ EMPFILE.                                                00026400
026500     EVALUATE WS-EMPFILE-STATUS                                  00026500
026600        WHEN '00'                                                00026600
026700            CONTINUE                                              00026700
026800        WHEN '10'                                                00026800
026900            MOVE 'Y' TO WS-EMP-EOF                               00026900
027000        WHEN OTHER                                                00027000
027100            DISPLAY 'ERROR READING EMPFILE. RC: ' WS-EMPFILE-STATUS00027100
027200            MOVE 'Y' TO WS-EMP-EOF                               00027200
027300     END-EVALUATE.                                                00027300
027400                                                                  00027400
027500 800-INIT-REPORT.                                                 00027500
027600     MOVE WS-RUN-YY TO RPT-YY.                                    00027600
027700     MOVE WS-RUN-MM TO RPT-MM.                                    00027700
027800     MOVE WS-RUN-DD TO RPT-DD.                                    00027800
027900     WRITE RPT-RECORD FROM RPT-HEADER1 AFTER PAGE.                00027900
028000                                                                  00028000
028100 900-REPORT-PAY-STATS.                                            00028100
028200     WRITE RPT-RECORD FROM RPT-STATS-HDR2 AFTER 2.               00028200
028300     WRITE RPT-RECORD FROM RPT-STATS-HDR3 AFTER 1.               00028300
028400     MOVE 'ATENDENTE   ' TO RPT-ROLE.                            00028400
028500     MOVE NUM-ATENDENTE-PAID TO RPT-NUM-PAID.                    00028500
028600     COMPUTE RPT-AMT-PAID = NUM-ATENDENTE-PAID * 1000.00.         00028600
028700     WRITE RPT-RECORD FROM RPT-STATS-DETAIL AFTER 2.             00028700
028800     MOVE 'MECANICO    ' TO RPT-ROLE.                            00028800
028900     MOVE NUM-MECANICO-PAID TO RPT-NUM-PAID.                     00028900
029000     COMPUTE RPT-AMT-PAID = NUM-MECANICO-PAID * 1500.00.         00029000
029100     WRITE RPT-RECORD FROM RPT-STATS-DETAIL AFTER 1.             00029100
029200     MOVE 'NOT PAID    ' TO RPT-ROLE.                            00029200
029300     MOVE NUM-NOT-PAID TO RPT-NUM-PAID.                          00029300
029400     MOVE 0 TO RPT-AMT-PAID.                                      00029400
029500     WRITE RPT-RECORD FROM RPT-STATS-DETAIL AFTER 1.             00029500
029600     MOVE WS-PAYROLL-TOTAL TO RPT-GRAND-TOTAL.                   00029600
029700     WRITE RPT-RECORD FROM RPT-TOTAL-LINE AFTER 2.               00029700
