000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF OFICINA CENTRAL LTDA          00000200
000300* ALL RIGHTS RESERVED                                            00000300
000400****************************************************************  00000400
000500* PROGRAM:  OFC600                                               00000500
000600*                                                                00000600
000700* AUTHOR :  DS                                                   00000700
000800*                                                                00000800
000900* TIMECLOCK DRIVER.  READS THE DAILY CLOCK-EVENT TRANSACTION     00000900
001000* FILE AND APPLIES IN/OUT EVENTS AGAINST PTFILE.  AN IN IS        00001000
001100* REJECTED IF THE EMPLOYEE ALREADY HAS AN OPEN ROW (PT-OUT-TS     00001100
001200* STILL ZERO); AN OUT IS REJECTED IF THERE IS NO OPEN ROW FOR     00001200
001300* THAT CPF.  WORKED-HOURS ARITHMETIC ASSUMES THE IN AND OUT FALL  00001300
001400* ON THE SAME CALENDAR DAY - THIS SHOP RUNS NO OVERNIGHT SHIFTS.  00001400
001500* AT END OF RUN WE LIST EVERY ROW CLOCKED IN TODAY, OPEN OR       00001500
001600* CLOSED, FOR THE FLOOR SUPERVISOR.                               00001600
001700***************************************************************** 00001700
001800 IDENTIFICATION DIVISION.                                        00001800
001900 PROGRAM-ID.     OFC600.                                         00001900
002000 AUTHOR.         DS.                                             00002000
002100 INSTALLATION.   OFICINA CENTRAL LTDA - SISTEMAS.                00002100
002200 DATE-WRITTEN.   06/02/96.                                       00002200
002300 DATE-COMPILED.                                                  00002300
002400 SECURITY.       NON-CONFIDENTIAL.                                00002400
002500*                                                                00002500
002600***************************************************************** 00002600
002700*  CHANGE LOG                                                     00002700
002800*    DATE      BY     REQUEST     DESCRIPTION                TAG 00002800
002900*    06/02/96  DS     ----------  ORIGINAL - IN/OUT ONLY        00*00002900
003000*    02/09/99  RVA    Y2K-0118    CONFIRMED 14-DIGIT STAMPS - N/C01*00003000
003100*    03/22/00  JAT    WO-5100     ADDED TODAY'S-ENTRIES LISTING 02*00003100
003200*    06/14/02  JAT    WO-5920     ADDED WORKED-HOURS COMPUTATION 03*00003200
003300*                     ON CLOCK-OUT FOR THE PAYROLL TIE-OUT       03*00003300
003310*    06/20/04  JAT    WO-7351     HOURS NOW PRINT ON THE      04* 00003310
003320*                     TODAY'S LISTING, NOT JUST KEPT IN        04*00003320
003330*                     WORKING STORAGE - SUPERVISOR REQUEST.    04*00003330
003400***************************************************************** 00003400
003500                                                                 00003500
003600 ENVIRONMENT DIVISION.                                           00003600
003700 CONFIGURATION SECTION.                                          00003700
003800 SOURCE-COMPUTER.   IBM-390.                                     00003800
003900 OBJECT-COMPUTER.   IBM-390.                                     00003900
004000 SPECIAL-NAMES.                                                  00004000
004100     C01 IS TOP-OF-FORM.                                         00004100
004200                                                                 00004200
004300 INPUT-OUTPUT SECTION.                                            00004300
004400 FILE-CONTROL.                                                   00004400
004500     SELECT PCTRIN   ASSIGN TO PCTRIN                            00004500
004600         ACCESS IS SEQUENTIAL                                    00004600
004700         FILE STATUS IS WS-PCTRIN-STATUS.                        00004700
004800                                                                 00004800
004900     SELECT PTFILE   ASSIGN TO PTFILE                            00004900
005000         ACCESS IS SEQUENTIAL                                    00005000
005100         FILE STATUS IS WS-PTFILE-STATUS.                        00005100
005200                                                                 00005200
005300     SELECT EMPFILE  ASSIGN TO EMPFILE                           00005300
005400         ACCESS IS SEQUENTIAL                                    00005400
005500         FILE STATUS IS WS-EMPFILE-STATUS.                       00005500
005600                                                                 00005600
005700     SELECT RPTFILE  ASSIGN TO OFCRPT                            00005700
005800         ACCESS IS SEQUENTIAL                                    00005800
005900         FILE STATUS IS WS-RPTFILE-STATUS.                       00005900
006000                                                                 00006000
006100***************************************************************** 00006100
006200 DATA DIVISION.                                                  00006200
006300 FILE SECTION.                                                   00006300
006400                                                                 00006400
006500 FD  PCTRIN                                                      00006500
006600     RECORDING MODE IS F.                                        00006600
006700 COPY PTTRAN.                                                     00006700
006800                                                                 00006800
006900 FD  PTFILE                                                      00006900
007000     RECORDING MODE IS F.                                        00007000
007100 COPY PTREC.                                                      00007100
007200                                                                 00007200
007300 FD  EMPFILE                                                     00007300
007400     RECORDING MODE IS F.                                        00007400
007500 COPY EMPREC.                                                     00007500
007600                                                                 00007600
007700 FD  RPTFILE                                                     00007700
007800     RECORDING MODE IS F.                                        00007800
007900 01  RPT-RECORD                  PIC X(132).                    00007900
008000                                                                 00008000
008100***************************************************************** 00008100
008200 WORKING-STORAGE SECTION.                                        00008200
008300***************************************************************** 00008300
008310  77  WS-SUB-1               PIC S9(4) COMP VALUE +0.             00008310
008320  77  WS-SUB-2               PIC S9(4) COMP VALUE +0.             00008320
008330*                                 WO-7351 - TABLE SUBSCRIPTS      00008330
008340*                                 STAND ALONE - NOT GROUPED.      00008340
008400 01  SYSTEM-DATE-AND-TIME.                                       00008400
008500     05  CURRENT-DATE.                                           00008500
008600         10  CURRENT-YEAR        PIC 9(02).                     00008600
008700         10  CURRENT-MONTH       PIC 9(02).                     00008700
008800         10  CURRENT-DAY         PIC 9(02).                     00008800
008900     05  CURRENT-TIME.                                           00008900
009000         10  CURRENT-HOUR        PIC 9(02).                     00009000
009100         10  CURRENT-MINUTE      PIC 9(02).                     00009100
009200         10  CURRENT-SECOND      PIC 9(02).                     00009200
009300         10  CURRENT-HNDSEC      PIC 9(02).                     00009300
009400 01  WS-RUN-DATE-CCYYMMDD        PIC 9(08).                     00009400
009500 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-CCYYMMDD.               00009500
009600     05  WS-RUN-CC               PIC 9(02).                     00009600
009700     05  WS-RUN-YY               PIC 9(02).                     00009700
009800     05  WS-RUN-MM               PIC 9(02).                     00009800
009900     05  WS-RUN-DD               PIC 9(02).                     00009900
010000*                                                                00010000
010100 01  WS-FIELDS.                                                  00010100
010200     05  WS-PCTRIN-STATUS        PIC X(02) VALUE SPACES.         00010200
010300     05  WS-PTFILE-STATUS        PIC X(02) VALUE SPACES.         00010300
010400     05  WS-EMPFILE-STATUS       PIC X(02) VALUE SPACES.         00010400
010500     05  WS-RPTFILE-STATUS       PIC X(02) VALUE SPACES.         00010500
010600     05  WS-TRAN-EOF             PIC X(01) VALUE 'N'.            00010600
010700     05  WS-FOUND                PIC X(01) VALUE 'N'.            00010700
010800         88  WS-IS-FOUND         VALUE 'Y'.                     00010800
010900     05  WS-REASON               PIC X(40) VALUE SPACES.         00010900
011000     05  WS-HOURS-WORKED         PIC S9(3)V99 COMP-3 VALUE +0.   00011000
011100*                                                                00011100
011600 01  REPORT-TOTALS.                                               00011600
011700     05  NUM-TRAN-RECS           PIC S9(7) COMP-3 VALUE +0.      00011700
011800     05  NUM-TRAN-ERRORS         PIC S9(7) COMP-3 VALUE +0.      00011800
011900     05  NUM-IN-REQUESTS         PIC S9(7) COMP-3 VALUE +0.      00011900
012000     05  NUM-IN-PROCESSED        PIC S9(7) COMP-3 VALUE +0.      00012000
012100     05  NUM-OUT-REQUESTS        PIC S9(7) COMP-3 VALUE +0.      00012100
012200     05  NUM-OUT-PROCESSED       PIC S9(7) COMP-3 VALUE +0.      00012200
012300*                                                                00012300
012400 01  WS-CLOCK-TABLE.                                              00012400
012500     05  WS-CLOCK-COUNT          PIC S9(4) COMP VALUE +0.        00012500
012600     05  KA-ENTRY OCCURS 5000 TIMES.                              00012600
012700         10  KA-EMP-CPF          PIC X(11).                     00012700
012800         10  KA-EMP-NAME         PIC X(30).                     00012800
012900         10  KA-IN-TS            PIC 9(14).                     00012900
013000         10  KA-IN-TS-R REDEFINES KA-IN-TS.                      00013000
013100             15  KA-IN-DATE      PIC 9(08).                     00013100
013200             15  KA-IN-TIME      PIC 9(06).                     00013200
013300         10  KA-OUT-TS           PIC 9(14).                     00013300
013400         10  KA-OUT-TS-R REDEFINES KA-OUT-TS.                    00013400
013500             15  KA-OUT-DATE     PIC 9(08).                     00013500
013600             15  KA-OUT-TIME     PIC 9(06).                     00013600
013700*                                                                00013700
013800 01  WS-EMPLOYEE-LOOKUP.                                          00013800
013900     05  WS-EMP-LKP-COUNT        PIC S9(4) COMP VALUE +0.        00013900
014000     05  EA-ENTRY OCCURS 200 TIMES.                              00014000
014100         10  EA-CPF              PIC X(11).                     00014100
014200         10  EA-NAME             PIC X(30).                     00014200
014300*                                                                00014300
014400 01  WS-TIME-BREAKDOWN.                                          00014400
014410     05  WS-IN-TIME-G.                                           00014410
014500         10  WS-IN-HH            PIC 9(02).                     00014500
014600         10  WS-IN-MM            PIC 9(02).                     00014600
014700         10  WS-IN-SS            PIC 9(02).                     00014700
014710     05  WS-OUT-TIME-G.                                          00014710
014800         10  WS-OUT-HH           PIC 9(02).                     00014800
014900         10  WS-OUT-MM           PIC 9(02).                     00014900
015000         10  WS-OUT-SS           PIC 9(02).                     00015000
015100     05  WS-IN-DEC-HOURS         PIC S9(3)V9999 COMP-3.          00015100
015200     05  WS-OUT-DEC-HOURS        PIC S9(3)V9999 COMP-3.          00015200
015300*                                                                00015300
015400 01  RPT-HEADER1.                                                00015400
015500     05  FILLER                 PIC X(40)                       00015500
015600               VALUE 'OFICINA TIMECLOCK REPORT            DATE: '.00015600
015700     05  RPT-MM                 PIC 99.                         00015700
015800     05  FILLER                 PIC X VALUE '/'.                00015800
015900     05  RPT-DD                 PIC 99.                         00015900
016000     05  FILLER                 PIC X VALUE '/'.                00016000
016100     05  RPT-YY                 PIC 99.                         00016100
016200     05  FILLER                 PIC X(75) VALUE SPACES.          00016200
016300 01  RPT-TRAN-OK.                                                00016300
016400     05  FILLER                 PIC X(21)                       00016400
016500                    VALUE '  ACCEPTED:          '.               00016500
016600     05  RPT-OK-MSG             PIC X(90) VALUE SPACES.          00016600
016700     05  FILLER                 PIC X(21) VALUE SPACES.          00016700
016800 01  RPT-TRAN-BAD.                                               00016800
016900     05  FILLER                 PIC X(21)                       00016900
017000                    VALUE '  REJECTED:          '.               00017000
017100     05  RPT-BAD-MSG            PIC X(90) VALUE SPACES.          00017100
017200     05  FILLER                 PIC X(21) VALUE SPACES.          00017200
017300 01  RPT-TODAY-HDR.                                              00017300
017400     05  FILLER PIC X(40) VALUE 'TODAY''S CLOCK ENTRIES'.        00017400
017500     05  FILLER PIC X(92) VALUE SPACES.                          00017500
017600 01  RPT-TODAY-LINE.                                             00017600
017700     05  RPT-CPF                PIC X(11).                      00017700
017800     05  FILLER                 PIC X(02) VALUE SPACES.         00017800
017900     05  RPT-NAME               PIC X(30).                      00017900
018000     05  FILLER                 PIC X(02) VALUE SPACES.         00018000
018100     05  RPT-IN-TIME            PIC 9(06).                      00018100
018200     05  FILLER                 PIC X(02) VALUE SPACES.         00018200
018300     05  RPT-OUT-TIME           PIC X(10).                      00018300
018310     05  FILLER                 PIC X(02) VALUE SPACES.           00018310
018320     05  RPT-HOURS              PIC ZZ9.99.                       00018320
018330*                                 WO-7351 - HOURS WORKED TODAY -  00018330
018340*                                 ZERO WHILE STILL CLOCKED IN.    00018340
018350     05  FILLER                 PIC X(02) VALUE SPACES.           00018350
018400     05  FILLER                 PIC X(59) VALUE SPACES.           00018400
018500 01  RPT-STATS-HDR2.                                             00018500
018600     05  FILLER PIC X(26) VALUE 'Transaction      Number of'.    00018600
018700     05  FILLER PIC X(28) VALUE '        Number        Number'. 00018700
018800     05  FILLER PIC X(78) VALUE SPACES.                          00018800
018900 01  RPT-STATS-HDR3.                                             00018900
019000     05  FILLER PIC X(26) VALUE 'Type          Transactions'.    00019000
019100     05  FILLER PIC X(28) VALUE '     Processed      In Error'.  00019100
019200     05  FILLER PIC X(78) VALUE SPACES.                          00019200
019300 01  RPT-STATS-DETAIL.                                           00019300
019400     05  RPT-TRAN               PIC X(10).                      00019400
019500     05  FILLER                 PIC X(04) VALUE SPACES.          00019500
019600     05  RPT-NUM-TRANS          PIC ZZZ,ZZ9.                     00019600
019700     05  FILLER                 PIC X(03) VALUE SPACES.          00019700
019800     05  RPT-NUM-TRAN-PROC      PIC ZZZ,ZZ9.                     00019800
019900     05  FILLER                 PIC X(03) VALUE SPACES.          00019900
020000     05  RPT-NUM-TRAN-ERR       PIC ZZZ,ZZ9.                     00020000
020100     05  FILLER                 PIC X(82) VALUE SPACES.          00020100
020200                                                                  00020200
020300***************************************************************** 00020300
020400 PROCEDURE DIVISION.                                              00020400
020500***************************************************************** 00020500
020600                                                                  00020600
020700 000-MAIN.                                                        00020700
020800     ACCEPT CURRENT-DATE FROM DATE.                               00020800
020900     ACCEPT CURRENT-TIME FROM TIME.                               00020900
021000     MOVE CURRENT-YEAR  TO WS-RUN-YY.                             00021000
021100     MOVE CURRENT-MONTH TO WS-RUN-MM.                             00021100
021200     MOVE CURRENT-DAY   TO WS-RUN-DD.                             00021200
021300     MOVE 20            TO WS-RUN-CC.                             00021300
021400     DISPLAY 'OFC600 STARTED - TIMECLOCK MAINTENANCE RUN'.        00021400
021500     PERFORM 700-OPEN-FILES.                                      00021500
021600     PERFORM 710-LOAD-CLOCK-ENTRIES.                              00021600
021700     PERFORM 720-LOAD-EMPLOYEES.                                  00021700
021800     PERFORM 800-INIT-REPORT.                                     00021800
021900     PERFORM 110-READ-TRAN-FILE.                                  00021900
022000     PERFORM 100-PROCESS-TRANSACTIONS UNTIL WS-TRAN-EOF = 'Y'.    00022000
022100     PERFORM 900-REPORT-TRAN-STATS.                               00022100
022200     PERFORM 950-REPORT-TODAYS-ENTRIES.                           00022200
022300     PERFORM 760-REWRITE-CLOCK-ENTRIES.                           00022300
022400     PERFORM 790-CLOSE-FILES.                                     00022400
022500     GOBACK.                                                      00022500
022600                                                                  00022600
022700 100-PROCESS-TRANSACTIONS.                                        00022700
022800     ADD 1 TO NUM-TRAN-RECS.                                      00022800
022900     EVALUATE TRUE                                                00022900
023000        WHEN PC-IS-IN                                            00023000
023100            ADD 1 TO NUM-IN-REQUESTS                             00023100
023200            PERFORM 210-CLOCK-IN                                 00023200
023300        WHEN PC-IS-OUT                                           00023300
023400            ADD 1 TO NUM-OUT-REQUESTS                            00023400
023500            PERFORM 220-CLOCK-OUT                                00023500
023600        WHEN OTHER                                                00023600
023700            MOVE 'UNKNOWN EVENT ON CLOCK TRAN' TO WS-REASON       00023700
023800            PERFORM 299-REPORT-BAD-TRAN                           00023800
023900     END-EVALUATE.                                                00023900
024000     PERFORM 110-READ-TRAN-FILE.                                  00024000
024100                                                                  00024100
024200 210-CLOCK-IN.                                                    00024200
024300     PERFORM 610-FIND-OPEN-ENTRY.                                 00024300
024400     IF WS-IS-FOUND                                               00024400
024500         MOVE 'EMPLOYEE ALREADY CLOCKED IN' TO WS-REASON          00024500
024600         PERFORM 299-REPORT-BAD-TRAN                             00024600
024700         GO TO 210-EXIT                                           00024700
024800     END-IF.                                                      00024800
024900     PERFORM 620-FIND-EMPLOYEE.                                   00024900
025000     IF NOT WS-IS-FOUND                                           00025000
025100         MOVE 'EMPLOYEE CPF NOT ON FILE' TO WS-REASON             00025100
025200         PERFORM 299-REPORT-BAD-TRAN                             00025200
025300         GO TO 210-EXIT                                           00025300
025400     END-IF.                                                      00025400
025500     ADD 1 TO WS-CLOCK-COUNT.                                     00025500
025600     MOVE PC-EMP-CPF          TO KA-EMP-CPF  (WS-CLOCK-COUNT).   00025600
025700     MOVE EA-NAME (WS-SUB-1)  TO KA-EMP-NAME (WS-CLOCK-COUNT).   00025700
025800     COMPUTE KA-IN-TS (WS-CLOCK-COUNT) =                         00025800
025900               WS-RUN-DATE-CCYYMMDD * 1000000 + CURRENT-TIME.    00025900
026000     MOVE 0                   TO KA-OUT-TS (WS-CLOCK-COUNT).     00026000
026100     ADD 1 TO NUM-IN-PROCESSED.                                   00026100
026200     MOVE 'CLOCKED IN' TO WS-REASON.                              00026200
026300     PERFORM 298-REPORT-OK-TRAN.                                  00026300
026400 210-EXIT.                                                        00026400
026500     CONTINUE.                                                     00026500
026600                                                                  00026600
026700 220-CLOCK-OUT.                                                   00026700
026800     PERFORM 610-FIND-OPEN-ENTRY.                                 00026800
026900     IF NOT WS-IS-FOUND                                           00026900
027000         MOVE 'EMPLOYEE NOT CLOCKED IN' TO WS-REASON              00027000
027100         PERFORM 299-REPORT-BAD-TRAN                             00027100
027200         GO TO 220-EXIT                                           00027200
027300     END-IF.                                                      00027300
027400     COMPUTE KA-OUT-TS (WS-SUB-1) =                               00027400
027500               WS-RUN-DATE-CCYYMMDD * 1000000 + CURRENT-TIME.     00027500
027600     PERFORM 630-COMPUTE-WORKED-HOURS.                            00027600
027700     ADD 1 TO NUM-OUT-PROCESSED.                                  00027700
027800     MOVE 'CLOCKED OUT' TO WS-REASON.                             00027800
027900     PERFORM 298-REPORT-OK-TRAN.                                  00027900
028000 220-EXIT.                                                        00028000
028100     CONTINUE.                                                     00028100
028200                                                                  00028200
028300 610-FIND-OPEN-ENTRY.                                             00028300
028400     MOVE 'N' TO WS-FOUND.                                        00028400
028500     MOVE 0   TO WS-SUB-1.                                        00028500
028600     MOVE 1   TO WS-SUB-2.                                        00028600
028700     PERFORM 611-SCAN-ONE-ENTRY VARYING WS-SUB-2 FROM 1 BY 1      00028700
028800         UNTIL WS-SUB-2 > WS-CLOCK-COUNT OR WS-IS-FOUND.         00028800
028900                                                                  00028900
029000 611-SCAN-ONE-ENTRY.                                              00029000
029100     IF KA-EMP-CPF (WS-SUB-2) = PC-EMP-CPF                       00029100
029200        AND KA-OUT-TS (WS-SUB-2) = 0                             00029200
029300         MOVE 'Y' TO WS-FOUND                                     00029300
029400         MOVE WS-SUB-2 TO WS-SUB-1                               00029400
029500     END-IF.                                                      00029500
029600                                                                  00029600
029700 620-FIND-EMPLOYEE.                                               00029700
029800     MOVE 'N' TO WS-FOUND.                                        00029800
029900     MOVE 0   TO WS-SUB-1.                                        00029900
030000     MOVE 1   TO WS-SUB-2.                                        00030000
030100     PERFORM 621-SCAN-ONE-EMPLOYEE VARYING WS-SUB-2 FROM 1 BY 1  00030100
030200         UNTIL WS-SUB-2 > WS-EMP-LKP-COUNT OR WS-IS-FOUND.       00030200
030300                                                                  00030300
030400 621-SCAN-ONE-EMPLOYEE.                                           00030400
030500     IF EA-CPF (WS-SUB-2) = PC-EMP-CPF                           00030500
030600         MOVE 'Y' TO WS-FOUND                                     00030600
030700         MOVE WS-SUB-2 TO WS-SUB-1                               00030700
030800     END-IF.                                                      00030800
030900                                                                  00030900
031000 630-COMPUTE-WORKED-HOURS.                                        00031000
031100*    ASSUMES IN AND OUT FALL ON THE SAME CALENDAR DAY.            00031100
031200     MOVE KA-IN-TIME  (WS-SUB-1) TO WS-IN-TIME-G.                 00031200
031300     MOVE KA-OUT-TIME (WS-SUB-1) TO WS-OUT-TIME-G.                00031300
031400     COMPUTE WS-IN-DEC-HOURS =                                    00031400
031500               WS-IN-HH + (WS-IN-MM / 60) + (WS-IN-SS / 3600).    00031500
031600     COMPUTE WS-OUT-DEC-HOURS =                                   00031600
031700               WS-OUT-HH + (WS-OUT-MM / 60) + (WS-OUT-SS / 3600). 00031700
031800     COMPUTE WS-HOURS-WORKED = WS-OUT-DEC-HOURS - WS-IN-DEC-HOURS.00031800
031900                                                                  00031900
032000 700-OPEN-FILES.                                                 00032000
032100     OPEN INPUT  PCTRIN                                           00032100
032200          OUTPUT RPTFILE.                                        00032200
032300     IF WS-PCTRIN-STATUS NOT = '00'                              00032300
032400         DISPLAY 'ERROR OPENING PCTRIN. RC: ' WS-PCTRIN-STATUS   00032400
032500         MOVE 16 TO RETURN-CODE                                  00032500
032600         MOVE 'Y' TO WS-TRAN-EOF                                 00032600
032700     END-IF.                                                      00032700
032800                                                                  00032800
032900 710-LOAD-CLOCK-ENTRIES.                                          00032900
033000     OPEN INPUT PTFILE.                                           00033000
033100     PERFORM 711-READ-ONE-ENTRY.                                  00033100
033200     PERFORM 711-READ-ONE-ENTRY                                  00033200
033300         UNTIL WS-PTFILE-STATUS NOT = '00'.                      00033300
033400     CLOSE PTFILE.                                                00033400
033500                                                                  00033500
033600 711-READ-ONE-ENTRY.                                              00033600
033700     READ PTFILE.                                                 00033700
033800     IF WS-PTFILE-STATUS = '00'                                  00033800
033900         ADD 1 TO WS-CLOCK-COUNT                                 00033900
034000         MOVE PT-EMP-CPF  TO KA-EMP-CPF  (WS-CLOCK-COUNT)        00034000
034100         MOVE PT-EMP-NAME TO KA-EMP-NAME (WS-CLOCK-COUNT)        00034100
034200         MOVE PT-IN-TS    TO KA-IN-TS    (WS-CLOCK-COUNT)        00034200
034300         MOVE PT-OUT-TS   TO KA-OUT-TS   (WS-CLOCK-COUNT)        00034300
034400     END-IF.                                                      00034400
034500                                                                  00034500
034600 720-LOAD-EMPLOYEES.                                              00034600
034700     OPEN INPUT EMPFILE.                                          00034700
034800     PERFORM 721-READ-ONE-EMPLOYEE.                               00034800
034900     PERFORM 721-READ-ONE-EMPLOYEE                                00034900
035000         UNTIL WS-EMPFILE-STATUS NOT = '00'.                     00035000
035100     CLOSE EMPFILE.                                               00035100
035200                                                                  00035200
035300 721-READ-ONE-EMPLOYEE.                                           00035300
035400     READ EMPFILE.                                                00035400
035500     IF WS-EMPFILE-STATUS = '00'                                 00035500
035600         ADD 1 TO WS-EMP-LKP-COUNT                                00035600
035700         MOVE EM-EMPLOYEE-CPF  TO EA-CPF  (WS-EMP-LKP-COUNT)     00035700
035800         MOVE EM-EMPLOYEE-NAME TO EA-NAME (WS-EMP-LKP-COUNT)     00035800
035900     END-IF.                                                      00035900
036000                                                                  00036000
036100 760-REWRITE-CLOCK-ENTRIES.                                       00036100
036200     OPEN OUTPUT PTFILE.                                          00036200
036300     MOVE 1 TO WS-SUB-2.                                          00036300
036400     PERFORM 761-WRITE-ONE-ENTRY VARYING WS-SUB-2 FROM 1 BY 1    00036400
036500         UNTIL WS-SUB-2 > WS-CLOCK-COUNT.                        00036500
036600     CLOSE PTFILE.                                                00036600
036700                                                                  00036700
036800 761-WRITE-ONE-ENTRY.                                             00036800
036900     MOVE KA-EMP-CPF  (WS-SUB-2) TO PT-EMP-CPF.                  00036900
037000     MOVE KA-EMP-NAME (WS-SUB-2) TO PT-EMP-NAME.                 00037000
037100     MOVE KA-IN-TS    (WS-SUB-2) TO PT-IN-TS.                    00037100
037200     MOVE KA-OUT-TS   (WS-SUB-2) TO PT-OUT-TS.                   00037200
037300     WRITE PT-TIMECLOCK-RECORD.                                  00037300
037400                                                                  00037400
037500 790-CLOSE-FILES.                                                 00037500
037600     CLOSE PCTRIN.                                                00037600
037700     CLOSE RPTFILE.                                               00037700
037800                                                                  00037800
037900 110-READ-TRAN-FILE.                                              00037900
038000     READ PCTRIN.                                                00038000
038100     EVALUATE WS-PCTRIN-STATUS                                   00038100
038200        WHEN '00'                                                 00038200
038300            CONTINUE                                               00038300
038400        WHEN '10'                                                 00038400
038500            MOVE 'Y' TO WS-TRAN-EOF                              00038500
038600        WHEN OTHER                                                00038600
038700            DISPLAY 'ERROR ON PCTRIN READ. RC: '                 00038700
038800                     WS-PCTRIN-STATUS                            00038800
038900            MOVE 'Y' TO WS-TRAN-EOF                              00038900
039000     END-EVALUATE.                                                00039000
039100                                                                  00039100
039200 298-REPORT-OK-TRAN.                                              00039200
039300     MOVE WS-REASON TO RPT-OK-MSG.                                00039300
039400     WRITE RPT-RECORD FROM RPT-TRAN-OK.                          00039400
039500                                                                  00039500
039600 299-REPORT-BAD-TRAN.                                             00039600
039700     ADD 1 TO NUM-TRAN-ERRORS.                                    00039700
039800     MOVE WS-REASON TO RPT-BAD-MSG.                               00039800
039900     WRITE RPT-RECORD FROM RPT-TRAN-BAD.                          00039900
040000                                                                  00040000
040100 800-INIT-REPORT.                                                 00040100
040200     MOVE WS-RUN-YY TO RPT-YY.                                    00040200
040300     MOVE WS-RUN-MM TO RPT-MM.                                    00040300
040400     MOVE WS-RUN-DD TO RPT-DD.                                    00040400
040500     WRITE RPT-RECORD FROM RPT-HEADER1 AFTER PAGE.                00040500
040600                                                                  00040600
040700 900-REPORT-TRAN-STATS.                                           00040700
040800     WRITE RPT-RECORD FROM RPT-STATS-HDR2 AFTER 2.               00040800
040900     WRITE RPT-RECORD FROM RPT-STATS-HDR3 AFTER 1.               00040900
041000     MOVE 'CLOCK IN  ' TO RPT-TRAN.                              00041000
041100     MOVE NUM-IN-REQUESTS  TO RPT-NUM-TRANS.                     00041100
041200     MOVE NUM-IN-PROCESSED TO RPT-NUM-TRAN-PROC.                 00041200
041300     COMPUTE RPT-NUM-TRAN-ERR =                                   00041300
041400                NUM-IN-REQUESTS - NUM-IN-PROCESSED.               00041400
041500     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.                     00041500
041600     MOVE 'CLOCK OUT ' TO RPT-TRAN.                              00041600
041700     MOVE NUM-OUT-REQUESTS  TO RPT-NUM-TRANS.                    00041700
041800     MOVE NUM-OUT-PROCESSED TO RPT-NUM-TRAN-PROC.                00041800
041900     COMPUTE RPT-NUM-TRAN-ERR =                                   00041900
042000                NUM-OUT-REQUESTS - NUM-OUT-PROCESSED.             00042000
042100     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.                     00042100
042200                                                                  00042200
042300 950-REPORT-TODAYS-ENTRIES.                                       00042300
042400     WRITE RPT-RECORD FROM RPT-TODAY-HDR AFTER 2.                00042400
042500     MOVE 1 TO WS-SUB-2.                                          00042500
042600     PERFORM 951-LIST-ONE-IF-TODAY VARYING WS-SUB-2 FROM 1 BY 1  00042600
042700         UNTIL WS-SUB-2 > WS-CLOCK-COUNT.                        00042700
042800                                                                  00042800
042900 951-LIST-ONE-IF-TODAY.                                          00042900
043000     IF KA-IN-DATE (WS-SUB-2) = WS-RUN-DATE-CCYYMMDD             00043000
043100         MOVE KA-EMP-CPF  (WS-SUB-2) TO RPT-CPF                 00043100
043200         MOVE KA-EMP-NAME (WS-SUB-2) TO RPT-NAME                00043200
043300         MOVE KA-IN-TIME  (WS-SUB-2) TO RPT-IN-TIME             00043300
043400        IF KA-OUT-TS (WS-SUB-2) = 0                               00043400
043500            MOVE 'STILL OPEN' TO RPT-OUT-TIME                     00043500
043550            MOVE 0 TO RPT-HOURS                                   00043550
043600        ELSE                                                      00043600
043700            MOVE KA-OUT-TIME (WS-SUB-2) TO RPT-OUT-TIME           00043700
043720            MOVE WS-SUB-2 TO WS-SUB-1                             00043720
043740            PERFORM 630-COMPUTE-WORKED-HOURS                      00043740
043760            MOVE WS-HOURS-WORKED TO RPT-HOURS                     00043760
043800        END-IF                                                    00043800
043900         WRITE RPT-RECORD FROM RPT-TODAY-LINE                    00043900
044000     END-IF.                                                      00044000
