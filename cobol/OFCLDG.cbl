000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF OFICINA CENTRAL LTDA          00000200
000300* ALL RIGHTS RESERVED                                            00000300
000400****************************************************************  00000400
000500* PROGRAM:  OFCLDG                                               00000500
000600*                                                                00000600
000700* CALLED SUBPROGRAM - POSTS ONE RECORD TO THE FINANCIAL LEDGER  00000700
000800* (LDGFILE).  EVERY DRIVER THAT MOVES MONEY - STOCK, SCHEDULING,00000800
000900* SERVICE ORDERS, PAYROLL - CALLS HERE INSTEAD OF WRITING THE   00000900
001000* LEDGER ITSELF, SO THE FILE IS ONLY EVER OPENED IN ONE PLACE.  00001000
001100*                                                                00001100
001200* THE FILE IS OPENED EXTEND ON THE FIRST POST OF THE RUN AND    00001200
001300* STAYS OPEN ACROSS CALLS (WORKING-STORAGE IS STATIC BETWEEN     00001300
001400* CALLS UNLESS THE CALLING PROGRAM CANCELS US) - THE CALLER      00001400
001500* MUST SEND ONE FINAL CALL WITH LK-DO-CLOSE BEFORE GOBACK OR THE00001500
001600* LAST BUFFER NEVER FLUSHES.  SEE WO-4802.                       00001600
001700***************************************************************** 00001700
001800 IDENTIFICATION DIVISION.                                        00001800
001900 PROGRAM-ID.     OFCLDG.                                         00001900
002000 AUTHOR.         RVA.                                            00002000
002100 INSTALLATION.   OFICINA CENTRAL LTDA - SISTEMAS.                00002100
002200 DATE-WRITTEN.   09/02/91.                                       00002200
002300 DATE-COMPILED.                                                  00002300
002400 SECURITY.       NON-CONFIDENTIAL.                                00002400
002500*                                                                00002500
002600***************************************************************** 00002600
002700*  CHANGE LOG                                                     00002700
002800*    DATE      BY     REQUEST     DESCRIPTION                TAG 00002800
002900*    09/02/91  RVA    WO-3340     ORIGINAL - STOCK EXPENSES     00*00002900
003000*                     ONLY                                       00*00003000
003100*    11/18/96  RVA    WO-4471     ADDED SCHEDULING AND SERVICE  01*00003100
003200*                     ORDER CALLERS - NO LAYOUT CHANGE           01*00003200
003300*    02/09/99  RVA    Y2K-0118    NO DATE-OF-CENTURY LOGIC HERE  02*00003300
003400*                     - LK-DATE IS CCYYMMDD ALREADY - N/C        02*00003400
003500*    03/22/00  JAT    WO-5100     ADDED LK-DO-CLOSE - FILE WAS  03*00003500
003600*                     NEVER BEING FLUSHED ON SHORT RUNS          03*00003600
003700*    06/14/02  JAT    WO-5920     ADDED PAYROLL AS A CALLER -   04*00003700
003800*                     NO LAYOUT CHANGE                           04*00003800
003900*    04/02/04  JAT    WO-4802     WIDENED DESCRIPTION AREA       05*00003900
004000*                     RESERVE BY ONE BYTE ON LDGREC              05*00004000
004010*    11/19/09  JAT    WO-7351     POST NOW EDITS THE MM/DD AND  06*00004010
004020*                     REJECTS A BLANK TYPE OR DESCRIPTION        06*00004020
004030*    03/14/11  JAT    WO-6150     LK-AMOUNT REPACKED COMP-3 -     07*00004030
004040*                     MATCHES FIN-AMOUNT ON LDGREC NOW            07*00004040
004200***************************************************************** 00004200
004300                                                                 00004300
004400 ENVIRONMENT DIVISION.                                           00004400
004500 CONFIGURATION SECTION.                                          00004500
004600 SOURCE-COMPUTER.   IBM-390.                                     00004600
004700 OBJECT-COMPUTER.   IBM-390.                                     00004700
004800 SPECIAL-NAMES.                                                  00004800
004900     C01 IS TOP-OF-FORM.                                         00004900
005000                                                                 00005000
005100 INPUT-OUTPUT SECTION.                                            00005100
005200 FILE-CONTROL.                                                   00005200
005300     SELECT LDGFILE  ASSIGN TO LDGFILE                           00005300
005400         ACCESS IS SEQUENTIAL                                    00005400
005500         FILE STATUS IS WV-LDGFILE-STATUS.                       00005500
005600                                                                 00005600
005700 DATA DIVISION.                                                  00005700
005800 FILE SECTION.                                                   00005800
005900                                                                 00005900
006000 FD  LDGFILE                                                     00006000
006100     RECORDING MODE IS F.                                        00006100
006200 COPY LDGREC.                                                     00006200
006300                                                                 00006300
006400***************************************************************** 00006400
006500 WORKING-STORAGE SECTION.                                        00006500
006600***************************************************************** 00006600
006700 01  WV-FIELDS.                                                  00006700
006800     05  WV-LDGFILE-STATUS     PIC X(02) VALUE SPACES.           00006800
006900     05  WV-FILE-OPEN          PIC X(01) VALUE 'N'.              00006900
007000         88  WV-IS-OPEN        VALUE 'Y'.                        00007000
007100     05  WV-RECS-WRITTEN       PIC S9(7) COMP-3 VALUE +0.        00007100
007110     05  WV-SUB-1              PIC S9(4) COMP VALUE +0.          00007110
007120     05  WV-NONBLANK-COUNT     PIC S9(4) COMP VALUE +0.          00007120
007130     05  WV-DATE-BAD           PIC X(01) VALUE 'N'.              00007130
007140         88  WV-IS-DATE-BAD    VALUE 'Y'.                        00007140
007150     05  WV-DESC-BLANK         PIC X(01) VALUE 'N'.              00007150
007160         88  WV-IS-DESC-BLANK  VALUE 'Y'.                        00007160
007170     05  WV-TYPE-BLANK         PIC X(01) VALUE 'N'.              00007170
007180         88  WV-IS-TYPE-BLANK  VALUE 'Y'.                        00007180
007200     05  FILLER                PIC X(04).                       00007200
007300*                                RESERVED - WO-4802.             00007300
007400                                                                 00007400
007410 01  WV-DATE-PARTS             PIC 9(08) VALUE ZERO.              00007410
007420 01  WV-DATE-PARTS-R REDEFINES WV-DATE-PARTS.                     00007420
007430     05  WV-DT-CC              PIC 9(02).                        00007430
007440     05  WV-DT-YY              PIC 9(02).                        00007440
007450     05  WV-DT-MM              PIC 9(02).                        00007450
007460     05  WV-DT-DD              PIC 9(02).                        00007460
007470*                                 WO-7351 - SANITY-CHECK THE      00007470
007480*                                 MM/DD BEFORE WE EVER WRITE IT   00007480
007490*                                 TO THE LEDGER - SEE 150-CHECK-  00007490
007495*                                 POST-DATE.                      00007495
007500                                                                  00007500
007510 01  WV-DESC-HOLD              PIC X(60) VALUE SPACES.            00007510
007520 01  WV-DESC-HOLD-R REDEFINES WV-DESC-HOLD.                       00007520
007530     05  WV-DESC-CHAR OCCURS 60 TIMES      PIC X(01).             00007530
007540 01  WV-TYPE-HOLD              PIC X(02) VALUE SPACES.            00007540
007550 01  WV-TYPE-HOLD-R REDEFINES WV-TYPE-HOLD.                       00007550
007560     05  WV-TYPE-CHAR OCCURS 2 TIMES       PIC X(01).             00007560
007570                                                                  00007570
007580 LINKAGE SECTION.                                                00007580
007600 01  LK-ACTION                 PIC X(08).                        00007600
007700     88  LK-DO-POST            VALUE 'POST    '.                 00007700
007800     88  LK-DO-CLOSE           VALUE 'CLOSE   '.                 00007800
007900 01  LK-TYPE                   PIC X(02).                       00007900
008000 01  LK-DATE                   PIC 9(08).                       00008000
008100 01  LK-AMOUNT                 PIC S9(7)V99 COMP-3.             00008100
008200 01  LK-DESC                   PIC X(60).                       00008200
008300 01  LK-STATUS                 PIC X(01).                       00008300
008400     88  LK-OK                 VALUE 'Y'.                        00008400
008500                                                                 00008500
008600***************************************************************** 00008600
008700 PROCEDURE DIVISION USING LK-ACTION LK-TYPE LK-DATE LK-AMOUNT    00008700
008800                           LK-DESC LK-STATUS.                    00008800
008900***************************************************************** 00008900
009000                                                                 00009000
009100 000-MAIN.                                                       00009100
009200     MOVE 'N' TO LK-STATUS.                                      00009200
009300     EVALUATE TRUE                                               00009300
009400        WHEN LK-DO-POST                                          00009400
009500            PERFORM 100-OPEN-IF-NEEDED                           00009500
009600            PERFORM 200-WRITE-ONE-ENTRY                          00009600
009700        WHEN LK-DO-CLOSE                                         00009700
009800            PERFORM 300-CLOSE-IF-OPEN                            00009800
009900        WHEN OTHER                                                00009900
010000            CONTINUE                                              00010000
010100     END-EVALUATE.                                                00010100
010200     GOBACK.                                                      00010200
010300                                                                  00010300
010400 100-OPEN-IF-NEEDED.                                              00010400
010500     IF NOT WV-IS-OPEN                                           00010500
010600         OPEN EXTEND LDGFILE                                     00010600
010700         IF WV-LDGFILE-STATUS = '05' OR WV-LDGFILE-STATUS = '35' 00010700
010800             OPEN OUTPUT LDGFILE                                 00010800
010900         END-IF                                                   00010900
011000         MOVE 'Y' TO WV-FILE-OPEN                                00011000
011100     END-IF.                                                      00011100
011200                                                                  00011200
011210 150-CHECK-POST-DATE.                                             00011210
011220*    WO-7351 - A POSTING WITH A BAD MONTH OR DAY NEVER HITS THE   00011220
011230*    LEDGER - THE CALLER GETS LK-STATUS = 'N' AND DECIDES WHAT    00011230
011240*    TO DO ABOUT IT.                                              00011240
011250     MOVE 'N' TO WV-DATE-BAD.                                     00011250
011260     MOVE LK-DATE TO WV-DATE-PARTS.                               00011260
011270     IF WV-DT-MM < 1 OR WV-DT-MM > 12                             00011270
011280         OR WV-DT-DD < 1 OR WV-DT-DD > 31                         00011280
011290         MOVE 'Y' TO WV-DATE-BAD                                  00011290
011300     END-IF.                                                      00011300
011310 160-CHECK-DESC-BLANK.                                            00011310
011320     MOVE 'N' TO WV-DESC-BLANK.                                   00011320
011330     MOVE LK-DESC TO WV-DESC-HOLD.                                00011330
011340     MOVE 0 TO WV-NONBLANK-COUNT.                                 00011340
011350     MOVE 1 TO WV-SUB-1.                                          00011350
011360     PERFORM 161-SCAN-ONE-DESC-CHAR VARYING WV-SUB-1 FROM 1 BY 1  00011360
011370         UNTIL WV-SUB-1 > 60.                                     00011370
011380     IF WV-NONBLANK-COUNT = 0                                     00011380
011390         MOVE 'Y' TO WV-DESC-BLANK                               00011390
011400     END-IF.                                                      00011400
011410 161-SCAN-ONE-DESC-CHAR.                                          00011410
011420     IF WV-DESC-CHAR (WV-SUB-1) NOT = SPACE                       00011420
011430         ADD 1 TO WV-NONBLANK-COUNT                               00011430
011440     END-IF.                                                      00011440
011450 170-CHECK-TYPE-BLANK.                                            00011450
011460     MOVE 'N' TO WV-TYPE-BLANK.                                   00011460
011470     MOVE LK-TYPE TO WV-TYPE-HOLD.                                00011470
011480     MOVE 0 TO WV-NONBLANK-COUNT.                                 00011480
011490     MOVE 1 TO WV-SUB-1.                                          00011490
011500     PERFORM 171-SCAN-ONE-TYPE-CHAR VARYING WV-SUB-1 FROM 1 BY 1  00011500
011510         UNTIL WV-SUB-1 > 2.                                      00011510
011520     IF WV-NONBLANK-COUNT = 0                                     00011520
011530         MOVE 'Y' TO WV-TYPE-BLANK                               00011530
011540     END-IF.                                                      00011540
011550 171-SCAN-ONE-TYPE-CHAR.                                          00011550
011560     IF WV-TYPE-CHAR (WV-SUB-1) NOT = SPACE                       00011560
011570         ADD 1 TO WV-NONBLANK-COUNT                               00011570
011580     END-IF.                                                      00011580
011590                                                                  00011590
013300 200-WRITE-ONE-ENTRY.                                             00013300
013310     PERFORM 150-CHECK-POST-DATE.                                 00013310
013320     PERFORM 160-CHECK-DESC-BLANK.                                00013320
013330     PERFORM 170-CHECK-TYPE-BLANK.                                00013330
013340     IF WV-IS-DATE-BAD OR WV-IS-DESC-BLANK OR WV-IS-TYPE-BLANK    00013340
013350         GO TO 200-EXIT                                          00013350
013360     END-IF.                                                      00013360
013400     MOVE LK-TYPE     TO FIN-TYPE.                                00013400
013500     MOVE LK-DATE     TO FIN-DATE.                                00013500
013600     MOVE LK-AMOUNT   TO FIN-AMOUNT.                              00013600
013700     MOVE LK-DESC     TO FIN-DESC.                                00013700
013800     WRITE FIN-LEDGER-RECORD.                                    00013800
013900     IF WV-LDGFILE-STATUS = '00'                                 00013900
014000         ADD 1 TO WV-RECS-WRITTEN                                00014000
014100         MOVE 'Y' TO LK-STATUS                                    00014100
014200     END-IF.                                                      00014200
014210 200-EXIT.                                                        00014210
014220     CONTINUE.                                                    00014220
014300                                                                  00014300
014400 300-CLOSE-IF-OPEN.                                               00014400
014500     IF WV-IS-OPEN                                               00014500
014600         CLOSE LDGFILE                                            00014600
014700         MOVE 'N' TO WV-FILE-OPEN                                00014700
014800     END-IF.                                                      00014800
014900     MOVE 'Y' TO LK-STATUS.                                       00014900
