000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF OFICINA CENTRAL LTDA          00000200
000300* ALL RIGHTS RESERVED                                            00000300
000400****************************************************************  00000400
000500* PROGRAM:  OFC500                                               00000500
000600*                                                                00000600
000700* PERIOD REPORT DRIVER - ONE REQUEST RECORD IN, ONE SECTION OUT. 00000700
000800* SERVICES REPORT (ONE LINE PER 'RS' POSTING), DETAILED EXPENSE  00000800
000900* REPORT (ONE LINE PER NON-REVENUE POSTING), AND THE BALANCE     00000900
001000* SUMMARY ARE ALL DRIVEN OFF A FRESH SEQUENTIAL PASS OF LDGFILE  00001000
001100* PER REQUEST - THE LEDGER IS SMALL ENOUGH THAT RE-READING IT    00001100
001200* ONCE PER REQUEST COSTS NOTHING AND KEEPS EACH REPORT'S LOGIC   00001200
001300* SELF-CONTAINED.                                                00001300
001400*                                                                00001400
001500* LDGFILE IS NEVER REWRITTEN HERE - THE LEDGER IS APPEND-ONLY    00001500
001600* AND ONLY OFCLDG EVER ADDS TO IT.                                00001600
001700***************************************************************** 00001700
001800 IDENTIFICATION DIVISION.                                        00001800
001900 PROGRAM-ID.     OFC500.                                         00001900
002000 AUTHOR.         RVA.                                            00002000
002100 INSTALLATION.   OFICINA CENTRAL LTDA - SISTEMAS.                00002100
002200 DATE-WRITTEN.   02/02/99.                                       00002200
002300 DATE-COMPILED.                                                  00002300
002400 SECURITY.       CONFIDENTIAL.                                   00002400
002500*                                                                00002500
002600***************************************************************** 00002600
002700*  CHANGE LOG                                                     00002700
002800*    DATE      BY     REQUEST     DESCRIPTION                TAG 00002800
002900*    02/02/99  RVA    WO-4802     ORIGINAL LAYOUT - SERVICES,    00*00002900
003000*                     EXPENSE AND BALANCE REPORTS ALL IN ONE     00*00003000
003100*                     DRIVER, MODELLED ON THE OLD YEAR-END        00*00003100
003200*                     CONTRACT ANALYSIS RUN                       00*00003200
003300*    02/09/99  RVA    Y2K-0118    FIN-DATE CONFIRMED 8-DIGIT -    01*00003300
003400*                     NO CHANGE NEEDED, RAN THE TEST DECK AGAIN   01*00003400
003500*                     TO BE SURE                                  01*00003500
003600*    04/17/01  JAT    WO-5611     ADDED BALANCE REPORT (TYPE 'B') 02*00003600
003700*    11/09/02  JAT    WO-5985     SKIP A REQUEST RECORD THAT IS   03*00003700
003800*                     ALL BLANKS INSTEAD OF BOMBING ON A BAD      03*00003800
003900*                     REPORT-TYPE CODE                            03*00003900
004000*    03/14/11  JAT    WO-6150     SERVICES/EXPENSE/REVENUE AND    04*00004000
004010*                     PROFIT TOTALS REPACKED COMP-3               04*00004010
004200***************************************************************** 00004200
004300                                                                 00004300
004400 ENVIRONMENT DIVISION.                                           00004400
004500 CONFIGURATION SECTION.                                          00004500
004600 SOURCE-COMPUTER.   IBM-390.                                     00004600
004700 OBJECT-COMPUTER.   IBM-390.                                     00004700
004800 SPECIAL-NAMES.                                                  00004800
004900     C01 IS TOP-OF-FORM.                                         00004900
005000                                                                 00005000
005100 INPUT-OUTPUT SECTION.                                            00005100
005200 FILE-CONTROL.                                                   00005200
005300     SELECT RPTRIN   ASSIGN TO RPTRIN                            00005300
005400         ACCESS IS SEQUENTIAL                                    00005400
005500         FILE STATUS IS WS-RPTRIN-STATUS.                        00005500
005600                                                                 00005600
005700     SELECT LDGFILE  ASSIGN TO LDGFILE                           00005700
005800         ACCESS IS SEQUENTIAL                                    00005800
005900         FILE STATUS IS WS-LDGFILE-STATUS.                       00005900
006000                                                                 00006000
006100     SELECT RPTFILE  ASSIGN TO OFCRPT                            00006100
006200         ACCESS IS SEQUENTIAL                                    00006200
006300         FILE STATUS IS WS-RPTFILE-STATUS.                       00006300
006400                                                                 00006400
006500***************************************************************** 00006500
006600 DATA DIVISION.                                                  00006600
006700 FILE SECTION.                                                   00006700
006800                                                                 00006800
006900 FD  RPTRIN                                                       00006900
007000     RECORDING MODE IS F.                                        00007000
007100 01  RR-REQUEST-RECORD.                                          00007100
007200     05  RR-REPORT-TYPE          PIC X(01).                     00007200
007300         88  RR-SERVICES         VALUE 'S'.                      00007300
007400         88  RR-EXPENSE          VALUE 'E'.                      00007400
007500         88  RR-BALANCE          VALUE 'B'.                      00007500
007600     05  RR-START-DATE           PIC 9(08).                     00007600
007700     05  RR-END-DATE             PIC 9(08).                     00007700
007800     05  FILLER                 PIC X(63).                      00007800
007900 01  RR-REQUEST-R REDEFINES RR-REQUEST-RECORD.                    00007900
008000     05  RR-REQUEST-TBL OCCURS 80 TIMES PIC X(01).               00008000
008100 01  RR-START-DATE-R REDEFINES RR-START-DATE.                     00008100
008200     05  RR-START-YYYY           PIC 9(04).                      00008200
008300     05  RR-START-MM             PIC 9(02).                      00008300
008400     05  RR-START-DD             PIC 9(02).                      00008400
008500 01  RR-END-DATE-R REDEFINES RR-END-DATE.                        00008500
008600     05  RR-END-YYYY             PIC 9(04).                      00008600
008700     05  RR-END-MM               PIC 9(02).                      00008700
008800     05  RR-END-DD               PIC 9(02).                      00008800
008900                                                                 00008900
009000 FD  LDGFILE                                                      00009000
009100     RECORDING MODE IS F.                                        00009100
009200 COPY LDGREC.                                                     00009200
009300 01  FIN-LEDGER-RECORD-R REDEFINES FIN-LEDGER-RECORD.              00009300
009400     05  FILLER                 PIC X(02).                      00009400
009500     05  FIN-DATE-R.                                             00009500
009600         10  FIN-YYYY            PIC 9(04).                      00009600
009700         10  FIN-MM              PIC 9(02).                      00009700
009800         10  FIN-DD              PIC 9(02).                      00009800
009900     05  FILLER                 PIC X(69).                      00009900
010000                                                                 00010000
010100 FD  RPTFILE                                                      00010100
010200     RECORDING MODE IS F.                                        00010200
010300 01  RPT-RECORD                 PIC X(132).                     00010300
010400                                                                 00010400
010500***************************************************************** 00010500
010600 WORKING-STORAGE SECTION.                                        00010600
010700***************************************************************** 00010700
010710  77  WS-SUBSCRIPT           PIC S9(4) COMP VALUE +0.             00010710
010720  77  WS-NONBLANK-COUNT      PIC S9(4) COMP VALUE +0.             00010720
010730*                                 WO-7459 - STANDALONE WORK       00010730
010740*                                 ITEMS - NOT PART OF ANY         00010740
010750*                                 GROUP, SO 77-LEVEL.             00010750
010800 01  WS-FIELDS.                                                  00010800
010900     05  WS-RPTRIN-STATUS        PIC X(02) VALUE SPACES.         00010900
011000     05  WS-LDGFILE-STATUS       PIC X(02) VALUE SPACES.         00011000
011100     05  WS-RPTFILE-STATUS       PIC X(02) VALUE SPACES.         00011100
011200     05  WS-REQ-EOF              PIC X(01) VALUE 'N'.            00011200
011300     05  WS-LDG-EOF              PIC X(01) VALUE 'N'.            00011300
011400     05  WS-BLANK-REQ            PIC X(01) VALUE 'N'.            00011400
011500         88  WS-REQ-IS-BLANK     VALUE 'Y'.                      00011500
011800     05  WS-IN-RANGE             PIC X(01) VALUE 'N'.            00011800
011900         88  WS-IS-IN-RANGE      VALUE 'Y'.                       00011900
012000*                                                                00012000
012100 01  WS-COUNTS.                                                  00012100
012200     05  NUM-REQUESTS            PIC S9(7) COMP-3 VALUE +0.      00012200
012300     05  NUM-SERVICES-LINES      PIC S9(7) COMP-3 VALUE +0.      00012300
012400     05  NUM-EXPENSE-LINES       PIC S9(7) COMP-3 VALUE +0.      00012400
012500*                                                                00012500
012600 01  WS-ACCUMULATORS.                                             00012600
012700     05  WS-SERVICES-TOTAL       PIC S9(9)V99 COMP-3 VALUE +0.    00012700
012800     05  WS-EXPENSE-TOTAL        PIC S9(9)V99 COMP-3 VALUE +0.    00012800
012900     05  WS-REVENUE-TOTAL        PIC S9(9)V99 COMP-3 VALUE +0.    00012900
013000     05  WS-PROFIT               PIC S9(9)V99 COMP-3 VALUE +0.    00013000
013100*                                                                00013100
013200***************************************************************** 00013200
013300 01  RPT-HEADER1.                                                 00013300
013400     05  FILLER                 PIC X(40) VALUE                 00013400
013500         'OFICINA CENTRAL LTDA - PERIOD REPORT'.                 00013500
013600     05  FILLER                 PIC X(92) VALUE SPACES.          00013600
013700 01  RPT-HEADER2.                                                00013700
013800     05  FILLER                 PIC X(12) VALUE 'REPORT: '.     00013800
013900     05  RPT-REPORT-NAME         PIC X(24).                     00013900
014000     05  FILLER                 PIC X(10) VALUE 'PERIOD: '.     00014000
014100     05  RPT-START-DD            PIC 99.                         00014100
014200     05  FILLER                 PIC X(01) VALUE '/'.              00014200
014300     05  RPT-START-MM            PIC 99.                         00014300
014400     05  FILLER                 PIC X(01) VALUE '/'.              00014400
014500     05  RPT-START-YYYY          PIC 9999.                       00014500
014600     05  FILLER                 PIC X(04) VALUE ' TO '.          00014600
014700     05  RPT-END-DD              PIC 99.                          00014700
014800     05  FILLER                 PIC X(01) VALUE '/'.              00014800
014900     05  RPT-END-MM              PIC 99.                         00014900
015000     05  FILLER                 PIC X(01) VALUE '/'.              00015000
015100     05  RPT-END-YYYY            PIC 9999.                       00015100
015200     05  FILLER                 PIC X(62) VALUE SPACES.          00015200
015300 01  RPT-SVC-LINE.                                                00015300
015400     05  RPT-SVC-DD              PIC 99.                          00015400
015500     05  FILLER                 PIC X(01) VALUE '/'.              00015500
015600     05  RPT-SVC-MM              PIC 99.                         00015600
015700     05  FILLER                 PIC X(01) VALUE '/'.              00015700
015800     05  RPT-SVC-YYYY            PIC 9999.                        00015800
015900     05  FILLER                 PIC X(04) VALUE SPACES.          00015900
016000     05  RPT-SVC-DESC            PIC X(60).                       00016000
016100     05  FILLER                 PIC X(03) VALUE SPACES.          00016100
016200     05  RPT-SVC-AMOUNT          PIC ZZZ,ZZ9.99.                 00016200
016300     05  FILLER                 PIC X(45) VALUE SPACES.          00016300
016400 01  RPT-EXP-LINE.                                               00016400
016500     05  RPT-EXP-DD              PIC 99.                          00016500
016600     05  FILLER                 PIC X(01) VALUE '/'.              00016600
016700     05  RPT-EXP-MM              PIC 99.                         00016700
016800     05  FILLER                 PIC X(01) VALUE '/'.              00016800
016900     05  RPT-EXP-YYYY            PIC 9999.                        00016900
017000     05  FILLER                 PIC X(03) VALUE SPACES.          00017000
017100     05  RPT-EXP-TYPE-NAME       PIC X(18).                       00017100
017200     05  RPT-EXP-AMOUNT          PIC ZZZ,ZZ9.99.                 00017200
017300     05  FILLER                 PIC X(02) VALUE SPACES.          00017300
017400     05  RPT-EXP-DESC            PIC X(60).                       00017400
017500     05  FILLER                 PIC X(29) VALUE SPACES.          00017500
017600 01  RPT-NONE-LINE.                                               00017600
017700     05  RPT-NONE-TEXT           PIC X(40).                       00017700
017800     05  FILLER                 PIC X(92) VALUE SPACES.          00017800
017900 01  RPT-EXP-TOTAL-LINE.                                          00017900
018000     05  FILLER                 PIC X(30) VALUE                 00018000
018100         'TOTAL EXPENSES LISTED:'.                                00018100
018200     05  RPT-EXP-GRAND-TOTAL     PIC ZZZ,ZZ9.99.                 00018200
018300     05  FILLER                 PIC X(92) VALUE SPACES.          00018300
018400 01  RPT-BAL-REVENUE-LINE.                                        00018400
018500     05  FILLER                 PIC X(30) VALUE                 00018500
018600         'TOTAL REVENUES:'.                                       00018600
018700     05  RPT-BAL-REVENUE         PIC ZZZ,ZZ9.99.                 00018700
018800     05  FILLER                 PIC X(92) VALUE SPACES.          00018800
018900 01  RPT-BAL-EXPENSE-LINE.                                        00018900
019000     05  FILLER                 PIC X(30) VALUE                 00019000
019100         'TOTAL EXPENSES:'.                                       00019100
019200     05  RPT-BAL-EXPENSE         PIC ZZZ,ZZ9.99.                 00019200
019300     05  FILLER                 PIC X(92) VALUE SPACES.          00019300
019400 01  RPT-BAL-PROFIT-LINE.                                         00019400
019500     05  FILLER                 PIC X(30) VALUE                 00019500
019600         'MANAGER''S SALARY (PROFIT):'.                          00019600
019700     05  RPT-BAL-PROFIT          PIC -ZZZ,ZZ9.99.                00019700
019800     05  FILLER                 PIC X(92) VALUE SPACES.          00019800
019900                                                                 00019900
020000***************************************************************** 00020000
020100 PROCEDURE DIVISION.                                              00020100
020200***************************************************************** 00020200
020300                                                                 00020300
020400 000-MAIN.                                                       00020400
020500     DISPLAY 'OFC500 STARTED - PERIOD REPORT RUN'.               00020500
020600     PERFORM 700-OPEN-FILES.                                      00020600
020700     PERFORM 110-READ-REQUEST-FILE.                               00020700
020800     PERFORM 100-PROCESS-ONE-REQUEST UNTIL WS-REQ-EOF = 'Y'.     00020800
020900     PERFORM 790-CLOSE-FILES.                                     00020900
021000     DISPLAY 'OFC500 ENDED - REQUESTS PROCESSED: ' NUM-REQUESTS. 00021000
021100     GOBACK.                                                      00021100
021200                                                                 00021200
021300 100-PROCESS-ONE-REQUEST.                                        00021300
021400     PERFORM 050-CHECK-REQUEST-BLANK.                            00021400
021500     IF WS-REQ-IS-BLANK                                           00021500
021600         GO TO 100-EXIT                                           00021600
021700     END-IF.                                                      00021700
021800     ADD 1 TO NUM-REQUESTS.                                       00021800
021900     EVALUATE TRUE                                                00021900
022000         WHEN RR-SERVICES   PERFORM 200-SERVICES-REPORT           00022000
022100         WHEN RR-EXPENSE    PERFORM 300-EXPENSE-REPORT            00022100
022200         WHEN RR-BALANCE    PERFORM 400-BALANCE-REPORT            00022200
022300         WHEN OTHER         DISPLAY 'OFC500 - BAD REPORT TYPE: '  00022300
022400                                    RR-REPORT-TYPE                00022400
022500     END-EVALUATE.                                                00022500
022600 100-EXIT.                                                        00022600
022650     PERFORM 110-READ-REQUEST-FILE.                               00022650
022800                                                                 00022800
022900* WO-5985 - A TRAILING SHORT RECORD OR A BLANK LINE IN RPTRIN      00022900
023000* SHOULD NOT PRODUCE A REPORT - SCAN THE WHOLE RECORD FOR ANY      00023000
023100* NON-BLANK CHARACTER BEFORE LOOKING AT THE REPORT-TYPE CODE.     00023100
023200 050-CHECK-REQUEST-BLANK.                                        00023200
023300     MOVE 'Y' TO WS-BLANK-REQ.                                    00023300
023400     MOVE +0  TO WS-NONBLANK-COUNT.                               00023400
023500     PERFORM 051-SCAN-ONE-REQUEST-CHAR                           00023500
023600         VARYING WS-SUBSCRIPT FROM 1 BY 1                        00023600
023700         UNTIL WS-SUBSCRIPT > 80.                                 00023700
023800     IF WS-NONBLANK-COUNT > 0                                    00023800
023900         MOVE 'N' TO WS-BLANK-REQ                                00023900
024000     END-IF.                                                      00024000
024100                                                                 00024100
024200 051-SCAN-ONE-REQUEST-CHAR.                                       00024200
024300     IF RR-REQUEST-TBL (WS-SUBSCRIPT) NOT = SPACE                00024300
024400         ADD 1 TO WS-NONBLANK-COUNT                               00024400
024500     END-IF.                                                      00024500
024600                                                                 00024600
024700 200-SERVICES-REPORT.                                             00024700
024800     MOVE 0 TO WS-SERVICES-TOTAL.                                 00024800
024900     MOVE 0 TO NUM-SERVICES-LINES.                               00024900
025000     MOVE 'SERVICES REPORT' TO RPT-REPORT-NAME.                  00025000
025100     PERFORM 800-PRINT-PERIOD-HEADER.                            00025100
025200     PERFORM 710-REWIND-LEDGER.                                  00025200
025300     PERFORM 211-READ-ONE-LEDGER-RECORD.                         00025300
025400     PERFORM 210-SCAN-ONE-LEDGER-RECORD UNTIL WS-LDG-EOF = 'Y'.  00025400
025500     IF NUM-SERVICES-LINES = 0                                    00025500
025600         MOVE 'NO SERVICES FOUND IN PERIOD.' TO RPT-NONE-TEXT     00025600
025700         WRITE RPT-RECORD FROM RPT-NONE-LINE AFTER 1              00025700
025800     END-IF.                                                      00025800
025900                                                                 00025900
026000 210-SCAN-ONE-LEDGER-RECORD.                                      00026000
026100     IF FIN-SERVICE-REV                                           00026100
026200         PERFORM 600-CHECK-DATE-IN-RANGE                         00026200
026300         IF WS-IS-IN-RANGE                                        00026300
026400             ADD 1 TO NUM-SERVICES-LINES                         00026400
026500             MOVE FIN-DD   TO RPT-SVC-DD                         00026500
026600             MOVE FIN-MM   TO RPT-SVC-MM                         00026600
026700             MOVE FIN-YYYY TO RPT-SVC-YYYY                       00026700
026800             MOVE FIN-DESC TO RPT-SVC-DESC                       00026800
026900             MOVE FIN-AMOUNT TO RPT-SVC-AMOUNT                   00026900
027000             ADD FIN-AMOUNT TO WS-SERVICES-TOTAL                 00027000
027100             WRITE RPT-RECORD FROM RPT-SVC-LINE AFTER 1          00027100
027200         END-IF                                                   00027200
027300     END-IF.                                                      00027300
027400     PERFORM 211-READ-ONE-LEDGER-RECORD.                         00027400
027500                                                                 00027500
027600 211-READ-ONE-LEDGER-RECORD.                                     00027600
027700     READ LDGFILE                                                00027700
027800         AT END MOVE 'Y' TO WS-LDG-EOF                           00027800
027900     END-READ.                                                    00027900
028000                                                                 00028000
028100 300-EXPENSE-REPORT.                                              00028100
028200     MOVE 0 TO WS-EXPENSE-TOTAL.                                 00028200
028300     MOVE 0 TO NUM-EXPENSE-LINES.                                00028300
028400     MOVE 'DETAILED EXPENSE REPORT' TO RPT-REPORT-NAME.          00028400
028500     PERFORM 800-PRINT-PERIOD-HEADER.                            00028500
028600     PERFORM 710-REWIND-LEDGER.                                  00028600
028700     PERFORM 211-READ-ONE-LEDGER-RECORD.                         00028700
028800     PERFORM 310-SCAN-ONE-LEDGER-RECORD UNTIL WS-LDG-EOF = 'Y'.  00028800
028900     IF NUM-EXPENSE-LINES = 0                                     00028900
029000         MOVE 'NO EXPENSES FOUND IN PERIOD.' TO RPT-NONE-TEXT    00029000
029100         WRITE RPT-RECORD FROM RPT-NONE-LINE AFTER 1              00029100
029200     ELSE                                                         00029200
029300         MOVE WS-EXPENSE-TOTAL TO RPT-EXP-GRAND-TOTAL             00029300
029400         WRITE RPT-RECORD FROM RPT-EXP-TOTAL-LINE AFTER 2        00029400
029500     END-IF.                                                      00029500
029600                                                                 00029600
029700 310-SCAN-ONE-LEDGER-RECORD.                                      00029700
029800     IF NOT FIN-IS-REVENUE                                        00029800
029900         PERFORM 600-CHECK-DATE-IN-RANGE                         00029900
030000         IF WS-IS-IN-RANGE                                        00030000
030100             ADD 1 TO NUM-EXPENSE-LINES                          00030100
030200             MOVE FIN-DD   TO RPT-EXP-DD                         00030200
030300             MOVE FIN-MM   TO RPT-EXP-MM                         00030300
030400             MOVE FIN-YYYY TO RPT-EXP-YYYY                       00030400
030500             PERFORM 610-SET-EXPENSE-TYPE-NAME                   00030500
030600             MOVE FIN-AMOUNT TO RPT-EXP-AMOUNT                   00030600
030700             MOVE FIN-DESC   TO RPT-EXP-DESC                     00030700
030800             ADD FIN-AMOUNT TO WS-EXPENSE-TOTAL                  00030800
030900             WRITE RPT-RECORD FROM RPT-EXP-LINE AFTER 1          00030900
031000         END-IF                                                   00031000
031100     END-IF.                                                      00031100
031200     PERFORM 211-READ-ONE-LEDGER-RECORD.                         00031200
031300                                                                 00031300
031400 400-BALANCE-REPORT.                                              00031400
031500     MOVE 0 TO WS-REVENUE-TOTAL.                                  00031500
031600     MOVE 0 TO WS-EXPENSE-TOTAL.                                  00031600
031700     MOVE 'BALANCE REPORT' TO RPT-REPORT-NAME.                   00031700
031800     PERFORM 800-PRINT-PERIOD-HEADER.                            00031800
031900     PERFORM 710-REWIND-LEDGER.                                  00031900
032000     PERFORM 211-READ-ONE-LEDGER-RECORD.                         00032000
032100     PERFORM 410-SCAN-ONE-LEDGER-RECORD UNTIL WS-LDG-EOF = 'Y'.  00032100
032200     COMPUTE WS-PROFIT = WS-REVENUE-TOTAL - WS-EXPENSE-TOTAL.     00032200
032300     MOVE WS-REVENUE-TOTAL TO RPT-BAL-REVENUE.                    00032300
032400     WRITE RPT-RECORD FROM RPT-BAL-REVENUE-LINE AFTER 2.          00032400
032500     MOVE WS-EXPENSE-TOTAL TO RPT-BAL-EXPENSE.                    00032500
032600     WRITE RPT-RECORD FROM RPT-BAL-EXPENSE-LINE AFTER 1.          00032600
032700     MOVE WS-PROFIT TO RPT-BAL-PROFIT.                            00032700
032800     WRITE RPT-RECORD FROM RPT-BAL-PROFIT-LINE AFTER 1.           00032800
032900                                                                 00032900
033000 410-SCAN-ONE-LEDGER-RECORD.                                      00033000
033100     PERFORM 600-CHECK-DATE-IN-RANGE.                            00033100
033200     IF WS-IS-IN-RANGE                                            00033200
033300         IF FIN-IS-REVENUE                                        00033300
033400             ADD FIN-AMOUNT TO WS-REVENUE-TOTAL                  00033400
033500         ELSE                                                     00033500
033600             ADD FIN-AMOUNT TO WS-EXPENSE-TOTAL                  00033600
033700         END-IF                                                   00033700
033800     END-IF.                                                      00033800
033900     PERFORM 211-READ-ONE-LEDGER-RECORD.                         00033900
034000                                                                 00034000
034100 600-CHECK-DATE-IN-RANGE.                                        00034100
034200     MOVE 'N' TO WS-IN-RANGE.                                    00034200
034300     IF FIN-DATE >= RR-START-DATE AND FIN-DATE <= RR-END-DATE    00034300
034400         MOVE 'Y' TO WS-IN-RANGE                                 00034400
034500     END-IF.                                                      00034500
034600                                                                 00034600
034700 610-SET-EXPENSE-TYPE-NAME.                                       00034700
034800     EVALUATE TRUE                                                00034800
034900         WHEN FIN-SALARY-EXP       MOVE 'SALARY EXPENSE'          00034900
035000                                   TO RPT-EXP-TYPE-NAME           00035000
035100         WHEN FIN-COMMISSION-EXP   MOVE 'COMMISSION EXPENSE'      00035100
035200                                   TO RPT-EXP-TYPE-NAME           00035200
035300         WHEN FIN-PARTS-EXP        MOVE 'PARTS EXPENSE'           00035300
035400                                   TO RPT-EXP-TYPE-NAME           00035400
035500         WHEN OTHER                MOVE 'OTHER EXPENSE'           00035500
035600                                   TO RPT-EXP-TYPE-NAME           00035600
035700     END-EVALUATE.                                                00035700
035800                                                                 00035800
035900 700-OPEN-FILES.                                                  00035900
036000     OPEN INPUT RPTRIN.                                           00036000
036100     OPEN OUTPUT RPTFILE.                                         00036100
036200                                                                 00036200
036300 710-REWIND-LEDGER.                                               00036300
036400     MOVE 'N' TO WS-LDG-EOF.                                      00036400
036500     CLOSE LDGFILE.                                               00036500
036600     OPEN INPUT LDGFILE.                                          00036600
036700                                                                 00036700
036800 790-CLOSE-FILES.                                                 00036800
036900     CLOSE RPTRIN.                                                00036900
037000     CLOSE RPTFILE.                                               00037000
037100                                                                 00037100
037200 110-READ-REQUEST-FILE.                                           00037200
037300     READ RPTRIN                                                  00037300
037400         AT END MOVE 'Y' TO WS-REQ-EOF                           00037400
037500     END-READ.                                                    00037500
037600     IF WS-REQ-EOF NOT = 'Y'                                     00037600
037700         MOVE RR-START-YYYY TO RPT-START-YYYY                    00037700
037800         MOVE RR-START-MM   TO RPT-START-MM                      00037800
037900         MOVE RR-START-DD   TO RPT-START-DD                      00037900
038000         MOVE RR-END-YYYY   TO RPT-END-YYYY                      00038000
038100         MOVE RR-END-MM     TO RPT-END-MM                        00038100
038200         MOVE RR-END-DD     TO RPT-END-DD                         00038200
038300     END-IF.                                                      00038300
038700                                                                 00038700
038800 800-PRINT-PERIOD-HEADER.                                        00038800
038900     WRITE RPT-RECORD FROM RPT-HEADER1 AFTER PAGE.                00038900
039000     WRITE RPT-RECORD FROM RPT-HEADER2 AFTER 1.                   00039000
