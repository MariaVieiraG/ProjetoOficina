000100****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF OFICINA CENTRAL LTDA          00000200
000300* ALL RIGHTS RESERVED                                            00000300
000400****************************************************************00000400
000500* PROGRAM:  OFCVAL                                               00000500
000600*                                                                00000600
000700* CALLED SUBPROGRAM - FIELD VALIDATION UTILITY.  EVERY PROGRAM  00000700
000800* THAT TAKES A CPF, PHONE OR E-MAIL OFF A TRANSACTION RECORD    00000800
000900* CALLS HERE BEFORE TOUCHING A MASTER.  ALSO DOES THE CPF        00000900
001000* DISPLAY MASK (ANONCPF) USED ON EVERY PRINTED REPORT THAT      00001000
001100* SHOWS A CLIENT OR EMPLOYEE CPF.                                00001100
001200*                                                                00001200
001300* CAN BE CALLED STANDALONE - NO FILES, NO SIDE EFFECTS.          00001300
001400***************************************************************** 00001400
001500 IDENTIFICATION DIVISION.                                        00001500
001600 PROGRAM-ID.     OFCVAL.                                         00001600
001700 AUTHOR.         D SOUZA.                                        00001700
001800 INSTALLATION.   OFICINA CENTRAL LTDA - SISTEMAS.                00001800
001900 DATE-WRITTEN.   11/02/86.                                       00001900
002000 DATE-COMPILED.                                                  00002000
002100 SECURITY.       NON-CONFIDENTIAL.                               00002100
002200*                                                                00002200
002300***************************************************************** 00002300
002400*  CHANGE LOG                                                     00002400
002500*    DATE      BY     REQUEST     DESCRIPTION                TAG 00002500
002600*    11/02/86  DS     ----------  ORIGINAL CPF/PHONE CHECK   00 *00002600
002700*    04/19/88  DS     WO-1102     ADDED E-MAIL CHECK         01 *00002700
002800*    09/02/91  RVA    WO-3340     ADDED CPF ANONYMIZE        02 *00002800
002900*    02/09/99  RVA    Y2K-0118    NO DATE FIELDS HERE - N/C  03 *00002900
003000*    06/14/02  JAT    WO-5920     WIDENED FIELD TO X(40) FOR 04 *00003000
003100*                     LONGER E-MAIL ADDRESSES                 04 *00003100
003200*    10/03/03  JAT    WO-6188     RAN EDIT CHECKS THROUGH     05 *00003200
003300*                     COBPERF TIMING LAB - NO CHANGE MADE     05 *00003300
003400***************************************************************** 00003400
003500                                                                 00003500
003600 ENVIRONMENT DIVISION.                                           00003600
003700 CONFIGURATION SECTION.                                          00003700
003800 SOURCE-COMPUTER.   IBM-390.                                     00003800
003900 OBJECT-COMPUTER.   IBM-390.                                     00003900
004000 SPECIAL-NAMES.                                                  00004000
004100     C01 IS TOP-OF-FORM.                                         00004100
004200                                                                 00004200
004300 DATA DIVISION.                                                  00004300
004400 WORKING-STORAGE SECTION.                                        00004400
004500***************************************************************** 00004500
004600 01  WV-FIELDS.                                                  00004600
004700     05  WV-SUBSCRIPT          PIC S9(4) COMP VALUE +0.          00004700
004800     05  WV-DIGIT-COUNT        PIC S9(4) COMP VALUE +0.          00004800
004900     05  WV-INPUT-LEN          PIC S9(4) COMP VALUE +0.          00004900
005000     05  WV-CHAR               PIC X     VALUE SPACE.            00005000
005100     05  WV-AT-FOUND           PIC X     VALUE 'N'.              00005100
005200         88  WV-HAS-AT         VALUE 'Y'.                        00005200
005300     05  WV-DOT-FOUND          PIC X     VALUE 'N'.              00005300
005400         88  WV-HAS-DOT        VALUE 'Y'.                        00005400
005500     05  WV-NON-BLANK          PIC X     VALUE 'N'.              00005500
005600         88  WV-HAS-NON-BLANK  VALUE 'Y'.                        00005600
005700     05  FILLER                PIC X(06).                       00005700
005800*                                RESERVED - WO-5920.             00005800
005900                                                                 00005900
006000 LINKAGE SECTION.                                                00006000
006100 01  LK-FUNCTION               PIC X(08).                       00006100
006200     88  LK-FN-CPF             VALUE 'CPF     '.                00006200
006300     88  LK-FN-PHONE           VALUE 'PHONE   '.                00006300
006400     88  LK-FN-EMAIL           VALUE 'EMAIL   '.                00006400
006500     88  LK-FN-ANON-CPF        VALUE 'ANONCPF '.                00006500
006600 01  LK-FUNCTION-R REDEFINES LK-FUNCTION.                        00006600
006700     05  FILLER                PIC X(03).                       00006700
006800     05  LK-FUNCTION-SHORT     PIC X(05).                       00006800
006900 01  LK-INPUT                  PIC X(40).                       00006900
007000 01  LK-INPUT-TBL REDEFINES LK-INPUT.                            00007000
007100     05  LK-INPUT-CHAR OCCURS 40 TIMES PIC X(01).                00007100
007200 01  LK-OUTPUT                 PIC X(40).                       00007200
007300 01  LK-OUTPUT-TBL REDEFINES LK-OUTPUT.                          00007300
007400     05  LK-OUTPUT-CHAR OCCURS 40 TIMES PIC X(01).                00007400
007500 01  LK-VALID                  PIC X(01).                       00007500
007600     88  LK-IS-VALID           VALUE 'Y'.                        00007600
007700                                                                 00007700
007800***************************************************************** 00007800
007900 PROCEDURE DIVISION USING LK-FUNCTION LK-INPUT LK-OUTPUT         00007900
008000                           LK-VALID.                             00008000
008100***************************************************************** 00008100
008200                                                                 00008200
008300 000-MAIN.                                                       00008300
008400     MOVE SPACES TO LK-OUTPUT.                                   00008400
008500     MOVE 'N' TO LK-VALID.                                       00008500
008600     EVALUATE TRUE                                               00008600
008700        WHEN LK-FN-CPF                                           00008700
008800            PERFORM 100-CHECK-11-DIGITS                          00008800
008900        WHEN LK-FN-PHONE                                         00008900
009000            PERFORM 100-CHECK-11-DIGITS                          00009000
009100        WHEN LK-FN-EMAIL                                         00009100
009200            PERFORM 200-CHECK-EMAIL                              00009200
009300        WHEN LK-FN-ANON-CPF                                      00009300
009400            PERFORM 300-ANONYMIZE-CPF                            00009400
009500        WHEN OTHER                                               00009500
009600            CONTINUE                                             00009600
009700     END-EVALUATE.                                               00009700
009800     GOBACK.                                                     00009800
009900                                                                 00009900
010000 100-CHECK-11-DIGITS.                                            00010000
010100*    STRIPS EVERY NON-DIGIT OUT OF LK-INPUT AND ACCEPTS ONLY     00010100
010200*    WHEN EXACTLY 11 DIGITS ARE LEFT - SAME RULE FOR CPF AND     00010200
010300*    PHONE, PER WO-1102.                                         00010300
010400     MOVE 0 TO WV-DIGIT-COUNT.                                   00010400
010500     MOVE 1 TO WV-SUBSCRIPT.                                     00010500
010600     PERFORM 110-COUNT-ONE-CHAR UNTIL WV-SUBSCRIPT > 40.         00010600
010700     IF WV-DIGIT-COUNT = 11                                      00010700
010800         MOVE 'Y' TO LK-VALID                                    00010800
010900     END-IF.                                                     00010900
011000                                                                 00011000
011100 110-COUNT-ONE-CHAR.                                             00011100
011200     MOVE LK-INPUT-CHAR (WV-SUBSCRIPT) TO WV-CHAR.               00011200
011300     IF WV-CHAR >= '0' AND WV-CHAR <= '9'                        00011300
011400         ADD 1 TO WV-DIGIT-COUNT                                 00011400
011500     END-IF.                                                     00011500
011600     ADD 1 TO WV-SUBSCRIPT.                                       00011600
011700                                                                 00011700
011800 200-CHECK-EMAIL.                                                00011800
011900*    VALID IF NON-BLANK AND CONTAINS AT LEAST ONE '@' AND AT     00011900
012000*    LEAST ONE '.' - WO-1102.                                     00012000
012100     MOVE 'N' TO WV-AT-FOUND.                                    00012100
012200     MOVE 'N' TO WV-DOT-FOUND.                                   00012200
012300     MOVE 'N' TO WV-NON-BLANK.                                   00012300
012400     MOVE 1 TO WV-SUBSCRIPT.                                     00012400
012500     PERFORM 210-SCAN-ONE-CHAR UNTIL WV-SUBSCRIPT > 40.          00012500
012600     IF WV-HAS-NON-BLANK AND WV-HAS-AT AND WV-HAS-DOT            00012600
012700         MOVE 'Y' TO LK-VALID                                    00012700
012800     END-IF.                                                     00012800
012900                                                                 00012900
013000 210-SCAN-ONE-CHAR.                                               00013000
013100     MOVE LK-INPUT-CHAR (WV-SUBSCRIPT) TO WV-CHAR.               00013100
013200     IF WV-CHAR NOT = SPACE                                      00013200
013300         MOVE 'Y' TO WV-NON-BLANK                                00013300
013400     END-IF.                                                      00013400
013500     IF WV-CHAR = '@'                                            00013500
013600         MOVE 'Y' TO WV-AT-FOUND                                 00013600
013700     END-IF.                                                      00013700
013800     IF WV-CHAR = '.'                                            00013800
013900         MOVE 'Y' TO WV-DOT-FOUND                                00013900
014000     END-IF.                                                      00014000
014100     ADD 1 TO WV-SUBSCRIPT.                                       00014100
014200                                                                  00014200
014300 300-ANONYMIZE-CPF.                                               00014300
014400*    WO-3340 - REPLACES THE FIRST EIGHT POSITIONS WITH THE        00014400
014500*    LITERAL '***.***.' AND COPIES EVERYTHING FROM POSITION 9     00014500
014600*    OF LK-INPUT ONWARD UNCHANGED, E.G. 123.456.789-00 BECOMES    00014600
014700*    ***.***.789-00.  LEAVES LK-VALID UNCHANGED - THIS FUNCTION   00014700
014800*    IS A MASK, NOT A CHECK.                                      00014800
014900     MOVE '***.***.' TO LK-OUTPUT (1:8).                         00014900
015000     MOVE 1 TO WV-SUBSCRIPT.                                      00015000
015100     PERFORM 310-COPY-ONE-CHAR UNTIL WV-SUBSCRIPT > 32.          00015100
015200                                                                  00015200
015300 310-COPY-ONE-CHAR.                                               00015300
015400     MOVE LK-INPUT-CHAR (WV-SUBSCRIPT + 8) TO                    00015400
015500                        LK-OUTPUT-CHAR (WV-SUBSCRIPT + 8).        00015500
015600     ADD 1 TO WV-SUBSCRIPT.                                       00015600
