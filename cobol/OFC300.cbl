000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF OFICINA CENTRAL LTDA          00000200
000300* ALL RIGHTS RESERVED                                            00000300
000400****************************************************************  00000400
000500* PROGRAM:  OFC300                                               00000500
000600*                                                                00000600
000700* AUTHOR :  DS                                                   00000700
000800*                                                                00000800
000900* READS THE DAILY SCHEDULING TRANSACTION FILE AND BOOKS,        00000900
001000* CANCELS, REMOVES OR LISTS APPOINTMENTS AGAINST THE EIGHT-SLOT 00001000
001100* DAILY GRID - 08:00-12:00 AND 14:00-18:00, ONE MECHANIC VISIT   00001100
001200* PER SLOT.  A CANCEL RECEIVED THE SAME CALENDAR DAY AS THE      00001200
001300* APPOINTMENT POSTS A CANCELLATION FEE TO THE LEDGER AS REVENUE -00001300
001400* ANYTHING CANCELLED AHEAD OF THE DAY IS FEE-FREE.  REMOVE IS    00001400
001500* THE ADMINISTRATIVE PATH (BAD DATA ENTRY, DUPLICATE BOOKING)    00001500
001600* AND NEVER CHARGES A FEE.                                       00001600
001700*                                                                00001700
001800* APPOINTMENTS IS HELD IN A WORKING-STORAGE TABLE FOR THE RUN - 00001800
001900* LOADED AT OPEN, UPDATED IN PLACE, REWRITTEN AT CLOSE - SAME    00001900
002000* SHAPE AS OFC100/OFC200.                                        00002000
002100***************************************************************** 00002100
002200 IDENTIFICATION DIVISION.                                        00002200
002300 PROGRAM-ID.     OFC300.                                         00002300
002400 AUTHOR.         DS.                                             00002400
002500 INSTALLATION.   OFICINA CENTRAL LTDA - SISTEMAS.                00002500
002600 DATE-WRITTEN.   05/30/93.                                       00002600
002700 DATE-COMPILED.                                                  00002700
002800 SECURITY.       NON-CONFIDENTIAL.                                00002800
002900*                                                                00002900
003000***************************************************************** 00003000
003100*  CHANGE LOG                                                     00003100
003200*    DATE      BY     REQUEST     DESCRIPTION                TAG 00003200
003300*    05/30/93  DS     ----------  ORIGINAL - BOOK/CANCEL ONLY   00*00003300
003400*    02/09/99  RVA    Y2K-0118    CONFIRMED 8-DIGIT DATES - N/C 01*00003400
003500*    08/19/01  JAT    WO-5611     ADDED REMOVE AND THE TWO      02*00003500
003600*                     SEARCH ACTIONS (BY DATE, BY CLIENT)        02*00003600
003700*    04/02/04  JAT    WO-4802     SAME-DAY CANCEL NOW POSTS A   03*00003700
003800*                     FLAT FEE TO THE LEDGER VIA OFCLDG          03*00003800
003810*    06/14/09  JAT    WO-5934     REJECT A BOOK REQUEST OUTRIGHT 04*00003810
003820*                     WHEN THE CLIENT CPF OR CHASSIS CAME IN     04*00003820
003830*                     IN BLANK - NO SLOT HELD FOR A NOBODY       04*00003830
003840*    03/14/11  JAT    WO-6150     CANCEL FEE AND LEDGER AMOUNT    05*00003840
003850*                     REPACKED COMP-3                             05*00003850
004000***************************************************************** 00004000
004100                                                                 00004100
004200 ENVIRONMENT DIVISION.                                           00004200
004300 CONFIGURATION SECTION.                                          00004300
004400 SOURCE-COMPUTER.   IBM-390.                                     00004400
004500 OBJECT-COMPUTER.   IBM-390.                                     00004500
004600 SPECIAL-NAMES.                                                  00004600
004700     C01 IS TOP-OF-FORM.                                         00004700
004800                                                                 00004800
004900 INPUT-OUTPUT SECTION.                                            00004900
005000 FILE-CONTROL.                                                   00005000
005100     SELECT APTTRIN  ASSIGN TO APTTRIN                           00005100
005200         ACCESS IS SEQUENTIAL                                    00005200
005300         FILE STATUS IS WS-APTTRIN-STATUS.                       00005300
005400                                                                 00005400
005500     SELECT APTFILE  ASSIGN TO APTFILE                           00005500
005600         ACCESS IS SEQUENTIAL                                    00005600
005700         FILE STATUS IS WS-APTFILE-STATUS.                       00005700
005800                                                                 00005800
005900     SELECT RPTFILE  ASSIGN TO OFCRPT                            00005900
006000         ACCESS IS SEQUENTIAL                                    00006000
006100         FILE STATUS IS WS-RPTFILE-STATUS.                       00006100
006200                                                                 00006200
006300***************************************************************** 00006300
006400 DATA DIVISION.                                                  00006400
006500 FILE SECTION.                                                   00006500
006600                                                                 00006600
006700 FD  APTTRIN                                                     00006700
006800     RECORDING MODE IS F.                                        00006800
006900 COPY APTTRAN.                                                    00006900
007000                                                                 00007000
007100 FD  APTFILE                                                     00007100
007200     RECORDING MODE IS F.                                        00007200
007300 COPY APTREC.                                                     00007300
007400                                                                 00007400
007500 FD  RPTFILE                                                     00007500
007600     RECORDING MODE IS F.                                        00007600
007700 01  RPT-RECORD                  PIC X(132).                    00007700
007800                                                                 00007800
007900***************************************************************** 00007900
008000 WORKING-STORAGE SECTION.                                        00008000
008100***************************************************************** 00008100
008200 01  SYSTEM-DATE-AND-TIME.                                       00008200
008300     05  CURRENT-DATE.                                           00008300
008400         10  CURRENT-YEAR        PIC 9(02).                     00008400
008500         10  CURRENT-MONTH       PIC 9(02).                     00008500
008600         10  CURRENT-DAY         PIC 9(02).                     00008600
008700     05  CURRENT-TIME.                                           00008700
008800         10  CURRENT-HOUR        PIC 9(02).                     00008800
008900         10  CURRENT-MINUTE      PIC 9(02).                     00008900
009000         10  CURRENT-SECOND      PIC 9(02).                     00009000
009100         10  CURRENT-HNDSEC      PIC 9(02).                     00009100
009200 01  WS-RUN-DATE-CCYYMMDD        PIC 9(08).                     00009200
009300 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-CCYYMMDD.               00009300
009400     05  WS-RUN-CC               PIC 9(02).                     00009400
009500     05  WS-RUN-YY               PIC 9(02).                     00009500
009600     05  WS-RUN-MM               PIC 9(02).                     00009600
009700     05  WS-RUN-DD               PIC 9(02).                     00009700
009800*                                                                00009800
009900 01  WS-FIELDS.                                                  00009900
010000     05  WS-APTTRIN-STATUS       PIC X(02) VALUE SPACES.         00010000
010100     05  WS-APTFILE-STATUS       PIC X(02) VALUE SPACES.         00010100
010200     05  WS-RPTFILE-STATUS       PIC X(02) VALUE SPACES.         00010200
010300     05  WS-TRAN-EOF             PIC X(01) VALUE 'N'.            00010300
010400     05  WS-FOUND                PIC X(01) VALUE 'N'.            00010400
010500         88  WS-IS-FOUND         VALUE 'Y'.                     00010500
010600     05  WS-SLOT-BAD             PIC X(01) VALUE 'N'.            00010600
010700         88  WS-SLOT-IS-BAD      VALUE 'Y'.                      00010700
010800     05  WS-LDGR-STATUS          PIC X(01) VALUE 'N'.            00010800
010810     05  WS-CLIENT-CPF-BLANK     PIC X(01) VALUE 'N'.            00010810
010820         88  WS-IS-CLIENT-CPF-BLANK VALUE 'Y'.                   00010820
010830     05  WS-CHASSIS-BLANK        PIC X(01) VALUE 'N'.            00010830
010840         88  WS-IS-CHASSIS-BLANK VALUE 'Y'.                      00010840
010900     05  WS-REASON               PIC X(40) VALUE SPACES.         00010900
011000     05  WS-CANCEL-FEE   PIC S9(5)V99 COMP-3 VALUE +30.00.      00011000
011100*                                 FLAT SAME-DAY CANCELLATION FEE.00011100
011200*                                                                00011200
011300 01  WS-SUBSCRIPTS.                                               00011300
011400     05  WS-SUB-1                PIC S9(4)  COMP VALUE +0.       00011400
011500     05  WS-SUB-2                PIC S9(4)  COMP VALUE +0.       00011500
011600     05  WS-COMPUTED-SLOT        PIC S9(4)  COMP VALUE +0.       00011600
011610     05  WS-NONBLANK-COUNT       PIC S9(4)  COMP VALUE +0.       00011610
011700*                                                                00011700
011710 01  WS-CLIENT-CPF-HOLD         PIC X(11) VALUE SPACES.          00011710
011720 01  WS-CLIENT-CPF-HOLD-R REDEFINES WS-CLIENT-CPF-HOLD.          00011720
011730     05  WS-CPF-CHAR OCCURS 11 TIMES       PIC X(01).            00011730
011740*                                 WO-5934 - BLANK-CPF GUARD ON   00011740
011750*                                 BOOK - SEE 635-CHECK-CLIENT-   00011750
011760*                                 CPF-BLANK.                     00011760
011770*                                                                00011770
011780 01  WS-CHASSIS-HOLD            PIC X(17) VALUE SPACES.          00011780
011790 01  WS-CHASSIS-HOLD-R REDEFINES WS-CHASSIS-HOLD.                00011790
011792     05  WS-CHASSIS-CHAR OCCURS 17 TIMES   PIC X(01).            00011792
011794*                                 WO-5934 - BLANK-CHASSIS GUARD  00011794
011796*                                 ON BOOK - SEE 637-CHECK-       00011796
011798*                                 CHASSIS-BLANK.                 00011798
011799*                                                                00011799
011800 01  REPORT-TOTALS.                                               00011800
011900     05  NUM-TRAN-RECS           PIC S9(7) COMP-3 VALUE +0.      00011900
012000     05  NUM-TRAN-ERRORS         PIC S9(7) COMP-3 VALUE +0.      00012000
012100     05  NUM-BOOK-REQUESTS       PIC S9(7) COMP-3 VALUE +0.      00012100
012200     05  NUM-BOOK-PROCESSED      PIC S9(7) COMP-3 VALUE +0.      00012200
012300     05  NUM-CANCEL-REQUESTS     PIC S9(7) COMP-3 VALUE +0.      00012300
012400     05  NUM-CANCEL-PROCESSED    PIC S9(7) COMP-3 VALUE +0.      00012400
012500     05  NUM-REMOVE-REQUESTS     PIC S9(7) COMP-3 VALUE +0.      00012500
012600     05  NUM-REMOVE-PROCESSED    PIC S9(7) COMP-3 VALUE +0.      00012600
012700     05  NUM-SEARCH-REQUESTS     PIC S9(7) COMP-3 VALUE +0.      00012700
012800     05  NUM-SEARCH-PROCESSED    PIC S9(7) COMP-3 VALUE +0.      00012800
012900*                                                                00012900
013000 01  WS-APPT-TABLE.                                               00013000
013100     05  WS-APPT-COUNT           PIC S9(4) COMP VALUE +0.        00013100
013200     05  WS-APPT-ENTRY OCCURS 5000 TIMES.                         00013200
013300         10  PA-ACTIVE           PIC X(01) VALUE 'Y'.            00013300
013400         10  PA-DATE             PIC 9(08).                     00013400
013500         10  PA-SLOT             PIC 9(02).                     00013500
013600         10  PA-CLIENT-CPF       PIC X(11).                     00013600
013700         10  PA-CHASSIS          PIC X(17).                     00013700
013800         10  PA-MECH-CPF         PIC X(11).                     00013800
013900         10  PA-SERVICE          PIC X(13).                     00013900
014000         10  PA-STATUS           PIC X(01).                     00014000
014100             88  PA-IS-ACTIVE    VALUE 'A'.                      00014100
014200             88  PA-IS-CANCELLED VALUE 'C'.                      00014200
014300             88  PA-IS-REMOVED   VALUE 'R'.                      00014300
014400*                                                                00014400
014500 01  LDGR-PARMS.                                                  00014500
014600     05  LDGR-ACTION             PIC X(08).                     00014600
014700     05  LDGR-TYPE               PIC X(02).                     00014700
014800     05  LDGR-DATE               PIC 9(08).                     00014800
014900     05  LDGR-AMOUNT             PIC S9(7)V99 COMP-3.            00014900
015000     05  LDGR-DESC               PIC X(60).                     00015000
015100     05  LDGR-STATUS             PIC X(01).                     00015100
015200*                                                                00015200
015300 01  RPT-HEADER1.                                                00015300
015400     05  FILLER                 PIC X(40)                       00015400
015500               VALUE 'OFICINA SCHEDULING REPORT          DATE: '.00015500
015600     05  RPT-MM                 PIC 99.                         00015600
015700     05  FILLER                 PIC X VALUE '/'.                00015700
015800     05  RPT-DD                 PIC 99.                         00015800
015900     05  FILLER                 PIC X VALUE '/'.                00015900
016000     05  RPT-YY                 PIC 99.                         00016000
016100     05  FILLER                 PIC X(75) VALUE SPACES.          00016100
016200 01  RPT-TRAN-OK.                                                00016200
016300     05  FILLER                 PIC X(21)                       00016300
016400                    VALUE '  ACCEPTED:          '.               00016400
016500     05  RPT-OK-MSG             PIC X(90) VALUE SPACES.          00016500
016600     05  FILLER                 PIC X(21) VALUE SPACES.          00016600
016700 01  RPT-TRAN-BAD.                                               00016700
016800     05  FILLER                 PIC X(21)                       00016800
016900                    VALUE '  REJECTED:          '.               00016900
017000     05  RPT-BAD-MSG            PIC X(90) VALUE SPACES.          00017000
017100     05  FILLER                 PIC X(21) VALUE SPACES.          00017100
017200 01  RPT-SEARCH-LINE.                                             00017200
017300     05  FILLER                 PIC X(12) VALUE '  SCHEDULE: '. 00017300
017400     05  RPT-SEARCH-MSG         PIC X(100) VALUE SPACES.         00017400
017500     05  FILLER                 PIC X(20) VALUE SPACES.         00017500
017600 01  RPT-STATS-HDR2.                                             00017600
017700     05  FILLER PIC X(26) VALUE 'Transaction      Number of'.    00017700
017800     05  FILLER PIC X(28) VALUE '        Number        Number'. 00017800
017900     05  FILLER PIC X(78) VALUE SPACES.                          00017900
018000 01  RPT-STATS-HDR3.                                             00018000
018100     05  FILLER PIC X(26) VALUE 'Type          Transactions'.    00018100
018200     05  FILLER PIC X(28) VALUE '     Processed      In Error'.  00018200
018300     05  FILLER PIC X(78) VALUE SPACES.                          00018300
018400 01  RPT-STATS-DETAIL.                                           00018400
018500     05  RPT-TRAN               PIC X(10).                      00018500
018600     05  FILLER                 PIC X(04) VALUE SPACES.          00018600
018700     05  RPT-NUM-TRANS          PIC ZZZ,ZZ9.                     00018700
018800     05  FILLER                 PIC X(03) VALUE SPACES.          00018800
018900     05  RPT-NUM-TRAN-PROC      PIC ZZZ,ZZ9.                     00018900
019000     05  FILLER                 PIC X(03) VALUE SPACES.          00019000
019100     05  RPT-NUM-TRAN-ERR       PIC ZZZ,ZZ9.                     00019100
019200     05  FILLER                 PIC X(82) VALUE SPACES.          00019200
019300                                                                  00019300
019400***************************************************************** 00019400
019500 PROCEDURE DIVISION.                                              00019500
019600***************************************************************** 00019600
019700                                                                  00019700
019800 000-MAIN.                                                        00019800
019900     ACCEPT CURRENT-DATE FROM DATE.                               00019900
020000     ACCEPT CURRENT-TIME FROM TIME.                               00020000
020100     MOVE CURRENT-YEAR  TO WS-RUN-YY.                             00020100
020200     MOVE CURRENT-MONTH TO WS-RUN-MM.                             00020200
020300     MOVE CURRENT-DAY   TO WS-RUN-DD.                             00020300
020400     MOVE 20            TO WS-RUN-CC.                             00020400
020500     DISPLAY 'OFC300 STARTED - SCHEDULING MAINTENANCE RUN'.       00020500
020600     PERFORM 700-OPEN-FILES.                                      00020600
020700     PERFORM 710-LOAD-APPOINTMENTS.                               00020700
020800     PERFORM 800-INIT-REPORT.                                     00020800
020900     PERFORM 110-READ-TRAN-FILE.                                  00020900
021000     PERFORM 100-PROCESS-TRANSACTIONS UNTIL WS-TRAN-EOF = 'Y'.    00021000
021100     PERFORM 900-REPORT-TRAN-STATS.                               00021100
021200     MOVE 'CLOSE   ' TO LDGR-ACTION.                              00021200
021300     CALL 'OFCLDG' USING LDGR-ACTION LDGR-TYPE LDGR-DATE          00021300
021400                         LDGR-AMOUNT LDGR-DESC LDGR-STATUS.       00021400
021500     PERFORM 760-REWRITE-APPOINTMENTS.                            00021500
021600     PERFORM 790-CLOSE-FILES.                                     00021600
021700     GOBACK.                                                      00021700
021800                                                                  00021800
021900 100-PROCESS-TRANSACTIONS.                                        00021900
022000     ADD 1 TO NUM-TRAN-RECS.                                      00022000
022100     EVALUATE TRUE                                                00022100
022200        WHEN AT-IS-BOOK                                          00022200
022300            ADD 1 TO NUM-BOOK-REQUESTS                           00022300
022400            PERFORM 210-BOOK-APPOINTMENT                         00022400
022500        WHEN AT-IS-CANCEL                                        00022500
022600            ADD 1 TO NUM-CANCEL-REQUESTS                         00022600
022700            PERFORM 220-CANCEL-APPOINTMENT                       00022700
022800        WHEN AT-IS-REMOVE                                        00022800
022900            ADD 1 TO NUM-REMOVE-REQUESTS                         00022900
023000            PERFORM 230-REMOVE-APPOINTMENT                       00023000
023100        WHEN AT-IS-SRCH-DATE                                     00023100
023200            ADD 1 TO NUM-SEARCH-REQUESTS                         00023200
023300            PERFORM 300-SEARCH-BY-DATE                           00023300
023400        WHEN AT-IS-SRCH-CLIENT                                    00023400
023500            ADD 1 TO NUM-SEARCH-REQUESTS                         00023500
023600            PERFORM 310-SEARCH-BY-CLIENT                         00023600
023700        WHEN OTHER                                                00023700
023800            MOVE 'UNKNOWN ACTION ON SCHED TRAN' TO WS-REASON     00023800
023900            PERFORM 299-REPORT-BAD-TRAN                          00023900
024000     END-EVALUATE.                                                00024000
024100     PERFORM 110-READ-TRAN-FILE.                                  00024100
024200                                                                  00024200
024300 210-BOOK-APPOINTMENT.                                            00024300
024310     PERFORM 635-CHECK-CLIENT-CPF-BLANK.                          00024310
024320     IF WS-IS-CLIENT-CPF-BLANK                                   00024320
024330         MOVE 'CLIENT CPF REQUIRED' TO WS-REASON                  00024330
024340         PERFORM 299-REPORT-BAD-TRAN                             00024340
024350         GO TO 210-EXIT                                          00024350
024360     END-IF.                                                      00024360
024370     PERFORM 637-CHECK-CHASSIS-BLANK.                             00024370
024380     IF WS-IS-CHASSIS-BLANK                                      00024380
024390         MOVE 'CHASSIS REQUIRED' TO WS-REASON                     00024390
024500         PERFORM 299-REPORT-BAD-TRAN                             00024500
024510         GO TO 210-EXIT                                          00024510
024520     END-IF.                                                      00024520
024900     PERFORM 610-MAP-HOUR-TO-SLOT.                                00024900
025000     IF WS-SLOT-IS-BAD                                           00025000
025100         MOVE 'HOUR NOT ON THE SERVICE GRID' TO WS-REASON         00025100
025200         PERFORM 299-REPORT-BAD-TRAN                             00025200
025300         GO TO 210-EXIT                                           00025300
025400     END-IF.                                                      00025400
025500     PERFORM 620-FIND-APPT-BY-DATE-SLOT.                          00025500
025600     IF WS-IS-FOUND                                              00025600
025700         MOVE 'SLOT ALREADY BOOKED' TO WS-REASON                  00025700
025800         PERFORM 299-REPORT-BAD-TRAN                             00025800
025900         GO TO 210-EXIT                                           00025900
026000     END-IF.                                                      00026000
026100     ADD 1 TO WS-APPT-COUNT.                                      00026100
026200     MOVE 'Y'               TO PA-ACTIVE (WS-APPT-COUNT).         00026200
026300     MOVE AT-DATE            TO PA-DATE   (WS-APPT-COUNT).        00026300
026400     MOVE WS-COMPUTED-SLOT   TO PA-SLOT   (WS-APPT-COUNT).        00026400
026500     MOVE AT-CLIENT-CPF      TO PA-CLIENT-CPF (WS-APPT-COUNT).    00026500
026600     MOVE AT-CHASSIS         TO PA-CHASSIS (WS-APPT-COUNT).       00026600
026700     MOVE AT-MECH-CPF        TO PA-MECH-CPF (WS-APPT-COUNT).      00026700
026800     MOVE AT-SERVICE         TO PA-SERVICE (WS-APPT-COUNT).       00026800
026900     MOVE 'A'                TO PA-STATUS (WS-APPT-COUNT).        00026900
027000     ADD 1 TO NUM-BOOK-PROCESSED.                                 00027000
027100     MOVE 'APPOINTMENT BOOKED' TO WS-REASON.                      00027100
027200     PERFORM 298-REPORT-OK-TRAN.                                  00027200
027300 210-EXIT.                                                        00027300
027400     CONTINUE.                                                     00027400
027500                                                                  00027500
027600 220-CANCEL-APPOINTMENT.                                          00027600
027700     PERFORM 630-FIND-APPT-BY-DATE-SLOT-ARG.                      00027700
027800     IF NOT WS-IS-FOUND                                           00027800
027900         MOVE 'NO MATCHING APPOINTMENT' TO WS-REASON              00027900
028000         PERFORM 299-REPORT-BAD-TRAN                             00028000
028100         GO TO 220-EXIT                                           00028100
028200     END-IF.                                                      00028200
028300     MOVE 'C' TO PA-STATUS (WS-SUB-1).                            00028300
028400     IF PA-DATE (WS-SUB-1) = WS-RUN-DATE-CCYYMMDD                00028400
028500         MOVE 'POST    ' TO LDGR-ACTION                          00028500
028600         MOVE 'RC'       TO LDGR-TYPE                            00028600
028700         MOVE WS-RUN-DATE-CCYYMMDD TO LDGR-DATE                  00028700
028800         MOVE WS-CANCEL-FEE TO LDGR-AMOUNT                        00028800
028810         MOVE SPACES TO LDGR-DESC                                 00028810
028820         STRING 'CLIENT CPF ' PA-CLIENT-CPF (WS-SUB-1)            00028820
028830                ' - CANCELLATION ON THE DAY OF SERVICE'           00028830
028840                DELIMITED BY SIZE INTO LDGR-DESC                  00028840
028900*                                 WO-4802 - WORDING MATCHES THE   00028900
028910*                                 SCHEDULING CONTRACT EXACTLY.    00028910
029000         CALL 'OFCLDG' USING LDGR-ACTION LDGR-TYPE LDGR-DATE     00029000
029100                             LDGR-AMOUNT LDGR-DESC LDGR-STATUS   00029100
029200         MOVE 'APPOINTMENT CANCELLED - FEE CHARGED' TO WS-REASON 00029200
029300     ELSE                                                         00029300
029400         MOVE 'APPOINTMENT CANCELLED - NO FEE' TO WS-REASON      00029400
029500     END-IF.                                                      00029500
029600     ADD 1 TO NUM-CANCEL-PROCESSED.                               00029600
029700     PERFORM 298-REPORT-OK-TRAN.                                  00029700
029800 220-EXIT.                                                        00029800
029900     CONTINUE.                                                     00029900
030000                                                                  00030000
030100 230-REMOVE-APPOINTMENT.                                          00030100
030200     PERFORM 630-FIND-APPT-BY-DATE-SLOT-ARG.                      00030200
030300     IF NOT WS-IS-FOUND                                           00030300
030400         MOVE 'NO MATCHING APPOINTMENT' TO WS-REASON              00030400
030500         PERFORM 299-REPORT-BAD-TRAN                             00030500
030600         GO TO 230-EXIT                                           00030600
030700     END-IF.                                                      00030700
030800     MOVE 'R' TO PA-STATUS (WS-SUB-1).                            00030800
030900     ADD 1 TO NUM-REMOVE-PROCESSED.                               00030900
031000     MOVE 'APPOINTMENT REMOVED' TO WS-REASON.                     00031000
031100     PERFORM 298-REPORT-OK-TRAN.                                  00031100
031200 230-EXIT.                                                        00031200
031300     CONTINUE.                                                     00031300
031400                                                                  00031400
031500 300-SEARCH-BY-DATE.                                              00031500
031600     MOVE 0 TO WS-SUB-2.                                          00031600
031700     MOVE 1 TO WS-SUB-1.                                          00031700
031800     PERFORM 301-LIST-ONE-BY-DATE VARYING WS-SUB-1 FROM 1 BY 1    00031800
031900         UNTIL WS-SUB-1 > WS-APPT-COUNT.                         00031900
032000     ADD 1 TO NUM-SEARCH-PROCESSED.                               00032000
032100     MOVE 'DATE SEARCH COMPLETED' TO WS-REASON.                   00032100
032200     PERFORM 298-REPORT-OK-TRAN.                                  00032200
032300                                                                  00032300
032400 301-LIST-ONE-BY-DATE.                                            00032400
032500     IF PA-ACTIVE (WS-SUB-1) = 'Y' AND PA-IS-ACTIVE (WS-SUB-1)    00032500
032600        AND PA-DATE (WS-SUB-1) = AT-DATE                         00032600
032700         STRING PA-DATE (WS-SUB-1) ' SLOT ' PA-SLOT (WS-SUB-1)   00032700
032800                ' CPF ' PA-CLIENT-CPF (WS-SUB-1)                 00032800
032900                DELIMITED BY SIZE INTO RPT-SEARCH-MSG            00032900
033000         WRITE RPT-RECORD FROM RPT-SEARCH-LINE                   00033000
033100     END-IF.                                                      00033100
033200                                                                  00033200
033300 310-SEARCH-BY-CLIENT.                                            00033300
033400     MOVE 1 TO WS-SUB-1.                                          00033400
033500     PERFORM 311-LIST-ONE-BY-CLIENT VARYING WS-SUB-1 FROM 1 BY 1 00033500
033600         UNTIL WS-SUB-1 > WS-APPT-COUNT.                         00033600
033700     ADD 1 TO NUM-SEARCH-PROCESSED.                               00033700
033800     MOVE 'CLIENT SEARCH COMPLETED' TO WS-REASON.                 00033800
033900     PERFORM 298-REPORT-OK-TRAN.                                  00033900
034000                                                                  00034000
034100 311-LIST-ONE-BY-CLIENT.                                          00034100
034200     IF PA-ACTIVE (WS-SUB-1) = 'Y' AND PA-IS-ACTIVE (WS-SUB-1)    00034200
034300        AND PA-CLIENT-CPF (WS-SUB-1) = AT-CLIENT-CPF             00034300
034400         STRING PA-DATE (WS-SUB-1) ' SLOT ' PA-SLOT (WS-SUB-1)   00034400
034500                ' CHASSIS ' PA-CHASSIS (WS-SUB-1)                00034500
034600                DELIMITED BY SIZE INTO RPT-SEARCH-MSG            00034600
034700         WRITE RPT-RECORD FROM RPT-SEARCH-LINE                   00034700
034800     END-IF.                                                      00034800
034900                                                                  00034900
035000 610-MAP-HOUR-TO-SLOT.                                            00035000
035100*    08-11 MAP TO SLOTS 1-4, 14-17 MAP TO SLOTS 5-8.  ANYTHING    00035100
035200*    ELSE IS OFF THE GRID.                                       00035200
035300     MOVE 'N' TO WS-SLOT-BAD.                                     00035300
035400     EVALUATE TRUE                                                00035400
035500        WHEN AT-HOUR >= 8  AND AT-HOUR <= 11                     00035500
035600            COMPUTE WS-COMPUTED-SLOT = AT-HOUR - 7                00035600
035700        WHEN AT-HOUR >= 14 AND AT-HOUR <= 17                     00035700
035800            COMPUTE WS-COMPUTED-SLOT = AT-HOUR - 9                00035800
035900        WHEN OTHER                                                00035900
036000            MOVE 'Y' TO WS-SLOT-BAD                               00036000
036100     END-EVALUATE.                                                00036100
036200                                                                  00036200
036300 620-FIND-APPT-BY-DATE-SLOT.                                      00036300
036400     MOVE 'N' TO WS-FOUND.                                        00036400
036500     MOVE 0   TO WS-SUB-1.                                        00036500
036600     MOVE 1   TO WS-SUB-2.                                        00036600
036700     PERFORM 621-SCAN-ONE-APPT VARYING WS-SUB-2 FROM 1 BY 1       00036700
036800         UNTIL WS-SUB-2 > WS-APPT-COUNT OR WS-IS-FOUND.          00036800
036900                                                                  00036900
037000 621-SCAN-ONE-APPT.                                               00037000
037100     IF PA-ACTIVE (WS-SUB-2) = 'Y' AND PA-IS-ACTIVE (WS-SUB-2)    00037100
037200        AND PA-DATE (WS-SUB-2) = AT-DATE                         00037200
037300        AND PA-SLOT (WS-SUB-2) = WS-COMPUTED-SLOT                00037300
037400         MOVE 'Y' TO WS-FOUND                                     00037400
037500         MOVE WS-SUB-2 TO WS-SUB-1                               00037500
037600     END-IF.                                                      00037600
037700                                                                  00037700
037800 630-FIND-APPT-BY-DATE-SLOT-ARG.                                  00037800
037900*    CANCEL/REMOVE GIVE THE SLOT DIRECTLY IN AT-SLOT, SKIPPING   00037900
038000*    THE HOUR-TO-SLOT MAP.                                       00038000
038100     MOVE 'N' TO WS-FOUND.                                        00038100
038200     MOVE 0   TO WS-SUB-1.                                        00038200
038300     MOVE 1   TO WS-SUB-2.                                        00038300
038400     PERFORM 631-SCAN-ONE-APPT-ARG VARYING WS-SUB-2 FROM 1 BY 1   00038400
038500         UNTIL WS-SUB-2 > WS-APPT-COUNT OR WS-IS-FOUND.          00038500
038600                                                                  00038600
038700 631-SCAN-ONE-APPT-ARG.                                           00038700
038800     IF PA-ACTIVE (WS-SUB-2) = 'Y' AND PA-IS-ACTIVE (WS-SUB-2)    00038800
038900        AND PA-DATE (WS-SUB-2) = AT-DATE                         00038900
039000        AND PA-SLOT (WS-SUB-2) = AT-SLOT                         00039000
039100         MOVE 'Y' TO WS-FOUND                                     00039100
039200         MOVE WS-SUB-2 TO WS-SUB-1                               00039200
039300     END-IF.                                                      00039300
039400                                                                  00039400
039410 635-CHECK-CLIENT-CPF-BLANK.                                      00039410
039420*    WO-5934 - A BOOKING WITH NO CLIENT CPF ON IT IS NOT WORTH    00039420
039430*    HOLDING A SLOT FOR - CATCH IT BEFORE WE EVER TOUCH THE GRID. 00039430
039440     MOVE 'N' TO WS-CLIENT-CPF-BLANK.                             00039440
039450     MOVE AT-CLIENT-CPF TO WS-CLIENT-CPF-HOLD.                    00039450
039460     MOVE 0 TO WS-NONBLANK-COUNT.                                 00039460
039470     MOVE 1 TO WS-SUB-1.                                          00039470
039480     PERFORM 636-SCAN-ONE-CPF-CHAR VARYING WS-SUB-1 FROM 1 BY 1   00039480
039490         UNTIL WS-SUB-1 > 11.                                     00039490
039500     IF WS-NONBLANK-COUNT = 0                                     00039500
039510         MOVE 'Y' TO WS-CLIENT-CPF-BLANK                         00039510
039520     END-IF.                                                      00039520
039530                                                                  00039530
039540 636-SCAN-ONE-CPF-CHAR.                                           00039540
039550     IF WS-CPF-CHAR (WS-SUB-1) NOT = SPACE                        00039550
039560         ADD 1 TO WS-NONBLANK-COUNT                               00039560
039570     END-IF.                                                      00039570
039580                                                                  00039580
039590 637-CHECK-CHASSIS-BLANK.                                         00039590
039600     MOVE 'N' TO WS-CHASSIS-BLANK.                                00039600
039610     MOVE AT-CHASSIS TO WS-CHASSIS-HOLD.                          00039610
039620     MOVE 0 TO WS-NONBLANK-COUNT.                                 00039620
039630     MOVE 1 TO WS-SUB-1.                                          00039630
039640     PERFORM 638-SCAN-ONE-CHASSIS-CHAR VARYING WS-SUB-1 FROM 1    00039640
039650         BY 1 UNTIL WS-SUB-1 > 17.                                00039650
039660     IF WS-NONBLANK-COUNT = 0                                     00039660
039670         MOVE 'Y' TO WS-CHASSIS-BLANK                            00039670
039680     END-IF.                                                      00039680
039690                                                                  00039690
039700 638-SCAN-ONE-CHASSIS-CHAR.                                       00039700
039710     IF WS-CHASSIS-CHAR (WS-SUB-1) NOT = SPACE                    00039710
039720         ADD 1 TO WS-NONBLANK-COUNT                               00039720
039730     END-IF.                                                      00039730
039740                                                                  00039740
049500 700-OPEN-FILES.                                                 00049500
049600     OPEN INPUT  APTTRIN                                         00049600
049700          OUTPUT RPTFILE.                                        00049700
049800     IF WS-APTTRIN-STATUS NOT = '00'                             00049800
049900         DISPLAY 'ERROR OPENING APTTRIN. RC: ' WS-APTTRIN-STATUS 00049900
050000         MOVE 16 TO RETURN-CODE                                  00050000
050100         MOVE 'Y' TO WS-TRAN-EOF                                 00050100
050200     END-IF.                                                      00050200
050300                                                                  00050300
050400 710-LOAD-APPOINTMENTS.                                           00050400
050500     OPEN INPUT APTFILE.                                         00050500
050600     PERFORM 711-READ-ONE-APPT.                                   00050600
050700     PERFORM 711-READ-ONE-APPT                                   00050700
050800         UNTIL WS-APTFILE-STATUS NOT = '00'.                     00050800
050900     CLOSE APTFILE.                                               00050900
051000                                                                  00051000
051100 711-READ-ONE-APPT.                                               00051100
051200     READ APTFILE.                                                00051200
051300     IF WS-APTFILE-STATUS = '00'                                 00051300
051400         ADD 1 TO WS-APPT-COUNT                                  00051400
051500         MOVE 'Y'           TO PA-ACTIVE (WS-APPT-COUNT)         00051500
051600         MOVE AP-DATE        TO PA-DATE   (WS-APPT-COUNT)        00051600
051700         MOVE AP-SLOT        TO PA-SLOT   (WS-APPT-COUNT)        00051700
051800         MOVE AP-CLIENT-CPF  TO PA-CLIENT-CPF (WS-APPT-COUNT)    00051800
051900         MOVE AP-CHASSIS     TO PA-CHASSIS (WS-APPT-COUNT)       00051900
052000         MOVE AP-MECH-CPF    TO PA-MECH-CPF (WS-APPT-COUNT)      00052000
052100         MOVE AP-SERVICE     TO PA-SERVICE (WS-APPT-COUNT)       00052100
052200         MOVE AP-STATUS      TO PA-STATUS  (WS-APPT-COUNT)       00052200
052300     END-IF.                                                      00052300
052400                                                                  00052400
052500 760-REWRITE-APPOINTMENTS.                                        00052500
052600     OPEN OUTPUT APTFILE.                                         00052600
052700     MOVE 1 TO WS-SUB-2.                                          00052700
052800     PERFORM 761-WRITE-ONE-APPT VARYING WS-SUB-2 FROM 1 BY 1      00052800
052900         UNTIL WS-SUB-2 > WS-APPT-COUNT.                         00052900
053000     CLOSE APTFILE.                                               00053000
053100                                                                  00053100
053200 761-WRITE-ONE-APPT.                                              00053200
053300     IF PA-ACTIVE (WS-SUB-2) = 'Y'                               00053300
053400         MOVE PA-DATE       (WS-SUB-2) TO AP-DATE               00053400
053500         MOVE PA-SLOT       (WS-SUB-2) TO AP-SLOT               00053500
053600         MOVE PA-CLIENT-CPF (WS-SUB-2) TO AP-CLIENT-CPF         00053600
053700         MOVE PA-CHASSIS    (WS-SUB-2) TO AP-CHASSIS            00053700
053800         MOVE PA-MECH-CPF   (WS-SUB-2) TO AP-MECH-CPF           00053800
053900         MOVE PA-SERVICE    (WS-SUB-2) TO AP-SERVICE            00053900
054000         MOVE PA-STATUS     (WS-SUB-2) TO AP-STATUS             00054000
054100         WRITE AP-APPOINTMENT-RECORD                            00054100
054200     END-IF.                                                      00054200
054300                                                                  00054300
054400 790-CLOSE-FILES.                                                 00054400
054500     CLOSE APTTRIN.                                               00054500
054600     CLOSE RPTFILE.                                               00054600
054700                                                                  00054700
054800 110-READ-TRAN-FILE.                                              00054800
054900     READ APTTRIN.                                                00054900
055000     EVALUATE WS-APTTRIN-STATUS                                  00055000
055100        WHEN '00'                                                 00055100
055200            CONTINUE                                               00055200
055300        WHEN '10'                                                 00055300
055400            MOVE 'Y' TO WS-TRAN-EOF                              00055400
055500        WHEN OTHER                                                00055500
055600            DISPLAY 'ERROR ON APTTRIN READ. RC: '                00055600
055700                     WS-APTTRIN-STATUS                           00055700
055800            MOVE 'Y' TO WS-TRAN-EOF                              00055800
055900     END-EVALUATE.                                                00055900
056000                                                                  00056000
056100 298-REPORT-OK-TRAN.                                              00056100
056200     MOVE WS-REASON TO RPT-OK-MSG.                                00056200
056300     WRITE RPT-RECORD FROM RPT-TRAN-OK.                          00056300
056400                                                                  00056400
056500 299-REPORT-BAD-TRAN.                                             00056500
056600     ADD 1 TO NUM-TRAN-ERRORS.                                    00056600
056700     MOVE WS-REASON TO RPT-BAD-MSG.                               00056700
056800     WRITE RPT-RECORD FROM RPT-TRAN-BAD.                          00056800
056900                                                                  00056900
057000 800-INIT-REPORT.                                                 00057000
057100     MOVE WS-RUN-YY TO RPT-YY.                                    00057100
057200     MOVE WS-RUN-MM TO RPT-MM.                                    00057200
057300     MOVE WS-RUN-DD TO RPT-DD.                                    00057300
057400     WRITE RPT-RECORD FROM RPT-HEADER1 AFTER PAGE.                00057400
057500                                                                  00057500
057600 900-REPORT-TRAN-STATS.                                           00057600
057700     WRITE RPT-RECORD FROM RPT-STATS-HDR2 AFTER 2.               00057700
057800     WRITE RPT-RECORD FROM RPT-STATS-HDR3 AFTER 1.               00057800
057900     MOVE 'BOOK      ' TO RPT-TRAN.                              00057900
058000     MOVE NUM-BOOK-REQUESTS  TO RPT-NUM-TRANS.                   00058000
058100     MOVE NUM-BOOK-PROCESSED TO RPT-NUM-TRAN-PROC.               00058100
058200     COMPUTE RPT-NUM-TRAN-ERR =                                   00058200
058300                NUM-BOOK-REQUESTS - NUM-BOOK-PROCESSED.           00058300
058400     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.                     00058400
058500     MOVE 'CANCEL    ' TO RPT-TRAN.                              00058500
058600     MOVE NUM-CANCEL-REQUESTS  TO RPT-NUM-TRANS.                 00058600
058700     MOVE NUM-CANCEL-PROCESSED TO RPT-NUM-TRAN-PROC.             00058700
058800     COMPUTE RPT-NUM-TRAN-ERR =                                   00058800
058900                NUM-CANCEL-REQUESTS - NUM-CANCEL-PROCESSED.       00058900
059000     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.                     00059000
059100     MOVE 'REMOVE    ' TO RPT-TRAN.                              00059100
059200     MOVE NUM-REMOVE-REQUESTS  TO RPT-NUM-TRANS.                 00059200
059300     MOVE NUM-REMOVE-PROCESSED TO RPT-NUM-TRAN-PROC.             00059300
059400     COMPUTE RPT-NUM-TRAN-ERR =                                   00059400
059500                NUM-REMOVE-REQUESTS - NUM-REMOVE-PROCESSED.       00059500
059600     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.                     00059600
059700     MOVE 'SEARCH    ' TO RPT-TRAN.                              00059700
059800     MOVE NUM-SEARCH-REQUESTS  TO RPT-NUM-TRANS.                 00059800
059900     MOVE NUM-SEARCH-PROCESSED TO RPT-NUM-TRAN-PROC.             00059900
060000     COMPUTE RPT-NUM-TRAN-ERR =                                   00060000
060100                NUM-SEARCH-REQUESTS - NUM-SEARCH-PROCESSED.       00060100
060200     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.                     00060200
