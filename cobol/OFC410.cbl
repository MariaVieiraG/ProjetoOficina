000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF OFICINA CENTRAL LTDA          00000200
000300* ALL RIGHTS RESERVED                                            00000300
000400****************************************************************  00000400
000500* PROGRAM:  OFC410                                               00000500
000600*                                                                00000600
000700* AUTHOR :  RVA                                                  00000700
000800*                                                                00000800
000900* PRINTS THE EXTRATO (INVOICE) FOR ONE SERVICE ORDER - HEADER,   00000900
001000* EVERY PART LINE WITH ITS FROZEN UNIT PRICE, AND THE GRAND      00001000
001100* TOTAL.  ONE REQUEST RECORD PER RUN (OS-NUMBER ON OFC410IN);    00001100
001200* REJECTS IF THE ORDER IS NOT ON OSFILE.  THIS IS A READ-ONLY    00001200
001300* REPORT - IT NEVER TOUCHES OSFILE'S CONTENTS.                   00001300
001400***************************************************************** 00001400
001500 IDENTIFICATION DIVISION.                                        00001500
001600 PROGRAM-ID.     OFC410.                                         00001600
001700 AUTHOR.         RVA.                                            00001700
001800 INSTALLATION.   OFICINA CENTRAL LTDA - SISTEMAS.                00001800
001900 DATE-WRITTEN.   03/01/95.                                       00001900
002000 DATE-COMPILED.                                                  00002000
002100 SECURITY.       NON-CONFIDENTIAL.                                00002100
002200*                                                                00002200
002300***************************************************************** 00002300
002400*  CHANGE LOG                                                     00002400
002500*    DATE      BY     REQUEST     DESCRIPTION                TAG 00002500
002600*    03/01/95  RVA    WO-3901     ORIGINAL LAYOUT               00*00002600
002700*    02/09/99  RVA    Y2K-0118    CONFIRMED 8-DIGIT DATES - N/C 01*00002700
002800*    10/03/03  JAT    WO-6188     PART TABLE NOW 20 LINES       02*00002800
002900*                     (WAS 10) - REPORT WIDENED TO MATCH         02*00002900
002910*    11/19/09  JAT    WO-7240     BLANK-NUMBER REQUESTS DO NOT   03*00002910
002920*                     OPEN OSFILE; RUN DATE NOW PRINTS ON HEADER 03*00002920
002930*    03/14/11  JAT    WO-7459     OPEN DATE PRINTS DD/MM/       04* 00002930
002940*                     YYYY WITH THE OPEN TIME - MATCHES THE     04* 00002940
002950*                     GRID, NOT THE OLD US-STYLE DATE.          04* 00002950
002960*    03/14/11  JAT    WO-6150     MONEY FIELDS REPACKED COMP-3    05*00002960
003100***************************************************************** 00003100
003200                                                                 00003200
003300 ENVIRONMENT DIVISION.                                           00003300
003400 CONFIGURATION SECTION.                                          00003400
003500 SOURCE-COMPUTER.   IBM-390.                                     00003500
003600 OBJECT-COMPUTER.   IBM-390.                                     00003600
003700 SPECIAL-NAMES.                                                  00003700
003800     C01 IS TOP-OF-FORM.                                         00003800
003900                                                                 00003900
004000 INPUT-OUTPUT SECTION.                                            00004000
004100 FILE-CONTROL.                                                   00004100
004200     SELECT EXTIN    ASSIGN TO EXTIN                             00004200
004300         ACCESS IS SEQUENTIAL                                    00004300
004400         FILE STATUS IS WS-EXTIN-STATUS.                         00004400
004500                                                                 00004500
004600     SELECT OSFILE   ASSIGN TO OSFILE                            00004600
004700         ACCESS IS SEQUENTIAL                                    00004700
004800         FILE STATUS IS WS-OSFILE-STATUS.                        00004800
004900                                                                 00004900
005000     SELECT RPTFILE  ASSIGN TO OFCRPT                            00005000
005100         ACCESS IS SEQUENTIAL                                    00005100
005200         FILE STATUS IS WS-RPTFILE-STATUS.                       00005200
005300                                                                 00005300
005400***************************************************************** 00005400
005500 DATA DIVISION.                                                  00005500
005600 FILE SECTION.                                                   00005600
005700                                                                 00005700
005800 FD  EXTIN                                                       00005800
005900     RECORDING MODE IS F.                                        00005900
006000 01  EX-REQUEST-RECORD.                                          00006000
006100     05  EX-OS-NUMBER            PIC X(08).                     00006100
006200     05  FILLER                 PIC X(72).                      00006200
006300                                                                 00006300
006400 FD  OSFILE                                                      00006400
006500     RECORDING MODE IS F.                                        00006500
006600 COPY OSREC.                                                     00006600
006700                                                                 00006700
006800 FD  RPTFILE                                                     00006800
006900     RECORDING MODE IS F.                                        00006900
007000 01  RPT-RECORD                  PIC X(132).                    00007000
007100                                                                 00007100
007200***************************************************************** 00007200
007300 WORKING-STORAGE SECTION.                                        00007300
007400***************************************************************** 00007400
007500 01  SYSTEM-DATE-AND-TIME.                                       00007500
007600     05  CURRENT-DATE.                                           00007600
007700         10  CURRENT-YEAR        PIC 9(02).                     00007700
007800         10  CURRENT-MONTH       PIC 9(02).                     00007800
007900         10  CURRENT-DAY         PIC 9(02).                     00007900
008000 01  WS-FIELDS.                                                  00008000
008100     05  WS-EXTIN-STATUS         PIC X(02) VALUE SPACES.         00008100
008200     05  WS-OSFILE-STATUS        PIC X(02) VALUE SPACES.         00008200
008300     05  WS-RPTFILE-STATUS       PIC X(02) VALUE SPACES.         00008300
008400     05  WS-REQ-EOF              PIC X(01) VALUE 'N'.            00008400
008500     05  WS-FOUND                PIC X(01) VALUE 'N'.            00008500
008600         88  WS-IS-FOUND         VALUE 'Y'.                     00008600
008610     05  WS-OS-NUM-BLANK         PIC X(01) VALUE 'N'.            00008610
008620         88  WS-IS-OS-NUM-BLANK  VALUE 'Y'.                      00008620
008700     05  WS-ORDER-TOTAL    PIC S9(7)V99 COMP-3 VALUE +0.         00008700
008800     05  WS-LINE-TOTAL     PIC S9(7)V99 COMP-3 VALUE +0.         00008800
008810     05  WS-LABOR-CHARGE   PIC S9(5)V99 COMP-3 VALUE +150.00.    00008810
008820*                                 WO-6188 - FIXED LABOR IS ON    00008820
008830*                                 EVERY ORDER, PARTS OR NOT.     00008830
008900*                                                                00008900
009000 01  WS-SUBSCRIPTS.                                               00009000
009100     05  WS-SUB-1                PIC S9(4) COMP VALUE +0.        00009100
009110     05  WS-NONBLANK-COUNT       PIC S9(4) COMP VALUE +0.       00009110
009200     05  WS-NUM-REQUESTS         PIC S9(7) COMP-3 VALUE +0.      00009200
009300     05  WS-NUM-FOUND            PIC S9(7) COMP-3 VALUE +0.      00009300
009400     05  WS-NUM-NOT-FOUND        PIC S9(7) COMP-3 VALUE +0.      00009400
009500*                                                                00009500
009600 01  WS-DATE-R.                                                  00009600
009700     05  WS-DATE-YYYY            PIC 9(04).                     00009700
009800     05  WS-DATE-MM              PIC 9(02).                     00009800
009900     05  WS-DATE-DD              PIC 9(02).                     00009900
010000 01  WS-DATE-R2 REDEFINES WS-DATE-R.                             00010000
010100     05  WS-DATE-CCYYMMDD        PIC 9(08).                     00010100
010102 01  WS-OPEN-TIME-HOLD       PIC 9(06).                           00010102
010104 01  WS-OPEN-TIME-HOLD-R REDEFINES WS-OPEN-TIME-HOLD.             00010104
010106     05  WS-OPEN-TIME-HH      PIC 9(02).                          00010106
010108     05  WS-OPEN-TIME-MI      PIC 9(02).                          00010108
010109     05  WS-OPEN-TIME-SS      PIC 9(02).                          00010109
010110 01  WS-OS-NUM-HOLD             PIC X(08) VALUE SPACES.          00010110
010120 01  WS-OS-NUM-HOLD-R REDEFINES WS-OS-NUM-HOLD.                  00010120
010130     05  WS-OSN-CHAR OCCURS 8 TIMES        PIC X(01).            00010130
010140*                                 WO-7240 - BLANK REQUEST GUARD  00010140
010150*                                 SEE 615-CHECK-OS-NUMBER-BLANK. 00010150
010160                                                                 00010160
010170 01  WS-RUN-DATE-YYMMDD          PIC 9(06) VALUE ZERO.           00010170
010180 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-YYMMDD.                 00010180
010190     05  WS-RUN-YY               PIC 9(02).                     00010190
010200     05  WS-RUN-MM               PIC 9(02).                     00010200
010210     05  WS-RUN-DD               PIC 9(02).                     00010210
010230*                                 WO-7240 - RUN DATE STAMPED ON  00010230
010240*                                 EACH HEADER - SEE 200-PRINT-   00010240
010250*                                 HEADER.                        00010250
010260*                                                                00010260
010300 01  RPT-HEADER1.                                                00010300
010400     05  FILLER                 PIC X(50)                       00010400
010500               VALUE 'OFICINA CENTRAL LTDA - EXTRATO DE ORDEM '. 00010500
010600     05  FILLER                 PIC X(25) VALUE 'DE SERVICO'.    00010600
010610     05  FILLER                 PIC X(10) VALUE 'RUN DATE: '.    00010610
010620     05  RPT-HDR-RUN-MM          PIC 99.                         00010620
010630     05  FILLER                 PIC X VALUE '/'.                00010630
010640     05  RPT-HDR-RUN-DD          PIC 99.                         00010640
010650     05  FILLER                 PIC X VALUE '/'.                00010650
010660     05  RPT-HDR-RUN-YYYY        PIC 9999.                      00010660
010670     05  FILLER                 PIC X(37) VALUE SPACES.          00010670
010800 01  RPT-ORDER-LINE1.                                            00010800
010900     05  FILLER                 PIC X(12) VALUE 'ORDER NO: '.   00010900
011000     05  RPT-OS-NUMBER           PIC X(08).                     00011000
011100     05  FILLER                 PIC X(10) VALUE SPACES.         00011100
011200     05  FILLER                 PIC X(10) VALUE 'STATUS: '.     00011200
011300     05  RPT-STATUS              PIC X(12).                     00011300
011310     05  FILLER                 PIC X(09) VALUE 'OPENED: '.     00011310
011320     05  RPT-OPEN-DD             PIC 99.                          00011320
011330     05  FILLER                 PIC X VALUE '/'.                  00011330
011340     05  RPT-OPEN-MM             PIC 99.                          00011340
011350     05  FILLER                 PIC X VALUE '/'.                  00011350
011360     05  RPT-OPEN-YYYY           PIC 9999.                        00011360
011370     05  FILLER                 PIC X VALUE SPACES.               00011370
011380     05  RPT-OPEN-HH             PIC 99.                          00011380
011385     05  FILLER                 PIC X VALUE ':'.                  00011385
011390     05  RPT-OPEN-MI             PIC 99.                          00011390
011395*                                 WO-7459 - OPEN DATE/TIME NOW    00011395
011397*                                 PRINTS DD/MM/YYYY HH:MI.        00011397
011400     05  FILLER                 PIC X(55) VALUE SPACES.           00011400
011500 01  RPT-ORDER-LINE2.                                            00011500
011600     05  FILLER                 PIC X(12) VALUE 'CLIENT:   '.   00011600
011700     05  RPT-CLIENT-NAME         PIC X(30).                     00011700
011800     05  FILLER                 PIC X(04) VALUE SPACES.         00011800
011900     05  FILLER                 PIC X(09) VALUE 'CPF: '.        00011900
012000     05  RPT-CLIENT-CPF          PIC X(11).                     00012000
012100     05  FILLER                 PIC X(66) VALUE SPACES.          00012100
012200 01  RPT-ORDER-LINE3.                                            00012200
012300     05  FILLER                 PIC X(12) VALUE 'VEHICLE:  '.   00012300
012400     05  RPT-MODEL               PIC X(20).                     00012400
012500     05  FILLER                 PIC X(04) VALUE SPACES.         00012500
012600     05  FILLER                 PIC X(09) VALUE 'PLATE: '.      00012600
012700     05  RPT-PLATE               PIC X(08).                     00012700
012800     05  FILLER                 PIC X(79) VALUE SPACES.          00012800
012900 01  RPT-ORDER-LINE4.                                            00012900
013000     05  FILLER                 PIC X(12) VALUE 'MECHANIC: '.   00013000
013100     05  RPT-MECH-NAME           PIC X(30).                     00013100
013200     05  FILLER                 PIC X(90) VALUE SPACES.         00013200
013300 01  RPT-ORDER-LINE5.                                            00013300
013400     05  FILLER                 PIC X(12) VALUE 'DEFECT:   '.   00013400
013500     05  RPT-DEFECT              PIC X(40).                     00013500
013600     05  FILLER                 PIC X(80) VALUE SPACES.          00013600
013700 01  RPT-PART-HDR.                                               00013700
013800     05  FILLER                 PIC X(08) VALUE 'PART ID '.     00013800
013900     05  FILLER                 PIC X(22) VALUE 'DESCRIPTION'.   00013900
014000     05  FILLER                 PIC X(07) VALUE 'QTY'.          00014000
014100     05  FILLER                 PIC X(12) VALUE 'UNIT PRICE'.   00014100
014200     05  FILLER                 PIC X(12) VALUE 'LINE TOTAL'.   00014200
014300     05  FILLER                 PIC X(71) VALUE SPACES.          00014300
014400 01  RPT-PART-LINE.                                              00014400
014500     05  RPT-PART-ID             PIC X(08).                     00014500
014600     05  RPT-PART-NAME           PIC X(22).                     00014600
014700     05  RPT-PART-QTY            PIC ZZ9.                       00014700
014800     05  FILLER                 PIC X(04) VALUE SPACES.         00014800
014900     05  RPT-PART-PRICE          PIC ZZZ,ZZ9.99.                00014900
015000     05  FILLER                 PIC X(03) VALUE SPACES.         00015000
015100     05  RPT-PART-TOTAL          PIC ZZZ,ZZ9.99.                00015100
015200     05  FILLER                 PIC X(71) VALUE SPACES.          00015200
015210 01  RPT-NO-PARTS-LINE.                                          00015210
015220     05  FILLER                 PIC X(20) VALUE 'NO PARTS USED'.  00015220
015230     05  FILLER                 PIC X(112) VALUE SPACES.         00015230
015240 01  RPT-LABOR-LINE.                                             00015240
015250     05  FILLER                 PIC X(50) VALUE 'FIXED LABOR:'.  00015250
015260     05  RPT-LABOR-AMT           PIC ZZZ,ZZ9.99.                 00015260
015270     05  FILLER                 PIC X(72) VALUE SPACES.          00015270
015300 01  RPT-TOTAL-LINE.                                             00015300
015400     05  FILLER                 PIC X(50) VALUE 'TOTAL TO PAY:'. 00015400
015500     05  RPT-GRAND-TOTAL         PIC ZZZ,ZZ9.99.                 00015500
015600     05  FILLER                 PIC X(72) VALUE SPACES.          00015600
015700 01  RPT-NOT-FOUND-LINE.                                          00015700
015800     05  FILLER                 PIC X(12) VALUE 'ORDER NO: '.   00015800
015900     05  RPT-NF-OS-NUMBER        PIC X(08).                     00015900
016000     05  FILLER                 PIC X(20) VALUE ' NOT ON FILE'. 00016000
016100     05  FILLER                 PIC X(92) VALUE SPACES.          00016100
016200                                                                  00016200
016300***************************************************************** 00016300
016400 PROCEDURE DIVISION.                                              00016400
016500***************************************************************** 00016500
016600                                                                  00016600
016700 000-MAIN.                                                        00016700
016800     DISPLAY 'OFC410 STARTED - SERVICE ORDER EXTRATO RUN'.        00016800
016900     PERFORM 700-OPEN-FILES.                                      00016900
017000     PERFORM 110-READ-REQUEST-FILE.                               00017000
017100     PERFORM 100-PROCESS-ONE-REQUEST UNTIL WS-REQ-EOF = 'Y'.     00017100
017200     PERFORM 790-CLOSE-FILES.                                     00017200
017300     GOBACK.                                                      00017300
017400                                                                  00017400
017500 100-PROCESS-ONE-REQUEST.                                        00017500
017600     ADD 1 TO WS-NUM-REQUESTS.                                    00017600
017700     PERFORM 610-FIND-ORDER.                                      00017700
017800     IF WS-IS-FOUND                                               00017800
017900         ADD 1 TO WS-NUM-FOUND                                   00017900
018000         PERFORM 200-PRINT-HEADER                                00018000
018100         PERFORM 300-PRINT-PARTS                                 00018100
018200         PERFORM 400-PRINT-FOOTER                                00018200
018300     ELSE                                                         00018300
018400         ADD 1 TO WS-NUM-NOT-FOUND                               00018400
018500         MOVE EX-OS-NUMBER TO RPT-NF-OS-NUMBER                   00018500
018600         WRITE RPT-RECORD FROM RPT-NOT-FOUND-LINE                00018600
018700     END-IF.                                                      00018700
018800     PERFORM 110-READ-REQUEST-FILE.                               00018800
018900                                                                  00018900
019000 200-PRINT-HEADER.                                               00019000
019010     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.                         00019010
019020     MOVE WS-RUN-MM   TO RPT-HDR-RUN-MM.                           00019020
019030     MOVE WS-RUN-DD   TO RPT-HDR-RUN-DD.                           00019030
019040     COMPUTE RPT-HDR-RUN-YYYY = 2000 + WS-RUN-YY.                   00019040
019200     WRITE RPT-RECORD FROM RPT-HEADER1 AFTER PAGE.                00019200
019300     MOVE OS-NUMBER TO RPT-OS-NUMBER.                            00019300
019400     EVALUATE TRUE                                                00019400
019500        WHEN OS-WAITING    MOVE 'WAITING'     TO RPT-STATUS      00019500
019600        WHEN OS-INSPECTION MOVE 'INSPECTION'  TO RPT-STATUS      00019600
019700        WHEN OS-IN-SERVICE MOVE 'IN SERVICE'  TO RPT-STATUS      00019700
019800        WHEN OS-FINISHED   MOVE 'FINISHED'     TO RPT-STATUS      00019800
019900        WHEN OS-CANCELLED  MOVE 'CANCELLED'    TO RPT-STATUS      00019900
020000        WHEN OTHER         MOVE 'UNKNOWN'       TO RPT-STATUS     00020000
020100     END-EVALUATE.                                                00020100
020110     MOVE OS-OPEN-DATE TO WS-DATE-CCYYMMDD.                      00020110
020120     MOVE WS-DATE-MM   TO RPT-OPEN-MM.                           00020120
020130     MOVE WS-DATE-DD   TO RPT-OPEN-DD.                           00020130
020140     MOVE WS-DATE-YYYY TO RPT-OPEN-YYYY.                         00020140
020150     MOVE OS-OPEN-TIME TO WS-OPEN-TIME-HOLD.                      00020150
020160     MOVE WS-OPEN-TIME-HH TO RPT-OPEN-HH.                         00020160
020170     MOVE WS-OPEN-TIME-MI TO RPT-OPEN-MI.                         00020170
020200     WRITE RPT-RECORD FROM RPT-ORDER-LINE1 AFTER 2.              00020200
020300     MOVE OS-CLIENT-NAME TO RPT-CLIENT-NAME.                     00020300
020400     MOVE OS-CLIENT-CPF  TO RPT-CLIENT-CPF.                      00020400
020500     WRITE RPT-RECORD FROM RPT-ORDER-LINE2 AFTER 1.              00020500
020600     MOVE OS-MODEL TO RPT-MODEL.                                  00020600
020700     MOVE OS-PLATE TO RPT-PLATE.                                  00020700
020800     WRITE RPT-RECORD FROM RPT-ORDER-LINE3 AFTER 1.              00020800
020900     MOVE OS-MECH-NAME TO RPT-MECH-NAME.                          00020900
021000     WRITE RPT-RECORD FROM RPT-ORDER-LINE4 AFTER 1.              00021000
021100     MOVE OS-DEFECT TO RPT-DEFECT.                                00021100
021200     WRITE RPT-RECORD FROM RPT-ORDER-LINE5 AFTER 1.              00021200
021300     WRITE RPT-RECORD FROM RPT-PART-HDR AFTER 2.                 00021300
021400                                                                  00021400
021500 300-PRINT-PARTS.                                                00021500
021600     MOVE 0 TO WS-ORDER-TOTAL.                                    00021600
021610     IF OS-PART-COUNT = 0                                        00021610
021620         WRITE RPT-RECORD FROM RPT-NO-PARTS-LINE                  00021620
021630         GO TO 300-EXIT                                           00021630
021640     END-IF.                                                      00021640
021700     MOVE 1 TO WS-SUB-1.                                          00021700
021800     PERFORM 310-PRINT-ONE-PART-LINE VARYING WS-SUB-1 FROM 1 BY 1 00021800
021900         UNTIL WS-SUB-1 > OS-PART-COUNT.                         00021900
021910 300-EXIT.                                                        00021910
021920     CONTINUE.                                                     00021920
022000                                                                  00022000
022100 310-PRINT-ONE-PART-LINE.                                        00022100
022200     COMPUTE WS-LINE-TOTAL = OS-PART-QTY (WS-SUB-1)              00022200
022300               * OS-PART-UNIT-PRICE (WS-SUB-1).                  00022300
022400     ADD WS-LINE-TOTAL TO WS-ORDER-TOTAL.                         00022400
022500     MOVE OS-PART-ID         (WS-SUB-1) TO RPT-PART-ID.           00022500
022600     MOVE OS-PART-NAME       (WS-SUB-1) TO RPT-PART-NAME.        00022600
022700     MOVE OS-PART-QTY        (WS-SUB-1) TO RPT-PART-QTY.         00022700
022800     MOVE OS-PART-UNIT-PRICE (WS-SUB-1) TO RPT-PART-PRICE.       00022800
022900     MOVE WS-LINE-TOTAL                 TO RPT-PART-TOTAL.       00022900
023000     WRITE RPT-RECORD FROM RPT-PART-LINE.                        00023000
023100                                                                  00023100
023200 400-PRINT-FOOTER.                                               00023200
023210     MOVE WS-LABOR-CHARGE TO RPT-LABOR-AMT.                      00023210
023220     WRITE RPT-RECORD FROM RPT-LABOR-LINE AFTER 1.               00023220
023230     ADD WS-LABOR-CHARGE TO WS-ORDER-TOTAL.                       00023230
023300     MOVE WS-ORDER-TOTAL TO RPT-GRAND-TOTAL.                      00023300
023400     WRITE RPT-RECORD FROM RPT-TOTAL-LINE AFTER 1.               00023400
023500                                                                  00023500
023600 610-FIND-ORDER.                                                 00023600
023610     MOVE 'N' TO WS-FOUND.                                        00023610
023620     PERFORM 615-CHECK-OS-NUMBER-BLANK.                           00023620
023630     IF WS-IS-OS-NUM-BLANK                                       00023630
023640         GO TO 610-EXIT                                          00023640
023650     END-IF.                                                      00023650
024300     OPEN INPUT OSFILE.                                           00024300
024400     PERFORM 611-SCAN-ORDERS UNTIL WS-OSFILE-STATUS NOT = '00'   00024400
024500         OR WS-IS-FOUND.                                          00024500
024600     CLOSE OSFILE.                                                00024600
024650 610-EXIT.                                                       00024650
024660     CONTINUE.                                                   00024660
024700                                                                  00024700
024800 611-SCAN-ORDERS.                                                 00024800
024900     READ OSFILE.                                                 00024900
025000     IF WS-OSFILE-STATUS = '00' AND OS-NUMBER = EX-OS-NUMBER     00025000
025100         MOVE 'Y' TO WS-FOUND                                     00025100
025200     END-IF.                                                      00025200
025250 615-CHECK-OS-NUMBER-BLANK.                                       00025250
025252*    WO-7240 - DO NOT EVEN OPEN OSFILE FOR A BLANK REQUEST NO.    00025252
025254     MOVE 'N' TO WS-OS-NUM-BLANK.                                 00025254
025256     MOVE EX-OS-NUMBER TO WS-OS-NUM-HOLD.                         00025256
025258     MOVE 0 TO WS-NONBLANK-COUNT.                                 00025258
025260     MOVE 1 TO WS-SUB-1.                                          00025260
025262     PERFORM 616-SCAN-ONE-OSN-CHAR VARYING WS-SUB-1 FROM 1 BY 1   00025262
025264         UNTIL WS-SUB-1 > 8.                                      00025264
025266     IF WS-NONBLANK-COUNT = 0                                     00025266
025268         MOVE 'Y' TO WS-OS-NUM-BLANK                             00025268
025270     END-IF.                                                      00025270
025272                                                                  00025272
025274 616-SCAN-ONE-OSN-CHAR.                                           00025274
025276     IF WS-OSN-CHAR (WS-SUB-1) NOT = SPACE                        00025276
025278         ADD 1 TO WS-NONBLANK-COUNT                               00025278
025280     END-IF.                                                      00025280
025282                                                                  00025282
025300                                                                  00025300
025400 700-OPEN-FILES.                                                 00025400
025500     OPEN INPUT  EXTIN                                            00025500
025600          OUTPUT RPTFILE.                                         00025600
025700     IF WS-EXTIN-STATUS NOT = '00'                               00025700
025800         DISPLAY 'ERROR OPENING EXTIN. RC: ' WS-EXTIN-STATUS     00025800
025900         MOVE 16 TO RETURN-CODE                                  00025900
026000         MOVE 'Y' TO WS-REQ-EOF                                  00026000
026100     END-IF.                                                      00026100
026200                                                                  00026200
026300 790-CLOSE-FILES.                                                 00026300
026400     CLOSE EXTIN.                                                 00026400
026500     CLOSE RPTFILE.                                               00026500
026600                                                                  00026600
026700 110-READ-REQUEST-FILE.                                          00026700
026800     READ EXTIN.                                                 00026800
026900     EVALUATE WS-EXTIN-STATUS                                    00026900
027000        WHEN '00'                                                 00027000
027100            CONTINUE                                               00027100
027200        WHEN '10'                                                 00027200
027300            MOVE 'Y' TO WS-REQ-EOF                                00027300
027400        WHEN OTHER                                                00027400
027500            DISPLAY 'ERROR ON EXTIN READ. RC: ' WS-EXTIN-STATUS   00027500
027600            MOVE 'Y' TO WS-REQ-EOF                                00027600
027700     END-EVALUATE.                                                00027700
